000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  MARGCALC.                                                   
000400 AUTHOR. R. MARSH.                                                        
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/04/88.                                                  
000700 DATE-COMPILED. 04/04/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*     CLASSIFIES A SCENARIO'S MARGIN PERCENT INTO PROFITABLE,             
001300*     BREAK-EVEN OR LOSS.  CALLED ONCE PER SCENARIO REQUEST BY            
001400*     SCNPROC AFTER THE TOTAL PAYMENT, DEVICE COST AND MARGIN             
001500*     HAVE BEEN COMPUTED.  MODELED ON THE OLD PCTPROC BUCKETING           
001600*     LADDER BUT WITHOUT THE DB2 STORED-PROCEDURE SHELL - THIS            
001700*     IS A PLAIN CALLED SUBPROGRAM, NOT A PROCEDURE.                      
001800*                                                                         
001900******************************************************************        
002000*  CHANGE LOG                                                             
002100*-----------------------------------------------------------------        
002200*  04/04/88  RSM  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD                
002300*                 PCTPROC BUCKET LADDER.  REQUEST #4471.                  
002400*  11/19/90  RSM  ADDED THE ZERO-TOTAL-PAYMENT SPECIAL CASE -             
002500*                 PAYER FILE HAD CODES PRICED AT ZERO AND THE             
002600*                 DIVIDE WAS ABENDING WITH A 0C7.  REQUEST #5201.         
002700*  05/02/95  RSM  ADDED THE CLASS-SET VERIFY AGAINST THE CLASS            
002800*                 TABLE AFTER A BAD COMPILE SHIPPED MCR-CLASS             
002900*                 BLANK TO SCNPROC.  REQUEST #5811.                       
003000*  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO          
003100*                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.                  
003200*  06/30/03  JKO  BREAK-EVEN FLOOR MOVED FROM -10% TO -5% PER             
003300*                 REIMBURSEMENT POLICY BULLETIN RP-114.                   
003400*  12/03/04  JKO  100-SET-CLASS WAS CALLING EVERY ZERO-TOTAL              
003500*                 SCENARIO A LOSS EVEN WHEN THE MARGIN ITSELF WAS         
003600*                 ZERO OR POSITIVE.  SCNPROC NOW PASSES THE RAW           
003700*                 MARGIN IN MCR-MARGIN SO THE TIE CAN BE BROKEN ON        
003800*                 ITS SIGN INSTEAD OF DEFAULTING TO LOSS.                 
003900*                 REQUEST #7402.                                          
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 INPUT-OUTPUT SECTION.                                                    
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200 01  WS-THRESHOLD-CONSTANTS.                                              
005300     05  WS-PROFITABLE-MIN     PIC S9(01)V99 VALUE +.10.                  
005400     05  WS-BREAKEVEN-MIN      PIC S9(01)V99 VALUE -.05.                  
005500     05  FILLER                PIC X(05).                                 
005600                                                                          
005700*-----------------------------------------------------------------        
005800*    06/30/03 JKO - BYTE VIEW OF THE THRESHOLD PAIR, ADDED WHEN           
005900*    THE BREAK-EVEN FLOOR MOVED, SO A MIS-COMPILED BULLETIN               
006000*    UPDATE SHOWS UP ON THE DIAGNOSTIC DISPLAY INSTEAD OF JUST            
006100*    SHIFTING CLASSIFICATIONS SILENTLY.                                   
006200*-----------------------------------------------------------------        
006300 01  WS-THRESHOLD-CONSTANTS-X REDEFINES WS-THRESHOLD-CONSTANTS.           
006400     05  WS-PROFITABLE-MIN-BYTES  PIC X(03).                              
006500     05  WS-BREAKEVEN-MIN-BYTES   PIC X(03).                              
006600     05  FILLER                   PIC X(05).                              
006700                                                                          
006800*-----------------------------------------------------------------        
006900*    05/02/95 RSM - CLASS-SET VERIFY TABLE.  BUILT THE SAME WAY           
007000*    CODCALC BUILDS THE APC TABLE - ONE LITERAL REDEFINED AS AN           
007100*    OCCURS TABLE SO 150-VERIFY-CLASS-SET CAN SEARCH IT.                  
007200*-----------------------------------------------------------------        
007300 01  WS-CLASS-TABLE-VALUES.                                               
007400     05  FILLER                PIC X(30)                                  
007500         VALUE "PROFITABLEBREAK-EVENLOSS      ".                          
007600 01  WS-CLASS-TABLE REDEFINES WS-CLASS-TABLE-VALUES.                      
007700     05  WS-CLASS-ENTRY        PIC X(10) OCCURS 3 TIMES.                  
007800                                                                          
007900 01  WS-DIAG-FIELDS.                                                      
008000     05  WS-TOTAL-PAYMENT-DIAG PIC S9(07)V99.                             
008100     05  WS-MARGIN-PCT-DIAG    PIC S9(03)V9.                              
008200     05  FILLER                PIC X(05).                                 
008300 01  WS-DIAG-FIELDS-X REDEFINES WS-DIAG-FIELDS.                           
008400     05  WS-TOTAL-PAYMENT-BYTES    PIC X(09).                             
008500     05  WS-MARGIN-PCT-BYTES       PIC X(04).                             
008600     05  FILLER                   PIC X(05).                              
008700                                                                          
008800 01  WS-SCAN-FIELDS.                                                      
008900     05  WS-CLASS-IDX          PIC 9(02) COMP.                            
009000     05  WS-CLASS-FOUND-SW     PIC X(01).                                 
009100         88  WS-CLASS-WAS-FOUND    VALUE "Y".                             
009200                                                                          
009300 COPY ABENDREC.                                                           
009400                                                                          
009500 LINKAGE SECTION.                                                         
009600 01  MARGIN-CLASS-REC.                                                    
009700     05  MCR-TOTAL-PAYMENT     PIC S9(07)V99.                             
009800     05  MCR-MARGIN            PIC S9(07)V99.                             
009900     05  MCR-MARGIN-PCT        PIC S9(03)V9.                              
010000     05  MCR-CLASS             PIC X(10).                                 
010100     05  FILLER                PIC X(05).                                 
010200                                                                          
010300 01  RETURN-CD                 PIC 9(04) COMP.                            
010400                                                                          
010500 PROCEDURE DIVISION USING MARGIN-CLASS-REC, RETURN-CD.                    
010600 000-CLASSIFY-MARGIN.                                                     
010700     PERFORM 100-SET-CLASS THRU 100-EXIT.                                 
010800     PERFORM 150-VERIFY-CLASS-SET THRU 150-EXIT.                          
010900     MOVE ZERO TO RETURN-CD.                                              
011000     GOBACK.                                                              
011100                                                                          
011200*-----------------------------------------------------------------        
011300*    11/19/90 RSM - A ZERO TOTAL PAYMENT MEANS THE CODE PRICED            
011400*    OUT AT NOTHING FOR THIS SITE; DON'T LET MCR-MARGIN-PCT               
011500*    (COMPUTED ELSEWHERE AS ZERO OVER ZERO) DECIDE THE CLASS.             
011600*    12/03/04 JKO - A ZERO-TOTAL TIE IS NOT AUTOMATICALLY A LOSS -        
011700*    IF THE MARGIN ITSELF IS ZERO OR BETTER (DEVICE COST ALSO             
011800*    CAME IN AT NOTHING) THAT'S BREAK-EVEN, NOT A LOSS.  REQUEST          
011900*    #7402.                                                               
012000*-----------------------------------------------------------------        
012100 100-SET-CLASS.                                                           
012200     IF MCR-TOTAL-PAYMENT = ZERO                                          
012300         IF MCR-MARGIN >= ZERO                                            
012400             MOVE "BREAK-EVEN" TO MCR-CLASS                               
012500         ELSE                                                             
012600             MOVE "LOSS" TO MCR-CLASS                                     
012700     ELSE                                                                 
012800         IF MCR-MARGIN-PCT >= WS-PROFITABLE-MIN                           
012900             MOVE "PROFITABLE" TO MCR-CLASS                               
013000         ELSE                                                             
013100             IF MCR-MARGIN-PCT >= WS-BREAKEVEN-MIN                        
013200                 MOVE "BREAK-EVEN" TO MCR-CLASS                           
013300             ELSE                                                         
013400                 MOVE "LOSS" TO MCR-CLASS.                                
013500 100-EXIT.                                                                
013600     EXIT.                                                                
013700                                                                          
013800*-----------------------------------------------------------------        
013900*    05/02/95 RSM - BELT-AND-SUSPENDERS CHECK THAT 100-SET-CLASS          
014000*    ACTUALLY LANDED ON ONE OF THE THREE PUBLISHED CLASS VALUES           
014100*    BEFORE HANDING MCR-CLASS BACK TO SCNPROC.                            
014200*-----------------------------------------------------------------        
014300 150-VERIFY-CLASS-SET.                                                    
014400     MOVE "N" TO WS-CLASS-FOUND-SW.                                       
014500     PERFORM 160-CHECK-ONE-ENTRY THRU 160-EXIT                            
014600         VARYING WS-CLASS-IDX FROM 1 BY 1                                 
014700         UNTIL WS-CLASS-IDX > 3 OR WS-CLASS-WAS-FOUND.                    
014800     IF NOT WS-CLASS-WAS-FOUND                                            
014900         PERFORM 900-ABEND-DIAGNOSTIC THRU 900-EXIT.                      
015000 150-EXIT.                                                                
015100     EXIT.                                                                
015200                                                                          
015300 160-CHECK-ONE-ENTRY.                                                     
015400     IF MCR-CLASS = WS-CLASS-ENTRY (WS-CLASS-IDX)                         
015500         MOVE "Y" TO WS-CLASS-FOUND-SW.                                   
015600 160-EXIT.                                                                
015700     EXIT.                                                                
015800                                                                          
015900*-----------------------------------------------------------------        
016000*    SHOP-STANDARD DIAGNOSTIC LINE, SAME SHAPE AS THE ABEND LINE          
016100*    WRITTEN BY 1000-ABEND-RTN IN THE MAIN BATCH PROGRAMS.  THIS          
016200*    SUBPROGRAM HAS NO SYSOUT OF ITS OWN SO IT IS DISPLAYED.              
016300*-----------------------------------------------------------------        
016400 900-ABEND-DIAGNOSTIC.                                                    
016500     MOVE MCR-TOTAL-PAYMENT TO WS-TOTAL-PAYMENT-DIAG.                     
016600     MOVE MCR-MARGIN-PCT TO WS-MARGIN-PCT-DIAG.                           
016700     MOVE "MARGCALC" TO ABEND-PGM-NAME.                                   
016800     MOVE "150-VERIFY-CLASS-SET" TO PARA-NAME.                            
016900     MOVE "MCR-CLASS NOT ON CLASS TABLE" TO ABEND-REASON.                 
017000     MOVE ZERO TO ACTUAL-VAL.                                             
017100     MOVE ZERO TO EXPECTED-VAL.                                           
017200     DISPLAY ABEND-REC UPON CONSOLE.                                      
017300     DISPLAY "THRESHOLDS IN EFFECT: " WS-PROFITABLE-MIN-BYTES             
017400             " / " WS-BREAKEVEN-MIN-BYTES.                                
017500     MOVE "LOSS" TO MCR-CLASS.                                            
017600 900-EXIT.                                                                
017700     EXIT.                                                                
