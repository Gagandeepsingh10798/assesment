000100******************************************************************        
000200*  ABENDREC  --  COMMON ABEND/DIAGNOSTIC DISPLAY LINE                     
000300*                                                                         
000400*  WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY BATCH PROGRAM SO          
000500*  OPERATIONS HAS ONE CONSISTENT LINE TO GREP OUT OF THE JOBLOG.          
000600*                                                                         
000700*  ORIGIN:   REPLACES THE "ABENDREC" MEMBER THAT DALYEDIT/DALYUPDT        
000800*            PATSRCH/TRMTSRCH/PATLIST COPY BUT THAT WAS NEVER             
000900*            CHECKED INTO COPYLIB ALONGSIDE THEM.                         
001000*  88-02-09  RSM  ORIGINAL CUT FOR THE REIMBURSEMENT RULES                
001100*                 CONVERSION PROJECT.                                     
001200*  94-05-17  RSM  WIDENED ABEND-REASON FROM 40 TO 60 - MESSAGES           
001300*                 FOR THE BALANCING CHECKS WERE GETTING TRUNCATED.        
001400******************************************************************        
001500 01  ABEND-REC.                                                           
001600     05  FILLER                    PIC X(01) VALUE "*".                   
001700     05  ABEND-PGM-NAME            PIC X(08).                             
001800     05  FILLER                    PIC X(01) VALUE SPACE.                 
001900     05  PARA-NAME                 PIC X(20).                             
002000     05  FILLER                    PIC X(01) VALUE SPACE.                 
002100     05  ABEND-REASON              PIC X(60).                             
002200     05  FILLER                    PIC X(01) VALUE SPACE.                 
002300     05  ACTUAL-VAL                PIC S9(09).                            
002400     05  FILLER                    PIC X(01) VALUE SPACE.                 
002500     05  EXPECTED-VAL              PIC S9(09).                            
002600     05  FILLER                    PIC X(10).                             
