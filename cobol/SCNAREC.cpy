000100******************************************************************        
000200*  SCNAREC  --  REIMBURSEMENT SCENARIO REQUEST AND RESULT RECORDS         
000300*                                                                         
000400*  SCR-xxx  FIELDS = SCENARIO-REQUESTS INPUT FILE LAYOUT                  
000500*  SRR-xxx  FIELDS = SCENARIO-RESULTS OUTPUT FILE LAYOUT                  
000600*                                                                         
000700*  ORIGIN:   REPLACES THE "PATDALY" MEMBER THAT DALYEDIT/PATLIST/         
000800*            PATSRCH COPY BUT THAT WAS NEVER CHECKED INTO                 
000900*            COPYLIB ALONGSIDE THEM.                                      
001000*  88-02-09  RSM  ORIGINAL CUT FOR THE REIMBURSEMENT RULES                
001100*                 CONVERSION PROJECT.                                     
001200*  93-07-22  RSM  SPLIT REQUEST AND RESULT INTO SEPARATE 01               
001300*                 GROUPS SO SCNPROC COULD HOLD BOTH AT ONCE.              
001400*  98-12-01  DJF  Y2K REMEDIATION - NO DATE FIELDS IN THIS                
001500*                 MEMBER, NO CHANGE REQUIRED. LOGGED PER Y2K-0098.        
001600******************************************************************        
001700*-----------------------------------------------------------------        
001800*    93-07-22 RSM - COST FIELDS CARRY A SIGN, NOT BECAUSE A               
001900*    DEVICE COST IS EVER NEGATIVE BUT SO A BAD FEED FROM THE              
002000*    BILLING VENDOR CAN BE CAUGHT ON EDIT INSTEAD OF SILENTLY             
002100*    TAKEN AS A POSITIVE MAGNITUDE.                                       
002200*-----------------------------------------------------------------        
002300 01  SCN-REQUEST-REC.                                                     
002400     05  SCR-CODE                     PIC X(10).                          
002500     05  SCR-SITE                     PIC X(20).                          
002600     05  SCR-DEVICE-COST               PIC S9(07)V99.                     
002700     05  SCR-NTAP-ADDON                PIC S9(07)V99.                     
002800     05  FILLER                        PIC X(08).                         
002900                                                                          
003000 01  SCN-RESULT-REC.                                                      
003100     05  SRR-CODE                      PIC X(10).                         
003200     05  SRR-SITE-KEY                  PIC X(04).                         
003300     05  SRR-BASE-PAYMENT               PIC S9(07)V99.                    
003400     05  SRR-ADDON-PAYMENT              PIC S9(07)V99.                    
003500     05  SRR-TOTAL-PAYMENT              PIC S9(07)V99.                    
003600     05  SRR-DEVICE-COST                PIC S9(07)V99.                    
003700     05  SRR-MARGIN                     PIC S9(07)V99.                    
003800     05  SRR-MARGIN-PCT                 PIC S9(03)V9.                     
003900*-----------------------------------------------------------------        
004000*    96-11-03 DJF - RAW BYTE VIEW OF THE MARGIN PERCENT, USED ONLY        
004100*    BY THE 0C7 DIAGNOSTIC DISPLAY IN 1000-ABEND-RTN                      
004200*-----------------------------------------------------------------        
004300     05  SRR-MARGIN-PCT-X REDEFINES SRR-MARGIN-PCT                        
004400                                      PIC X(04).                          
004500     05  SRR-CLASS                      PIC X(10).                        
004600     05  SRR-STATUS                     PIC X(08).                        
004700     05  FILLER                         PIC X(06).                        
