000100******************************************************************        
000200*  CODEMSTR  --  PROCEDURE/DIAGNOSIS CODE MASTER RECORD LAYOUT            
000300*                 AND THE ENRICHED CODE-TABLE ENTRY BUILT FROM IT         
000400*                                                                         
000500*  CM-xxx   FIELDS  =  RAW CODE-MASTER FD LAYOUT (INPUT FILE)             
000600*  CTE-xxx  FIELDS  =  CODE-TABLE-ENTRY - CM-xxx FIELDS PLUS THE          
000700*                      DERIVATIONS PRODUCED BY CODCALC (TYPE,             
000800*                      CATEGORY, 4-SITE PAYMENTS).  USED AS THE           
000900*                      LINKAGE RECORD FOR CODCALC AND AS THE              
001000*                      OCCURS TABLE ROW IN CODLOAD AND SCNPROC.           
001100*                                                                         
001200*  ORIGIN:   REPLACES THE "PATMSTR"/"PATDALY" MEMBERS THAT                
001300*            DALYEDIT/PATLIST/PATSRCH COPY BUT THAT WERE NEVER            
001400*            CHECKED INTO COPYLIB ALONGSIDE THEM.                         
001500*  88-02-09  RSM  ORIGINAL CUT OF CODE-MASTER-REC FOR THE                 
001600*                 REIMBURSEMENT RULES CONVERSION PROJECT.                 
001700*  91-06-14  RSM  ADDED CTE-NORM-TYPE/CTE-CATEGORY GROUP SO THE           
001800*                 LISTING PROGRAM DIDN'T HAVE TO RE-DERIVE THEM.          
001900*  96-11-03  DJF  ADDED CTE-EFF-DATE-BRK REDEFINES FOR THE                
002000*                 YY/MM/DD BREAKOUT USED ON THE LISTING HEADER.           
002100*  99-01-08  DJF  Y2K REMEDIATION - EFFECTIVE-DATE WAS ALREADY            
002200*                 4-DIGIT YEAR, NO FIELD CHANGE REQUIRED. LOGGED          
002300*                 PER Y2K-0098 FOR THE AUDIT TRAIL.                       
002400******************************************************************        
002500 01  CODE-MASTER-REC.                                                     
002600     05  CM-CODE                    PIC X(10).                            
002700     05  CM-CODE-TYPE                PIC X(10).                           
002800     05  CM-DESCRIPTION               PIC X(60).                          
002900     05  CM-LABEL-1                   PIC X(30).                          
003000     05  CM-APC                       PIC 9(05).                          
003100     05  CM-FACILITY-RVU              PIC 9(05)V99.                       
003200     05  CM-NONFAC-RVU                PIC 9(05)V99.                       
003300     05  CM-STATUS-IND                PIC X(02).                          
003400     05  CM-RANK                      PIC 9(04).                          
003500     05  CM-EFFECTIVE-DATE            PIC X(10).                          
003600     05  FILLER                       PIC X(05).                          
003700                                                                          
003800******************************************************************        
003900*  ENRICHED TABLE ROW - BUILT BY CODCALC, ONE PER CODE-MASTER REC         
004000******************************************************************        
004100 01  CODE-TABLE-ENTRY.                                                    
004200     05  CTE-CODE                     PIC X(10).                          
004300     05  CTE-CODE-TYPE                PIC X(10).                          
004400     05  CTE-DESCRIPTION              PIC X(60).                          
004500     05  CTE-LABEL-1                  PIC X(30).                          
004600     05  CTE-APC                      PIC 9(05).                          
004700     05  CTE-FACILITY-RVU             PIC 9(05)V99.                       
004800     05  CTE-NONFAC-RVU               PIC 9(05)V99.                       
004900     05  CTE-STATUS-IND                PIC X(02).                         
005000     05  CTE-RANK                      PIC 9(04).                         
005100     05  CTE-EFFECTIVE-DATE            PIC X(10).                         
005200*-----------------------------------------------------------------        
005300*    96-11-03 DJF - ALTERNATE YY/MM/DD VIEW OF THE EFFECTIVE DATE         
005400*    FOR THE LISTING HEADER; DO NOT MOVE INTO THIS GROUP DIRECTLY         
005500*-----------------------------------------------------------------        
005600     05  CTE-EFF-DATE-BRK REDEFINES CTE-EFFECTIVE-DATE.                   
005700         10  CTE-EFF-YYYY              PIC X(04).                         
005800         10  FILLER                    PIC X(01).                         
005900         10  CTE-EFF-MM                PIC X(02).                         
006000         10  FILLER                    PIC X(01).                         
006100         10  CTE-EFF-DD                 PIC X(02).                        
006200     05  CTE-NORM-TYPE                 PIC X(10).                         
006300     05  CTE-CATEGORY                  PIC X(40).                         
006400     05  CTE-PAY-IPPS                  PIC 9(07)V99.                      
006500     05  CTE-PAY-HOPD                  PIC 9(07)V99.                      
006600     05  CTE-PAY-ASC                   PIC 9(07)V99.                      
006700     05  CTE-PAY-OBL                   PIC 9(07)V99.                      
006800     05  FILLER                        PIC X(08).                         
006900                                                                          
007000******************************************************************        
007100*  IN-MEMORY CODE TABLE - CODLOAD BUILDS ONE ROW PER CODE-MASTER          
007200*  RECORD (CALLING CODCALC TO FILL IN THE CTR-NORM-TYPE THROUGH           
007300*  CTR-PAY-OBL FIELDS), THEN SCNPROC SEARCH ALLs IT BY CTR-CODE           
007400*  FOR EVERY SCENARIO REQUEST.  ROW LAYOUT IS BYTE-FOR-BYTE THE           
007500*  SAME AS CODE-TABLE-ENTRY ABOVE SO A SINGLE ROW CAN BE PASSED           
007600*  DIRECTLY TO CODCALC ON THE CALL STATEMENT - ONLY THE FIELD             
007700*  PREFIX CHANGES (CTR- HERE vs CTE- ABOVE) TO AVOID A DUPLICATE          
007800*  DATA-NAME COMPILE ERROR WITHIN THE SAME COPY MEMBER.                   
007900*  91-06-14  RSM  ORIGINAL CUT, 500-ROW CAP TO MATCH THE CODE             
008000*                 MASTER FILE SIZE THE PAYER GROUP QUOTED US.             
008100******************************************************************        
008200 01  CODE-TABLE.                                                          
008300     05  CTR-ROW OCCURS 500 TIMES                                         
008400             ASCENDING KEY IS CTR-CODE                                    
008500             INDEXED BY CTR-IDX.                                          
008600         10  CTR-CODE                  PIC X(10).                         
008700         10  CTR-CODE-TYPE             PIC X(10).                         
008800         10  CTR-DESCRIPTION           PIC X(60).                         
008900         10  CTR-LABEL-1               PIC X(30).                         
009000         10  CTR-APC                   PIC 9(05).                         
009100         10  CTR-FACILITY-RVU          PIC 9(05)V99.                      
009200         10  CTR-NONFAC-RVU            PIC 9(05)V99.                      
009300         10  CTR-STATUS-IND            PIC X(02).                         
009400         10  CTR-RANK                  PIC 9(04).                         
009500         10  CTR-EFFECTIVE-DATE        PIC X(10).                         
009600         10  CTR-NORM-TYPE             PIC X(10).                         
009700         10  CTR-CATEGORY              PIC X(40).                         
009800         10  CTR-PAY-IPPS              PIC 9(07)V99.                      
009900         10  CTR-PAY-HOPD              PIC 9(07)V99.                      
010000         10  CTR-PAY-ASC               PIC 9(07)V99.                      
010100         10  CTR-PAY-OBL               PIC 9(07)V99.                      
010200         10  FILLER                    PIC X(08).                         
