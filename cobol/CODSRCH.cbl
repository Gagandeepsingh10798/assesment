000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  CODSRCH.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 05/23/88.                                                  
000700 DATE-COMPILED. 05/23/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*     SCORES THE IN-MEMORY CODE TABLE AGAINST A FREE-FORM QUERY           
001300*     STRING FOR CODLOAD'S SYSIN-DRIVEN SEARCH OPTION.  REPLACES          
001400*     THE OLD PATSRCH OCCURS/SEARCH EQUIPMENT-LOOKUP WITH A               
001500*     HOME-GROWN SUBSTRING SCAN SINCE THE SEARCH VERB ONLY DOES           
001600*     EQUAL-KEY LOOKUPS, NOT PARTIAL TEXT MATCHES.                        
001700*                                                                         
001800*     SCORING, HIGHEST WINS -                                             
001900*       QUERY EQUALS THE CODE EXACTLY (CASE-FOLDED)........100            
002000*       QUERY IS A SUBSTRING OF "CODE SPACE DESCRIPTION"....80            
002100*       PLUS 10 FOR EACH BLANK-SEPARATED QUERY WORD THAT IS               
002200*       ITSELF A SUBSTRING OF "CODE SPACE DESCRIPTION"                    
002300*                                                                         
002400******************************************************************        
002500*  CHANGE LOG                                                             
002600*-----------------------------------------------------------------        
002700*  05/23/88  JES  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD                
002800*                 PATSRCH EQUIPMENT TABLE LOOKUP.  REQUEST #4471.         
002900*  02/14/91  JES  ADDED THE WORD-BY-WORD BONUS SCORE - A SINGLE           
003000*                 EXACT/CONTAINS SCORE WASN'T RANKING MULTI-WORD          
003100*                 QUERIES SENSIBLY.  REQUEST #5188.                       
003200*  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO          
003300*                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.                  
003400*  12/03/04  JKO  ADDED SRQ-LIMIT-COUNT TO SRCH-REQUEST-REC TO            
003500*                 MATCH CODLOAD'S WIDENED COPY OF THE SAME                
003600*                 RECORD - THIS PROGRAM DOESN'T ACT ON IT.                
003700*                 REQUEST #7403.                                          
003800*  12/10/04  JKO  120-CHECK-CONTAINS WAS SCORING THE 80-POINT             
003900*                 TIER OFF THE FULL CODE-PLUS-DESCRIPTION                 
004000*                 HAYSTACK, SO A QUERY THAT ONLY APPEARED IN THE          
004100*                 DESCRIPTION WAS WRONGLY CREDITED AS A CODE              
004200*                 MATCH.  ADDED A CODE-ONLY CONTAINS SCAN AND             
004300*                 POINTED 120 AT IT.  REQUEST #7405.                      
004400******************************************************************        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 INPUT-OUTPUT SECTION.                                                    
005100                                                                          
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600 01  WS-CASE-CONSTANTS.                                                   
005700     05  WS-LOWER-ALPHA        PIC X(26) VALUE                            
005800         "abcdefghijklmnopqrstuvwxyz".                                    
005900     05  WS-UPPER-ALPHA        PIC X(26) VALUE                            
006000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
006100                                                                          
006200*-----------------------------------------------------------------        
006300*    LOWERCASED COPY OF THE QUERY STRING                                  
006400*-----------------------------------------------------------------        
006500 01  WS-QUERY-LOWER            PIC X(40).                                 
006600 01  WS-QUERY-CHARS REDEFINES WS-QUERY-LOWER.                             
006700     05  WS-QUERY-CHAR         PIC X OCCURS 40 TIMES.                     
006800 01  WS-QUERY-LEN              PIC 9(02) COMP.                            
006900                                                                          
007000*-----------------------------------------------------------------        
007100*    LOWERCASED COPY OF THE CODE UNDER TEST                               
007200*-----------------------------------------------------------------        
007300 01  WS-CODE-LOWER             PIC X(10).                                 
007400 01  WS-CODE-CHARS REDEFINES WS-CODE-LOWER.                               
007500     05  WS-CODE-CHAR          PIC X OCCURS 10 TIMES.                     
007600 01  WS-CODE-LEN               PIC 9(02) COMP.                            
007700                                                                          
007800*-----------------------------------------------------------------        
007900*    LOWERCASED "CODE SPACE DESCRIPTION" SEARCH TEXT                      
008000*-----------------------------------------------------------------        
008100 01  WS-HAYSTACK               PIC X(71) VALUE SPACES.                    
008200 01  WS-HAYSTACK-CHARS REDEFINES WS-HAYSTACK.                             
008300     05  WS-HAYSTACK-CHAR      PIC X OCCURS 71 TIMES.                     
008400 01  WS-HAYSTACK-LEN           PIC 9(02) COMP.                            
008500                                                                          
008600 01  WS-TERM-TEXT              PIC X(40) VALUE SPACES.                    
008700 01  WS-TERM-LEN               PIC 9(02) COMP.                            
008800                                                                          
008900 01  WS-SCAN-FIELDS.                                                      
009000     05  WS-TABLE-IDX          PIC 9(04) COMP.                            
009100     05  WS-SCAN-IDX           PIC 9(02) COMP.                            
009200     05  WS-SCAN-START         PIC 9(02) COMP.                            
009300     05  WS-TOKEN-START        PIC 9(02) COMP.                            
009400     05  WS-CONTAINS-SW        PIC X(01).                                 
009500         88  WS-CONTAINS-FOUND     VALUE "Y".                             
009600     05  WS-EXACT-SW           PIC X(01).                                 
009700         88  WS-EXACT-FOUND        VALUE "Y".                             
009800                                                                          
009900 LINKAGE SECTION.                                                         
010000 01  CODE-SRCH-TABLE.                                                     
010100     05  CST-ENTRY OCCURS 500 TIMES.                                      
010200         10  CST-CODE              PIC X(10).                             
010300         10  CST-DESCRIPTION       PIC X(60).                             
010400         10  CST-SCORE             PIC 9(03) COMP.                        
010500         10  FILLER                PIC X(05).                             
010600                                                                          
010700*-----------------------------------------------------------------        
010800*    12/03/04 JKO - SRQ-LIMIT-COUNT ADDED FOR CODLOAD'S PRINT             
010900*    CUTOFF.  NOT READ HERE - THIS PROGRAM ONLY SCORES CODES, IT          
011000*    DOESN'T PRINT THEM, SO THE LIMIT HAS NOTHING TO DO ONCE IT           
011100*    GETS THIS FAR.  KEPT FOR BYTE-FOR-BYTE LAYOUT AGAINST                
011200*    CODLOAD'S OWN COPY OF THIS RECORD.  REQUEST #7403.                   
011300*-----------------------------------------------------------------        
011400 01  SRCH-REQUEST-REC.                                                    
011500     05  SRQ-QUERY-TEXT        PIC X(40).                                 
011600     05  SRQ-TABLE-COUNT       PIC 9(04) COMP.                            
011700     05  SRQ-LIMIT-COUNT       PIC 9(04) COMP.                            
011800     05  FILLER                PIC X(05).                                 
011900                                                                          
012000 01  RETURN-CD                 PIC 9(04) COMP.                            
012100                                                                          
012200 PROCEDURE DIVISION USING CODE-SRCH-TABLE, SRCH-REQUEST-REC,              
012300                           RETURN-CD.                                     
012400 000-SEARCH-CODES.                                                        
012500     MOVE SRQ-QUERY-TEXT TO WS-QUERY-LOWER.                               
012600     INSPECT WS-QUERY-LOWER CONVERTING WS-UPPER-ALPHA                     
012700                                    TO WS-LOWER-ALPHA.                    
012800     PERFORM 200-FIND-QUERY-LEN THRU 200-EXIT.                            
012900     PERFORM 100-SCORE-ONE-CODE THRU 100-EXIT                             
013000         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
013100         UNTIL WS-TABLE-IDX > SRQ-TABLE-COUNT.                            
013200     MOVE ZERO TO RETURN-CD.                                              
013300     GOBACK.                                                              
013400                                                                          
013500*-----------------------------------------------------------------        
013600*    02/14/91 JES - SCORE ONE CODE TABLE ENTRY AGAINST THE QUERY.         
013700*-----------------------------------------------------------------        
013800 100-SCORE-ONE-CODE.                                                      
013900     MOVE ZERO TO CST-SCORE (WS-TABLE-IDX).                               
014000     MOVE CST-CODE (WS-TABLE-IDX) TO WS-CODE-LOWER.                       
014100     INSPECT WS-CODE-LOWER CONVERTING WS-UPPER-ALPHA                      
014200                                   TO WS-LOWER-ALPHA.                     
014300     PERFORM 210-FIND-CODE-LEN THRU 210-EXIT.                             
014400     MOVE CST-CODE (WS-TABLE-IDX) TO WS-HAYSTACK (1:10).                  
014500     MOVE SPACE TO WS-HAYSTACK (11:1).                                    
014600     MOVE CST-DESCRIPTION (WS-TABLE-IDX) TO WS-HAYSTACK (12:60).          
014700     INSPECT WS-HAYSTACK CONVERTING WS-UPPER-ALPHA                        
014800                                 TO WS-LOWER-ALPHA.                       
014900     PERFORM 220-FIND-HAYSTACK-LEN THRU 220-EXIT.                         
015000     PERFORM 110-CHECK-EXACT-MATCH THRU 110-EXIT.                         
015100     IF WS-EXACT-FOUND                                                    
015200         MOVE 100 TO CST-SCORE (WS-TABLE-IDX)                             
015300     ELSE                                                                 
015400         PERFORM 120-CHECK-CONTAINS THRU 120-EXIT                         
015500         IF WS-CONTAINS-FOUND                                             
015600             MOVE 80 TO CST-SCORE (WS-TABLE-IDX).                         
015700     PERFORM 130-SCORE-QUERY-TERMS THRU 130-EXIT.                         
015800 100-EXIT.                                                                
015900     EXIT.                                                                
016000                                                                          
016100 110-CHECK-EXACT-MATCH.                                                   
016200     MOVE "N" TO WS-EXACT-SW.                                             
016300     IF WS-QUERY-LEN > 0 AND WS-QUERY-LEN = WS-CODE-LEN                   
016400         IF WS-QUERY-LOWER (1:WS-QUERY-LEN) =                             
016500            WS-CODE-LOWER (1:WS-CODE-LEN)                                 
016600             MOVE "Y" TO WS-EXACT-SW.                                     
016700 110-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000*-----------------------------------------------------------------        
017100*    12/10/04 JKO - THIS TIER IS "CONTAINED IN THE CODE", NOT             
017200*    "CONTAINED IN THE HAYSTACK" - IT WAS TESTING THE QUERY               
017300*    AGAINST WS-HAYSTACK (CODE PLUS DESCRIPTION), SO A QUERY THAT         
017400*    ONLY APPEARED IN THE DESCRIPTION WAS WRONGLY SCORING 80 FOR          
017500*    A CODE MATCH INSTEAD OF PICKING UP ONLY ITS TERM BONUS.              
017600*    TESTS WS-CODE-LOWER ALONE NOW, SAME AS 110-CHECK-EXACT-MATCH         
017700*    ALREADY DOES.  REQUEST #7405.                                        
017800*-----------------------------------------------------------------        
017900 120-CHECK-CONTAINS.                                                      
018000     MOVE "N" TO WS-CONTAINS-SW.                                          
018100     IF WS-QUERY-LEN > 0 AND WS-QUERY-LEN <= WS-CODE-LEN                  
018200         MOVE WS-QUERY-LOWER TO WS-TERM-TEXT                              
018300         MOVE WS-QUERY-LEN TO WS-TERM-LEN                                 
018400         PERFORM 705-CODE-CONTAINS-CHECK THRU 705-EXIT.                   
018500 120-EXIT.                                                                
018600     EXIT.                                                                
018700                                                                          
018800*-----------------------------------------------------------------        
018900*    02/14/91 JES - BLANK-SEPARATED WORD BONUS.  SCANS THE                
019000*    LOWERCASED QUERY LEFT TO RIGHT, SCORING EACH WORD AS IT              
019100*    CROSSES A BLANK, THEN FLUSHES WHATEVER WORD IS LEFT OVER.            
019200*-----------------------------------------------------------------        
019300 130-SCORE-QUERY-TERMS.                                                   
019400     MOVE 1 TO WS-TOKEN-START.                                            
019500     PERFORM 140-SCAN-ONE-CHAR THRU 140-EXIT                              
019600         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
019700         UNTIL WS-SCAN-IDX > WS-QUERY-LEN.                                
019800     PERFORM 150-FLUSH-LAST-TERM THRU 150-EXIT.                           
019900 130-EXIT.                                                                
020000     EXIT.                                                                
020100                                                                          
020200 140-SCAN-ONE-CHAR.                                                       
020300     IF WS-QUERY-CHAR (WS-SCAN-IDX) = SPACE                               
020400         IF WS-SCAN-IDX > WS-TOKEN-START                                  
020500             PERFORM 160-SCORE-ONE-TERM THRU 160-EXIT                     
020600         END-IF                                                           
020700         ADD 1 TO WS-SCAN-IDX GIVING WS-TOKEN-START.                      
020800 140-EXIT.                                                                
020900     EXIT.                                                                
021000                                                                          
021100 150-FLUSH-LAST-TERM.                                                     
021200     IF WS-QUERY-LEN >= WS-TOKEN-START                                    
021300         PERFORM 160-SCORE-ONE-TERM THRU 160-EXIT.                        
021400 150-EXIT.                                                                
021500     EXIT.                                                                
021600                                                                          
021700 160-SCORE-ONE-TERM.                                                      
021800     MOVE WS-QUERY-LOWER (WS-TOKEN-START :                                
021900          WS-SCAN-IDX - WS-TOKEN-START) TO WS-TERM-TEXT.                  
022000     MOVE WS-SCAN-IDX - WS-TOKEN-START TO WS-TERM-LEN.                    
022100     PERFORM 700-CONTAINS-CHECK THRU 700-EXIT.                            
022200     IF WS-CONTAINS-FOUND                                                 
022300         ADD 10 TO CST-SCORE (WS-TABLE-IDX).                              
022400 160-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700 200-FIND-QUERY-LEN.                                                      
022800     PERFORM 600-EXIT THRU 600-EXIT                                       
022900         VARYING WS-SCAN-IDX FROM 40 BY -1                                
023000         UNTIL WS-SCAN-IDX < 1                                            
023100            OR WS-QUERY-CHAR (WS-SCAN-IDX) NOT = SPACE.                   
023200     IF WS-SCAN-IDX < 1                                                   
023300         MOVE ZERO TO WS-QUERY-LEN                                        
023400     ELSE                                                                 
023500         MOVE WS-SCAN-IDX TO WS-QUERY-LEN.                                
023600 200-EXIT.                                                                
023700     EXIT.                                                                
023800                                                                          
023900 210-FIND-CODE-LEN.                                                       
024000     PERFORM 600-EXIT THRU 600-EXIT                                       
024100         VARYING WS-SCAN-IDX FROM 10 BY -1                                
024200         UNTIL WS-SCAN-IDX < 1                                            
024300            OR WS-CODE-CHAR (WS-SCAN-IDX) NOT = SPACE.                    
024400     IF WS-SCAN-IDX < 1                                                   
024500         MOVE ZERO TO WS-CODE-LEN                                         
024600     ELSE                                                                 
024700         MOVE WS-SCAN-IDX TO WS-CODE-LEN.                                 
024800 210-EXIT.                                                                
024900     EXIT.                                                                
025000                                                                          
025100 220-FIND-HAYSTACK-LEN.                                                   
025200     PERFORM 600-EXIT THRU 600-EXIT                                       
025300         VARYING WS-SCAN-IDX FROM 71 BY -1                                
025400         UNTIL WS-SCAN-IDX < 1                                            
025500            OR WS-HAYSTACK-CHAR (WS-SCAN-IDX) NOT = SPACE.                
025600     IF WS-SCAN-IDX < 1                                                   
025700         MOVE ZERO TO WS-HAYSTACK-LEN                                     
025800     ELSE                                                                 
025900         MOVE WS-SCAN-IDX TO WS-HAYSTACK-LEN.                             
026000 220-EXIT.                                                                
026100     EXIT.                                                                
026200                                                                          
026300*-----------------------------------------------------------------        
026400*    CLASSIC LEFT-TO-RIGHT SUBSTRING SCAN - TESTS EVERY STARTING          
026500*    POSITION IN WS-HAYSTACK FOR A MATCH ON WS-TERM-TEXT.                 
026600*-----------------------------------------------------------------        
026700 700-CONTAINS-CHECK.                                                      
026800     MOVE "N" TO WS-CONTAINS-SW.                                          
026900     IF WS-TERM-LEN > 0 AND WS-TERM-LEN <= WS-HAYSTACK-LEN                
027000         PERFORM 710-SCAN-ONE-START THRU 710-EXIT                         
027100             VARYING WS-SCAN-START FROM 1 BY 1                            
027200             UNTIL WS-SCAN-START >                                        
027300                      (WS-HAYSTACK-LEN - WS-TERM-LEN + 1)                 
027400                OR WS-CONTAINS-FOUND.                                     
027500 700-EXIT.                                                                
027600     EXIT.                                                                
027700                                                                          
027800 710-SCAN-ONE-START.                                                      
027900     IF WS-HAYSTACK (WS-SCAN-START : WS-TERM-LEN) =                       
028000        WS-TERM-TEXT (1 : WS-TERM-LEN)                                    
028100         MOVE "Y" TO WS-CONTAINS-SW.                                      
028200 710-EXIT.                                                                
028300     EXIT.                                                                
028400                                                                          
028500*-----------------------------------------------------------------        
028600*    12/10/04 JKO - SAME LEFT-TO-RIGHT SCAN AS 700-CONTAINS-CHECK         
028700*    BUT AGAINST THE BARE CODE INSTEAD OF THE CODE-PLUS-                  
028800*    DESCRIPTION HAYSTACK - THIS IS WHAT THE 80-POINT "CONTAINED          
028900*    IN THE CODE" TIER SHOULD HAVE BEEN SCANNING ALL ALONG.               
029000*    REQUEST #7405.                                                       
029100*-----------------------------------------------------------------        
029200 705-CODE-CONTAINS-CHECK.                                                 
029300     MOVE "N" TO WS-CONTAINS-SW.                                          
029400     IF WS-TERM-LEN > 0 AND WS-TERM-LEN <= WS-CODE-LEN                    
029500         PERFORM 715-SCAN-ONE-CODE-START THRU 715-EXIT                    
029600             VARYING WS-SCAN-START FROM 1 BY 1                            
029700             UNTIL WS-SCAN-START >                                        
029800                      (WS-CODE-LEN - WS-TERM-LEN + 1)                     
029900                OR WS-CONTAINS-FOUND.                                     
030000 705-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 715-SCAN-ONE-CODE-START.                                                 
030400     IF WS-CODE-LOWER (WS-SCAN-START : WS-TERM-LEN) =                     
030500        WS-TERM-TEXT (1 : WS-TERM-LEN)                                    
030600         MOVE "Y" TO WS-CONTAINS-SW.                                      
030700 715-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000 600-EXIT.                                                                
031100     EXIT.                                                                
