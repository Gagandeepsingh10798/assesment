000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  CODLOAD.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEV Center.                                          
000600 DATE-WRITTEN. 01/23/88.                                                  
000700 DATE-COMPILED. 01/23/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*     LOADS THE PROCEDURE/DIAGNOSIS CODE MASTER, CALLS CODCALC            
001300*     ONCE PER RECORD TO DERIVE THE NORMALIZED TYPE, CATEGORY             
001400*     AND 4-SITE PAYMENTS, BUILDS THE IN-MEMORY CODE TABLE, AND           
001500*     PRINTS THE CODE LISTING REPORT WITH PER-TYPE COUNTS AND A           
001600*     GRAND TOTAL FOOTER.  IF A QUERY CARD CAME IN ON SYSIN,              
001700*     CALLS CODSRCH AND APPENDS A SEARCH RESULTS SECTION.                 
001800*                                                                         
001900******************************************************************        
002000*  CHANGE LOG                                                             
002100*-----------------------------------------------------------------        
002200*  01/23/88  JES  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD                
002300*                 PATLIST PATIENT LISTING PROGRAM.  REQUEST #4471.        
002400*  08/30/89  JES  ADDED PER-TYPE COUNTS TO THE FOOTER - BILLING           
002500*                 WANTED THE BREAKOUT WITHOUT A SEPARATE RUN.             
002600*                 REQUEST #4888.                                          
002700*  03/12/93  RSM  ADDED THE SYSIN QUERY CARD AND THE CALL TO              
002800*                 CODSRCH SO ONE RUN COULD LIST AND SEARCH.               
002900*                 REQUEST #5572.                                          
003000*  01/08/99  DJF  Y2K REMEDIATION - ACCEPT FROM DATE ONLY RETURNS         
003100*                 A 2-DIGIT YEAR, SO ADDED CENTURY WINDOWING              
003200*                 (YY<50 = 20XX, ELSE 19XX) AHEAD OF MOVING IT TO         
003300*                 THE REPORT HEADER.  LOGGED PER Y2K-0098.                
003400*  09/14/01  JKO  500-ROW CAP ON THE CODE TABLE HIT WHEN THE              
003500*                 PAYER SENT A LARGER FILE - ABEND NOW FIRES A            
003600*                 CLEAN DIAGNOSTIC INSTEAD OF RUNNING OFF THE             
003700*                 END OF THE TABLE.  REQUEST #6005.                       
003800*  12/03/04  JKO  A ONE-CHARACTER QUERY CARD WAS SCORING AND              
003900*                 PRINTING THE WHOLE TABLE - ADDED THE SAME               
004000*                 TRIMMED-LENGTH CHECK CODSRCH USES AND REQUIRE           
004100*                 2 CHARACTERS MINIMUM BEFORE THE SEARCH FIRES.           
004200*                 ALSO WIDENED THE QUERY CARD WITH A RESULT               
004300*                 LIMIT FIELD AND CUT OFF 330-RANK-AND-PRINT AT           
004400*                 THAT COUNT INSTEAD OF PRINTING EVERY SCORED             
004500*                 ROW.  REQUEST #7403.                                    
004600*  12/10/04  JKO  THE TYPE-COUNT TABLE'S REDEFINES DIDN'T FIT ITS         
004700*                 OWN LITERAL (20 BYTES UNDER A 30-BYTE OCCURS)           
004800*                 AND THE KEYS WERE SITE-OF-SERVICE CODES INSTEAD         
004900*                 OF NORMALIZED TYPES, SO EVERY TYPE PAST IPPS            
005000*                 FELL INTO THE OTHER BUCKET.  SPLIT THE KEYS OUT         
005100*                 TO THEIR OWN CORRECTLY-SIZED TABLE AND GAVE THE         
005200*                 TALLIES THEIR OWN SEPARATELY-ZEROED OCCURS.             
005300*                 REQUEST #7405.                                          
005400******************************************************************        
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-390.                                                
005900 OBJECT-COMPUTER. IBM-390.                                                
006000 SPECIAL-NAMES.                                                           
006100     C01 IS NEXT-PAGE.                                                    
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT SYSOUT                                                        
006600     ASSIGN TO UT-S-SYSOUT                                                
006700       ORGANIZATION IS SEQUENTIAL.                                        
006800                                                                          
006900     SELECT CODE-MASTER-FILE                                              
007000     ASSIGN TO UT-S-CODEMSTR                                              
007100       ACCESS MODE IS SEQUENTIAL                                          
007200       FILE STATUS IS CMFCODE.                                            
007300                                                                          
007400     SELECT CODE-LISTING-RPT                                              
007500     ASSIGN TO UT-S-CODERPT                                               
007600       ACCESS MODE IS SEQUENTIAL                                          
007700       FILE STATUS IS OFCODE.                                             
007800                                                                          
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100 FD  SYSOUT                                                               
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD                                           
008400     RECORD CONTAINS 130 CHARACTERS                                       
008500     BLOCK CONTAINS 0 RECORDS                                             
008600     DATA RECORD IS SYSOUT-REC.                                           
008700 01  SYSOUT-REC  PIC X(130).                                              
008800                                                                          
008900****** THIS FILE IS THE FULL PROCEDURE/DIAGNOSIS CODE MASTER -            
009000****** ONE RECORD PER BILLING CODE, REFRESHED QUARTERLY BY THE            
009100****** PAYER RULES GROUP.                                                 
009200 FD  CODE-MASTER-FILE                                                     
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 150 CHARACTERS                                       
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS CODE-MASTER-REC.                                      
009800     COPY CODEMSTR.                                                       
009900                                                                          
010000 FD  CODE-LISTING-RPT                                                     
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE STANDARD                                           
010300     RECORD CONTAINS 132 CHARACTERS                                       
010400     BLOCK CONTAINS 0 RECORDS                                             
010500     DATA RECORD IS RPT-REC.                                              
010600 01  RPT-REC  PIC X(132).                                                 
010700                                                                          
010800 WORKING-STORAGE SECTION.                                                 
010900 01  FILE-STATUS-CODES.                                                   
011000     05  CMFCODE                 PIC X(2).                                
011100         88  CMF-READ-OK     VALUE SPACES.                                
011200         88  CMF-NO-MORE-RECS VALUE "10".                                 
011300     05  OFCODE                  PIC X(2).                                
011400         88  CODE-WRITE    VALUE SPACES.                                  
011500                                                                          
011600 01  WS-HDR-REC.                                                          
011700     05  FILLER                  PIC X(1) VALUE " ".                      
011800     05  HDR-DATE.                                                        
011900         10  HDR-YY              PIC 9(4).                                
012000         10  DASH-1              PIC X(1) VALUE "-".                      
012100         10  HDR-MM              PIC 9(2).                                
012200         10  DASH-2              PIC X(1) VALUE "-".                      
012300         10  HDR-DD              PIC 9(2).                                
012400*-----------------------------------------------------------------        
012500*    99-01-08 DJF - RAW BYTE VIEW OF THE HEADER DATE, KEPT FOR            
012600*    THE SAME DUMP-ON-ABEND REASON AS THE OTHER BRK REDEFINES.            
012700*-----------------------------------------------------------------        
012800     05  HDR-DATE-X REDEFINES HDR-DATE PIC X(08).                         
012900     05  FILLER                  PIC X(14) VALUE SPACE.                   
013000     05  FILLER                  PIC X(50) VALUE                          
013100     "Reimbursement Code Listing".                                        
013200     05  FILLER         PIC X(26)                                         
013300                   VALUE "Page Number:" JUSTIFIED RIGHT.                  
013400     05  PAGE-NBR-O              PIC ZZ9.                                 
013500                                                                          
013600 01  WS-COLM-HDR-REC.                                                     
013700     05  FILLER            PIC X(12) VALUE "CODE".                        
013800     05  FILLER            PIC X(12) VALUE "TYPE".                        
013900     05  FILLER            PIC X(42) VALUE "CATEGORY".                    
014000     05  FILLER            PIC X(13) VALUE "IPPS".                        
014100     05  FILLER            PIC X(13) VALUE "HOPD".                        
014200     05  FILLER            PIC X(13) VALUE "ASC".                         
014300     05  FILLER            PIC X(13) VALUE "OBL".                         
014400                                                                          
014500 01  WS-CODE-RPT-REC.                                                     
014600     05  CRR-CODE-O              PIC X(10).                               
014700     05  FILLER                  PIC X(2) VALUE SPACES.                   
014800     05  CRR-TYPE-O               PIC X(10).                              
014900     05  FILLER                  PIC X(2) VALUE SPACES.                   
015000     05  CRR-CATEGORY-O           PIC X(40).                              
015100     05  CRR-PAY-IPPS-O           PIC ZZ,ZZZ,ZZ9.99.                      
015200     05  FILLER                   PIC X(1) VALUE SPACES.                  
015300     05  CRR-PAY-HOPD-O           PIC ZZ,ZZZ,ZZ9.99.                      
015400     05  FILLER                   PIC X(1) VALUE SPACES.                  
015500     05  CRR-PAY-ASC-O            PIC ZZ,ZZZ,ZZ9.99.                      
015600     05  FILLER                   PIC X(1) VALUE SPACES.                  
015700     05  CRR-PAY-OBL-O            PIC ZZ,ZZZ,ZZ9.99.                      
015800                                                                          
015900 01  WS-BLANK-LINE.                                                       
016000     05  FILLER     PIC X(132) VALUE SPACES.                              
016100                                                                          
016200 01  WS-TYPE-COUNT-HDR.                                                   
016300     05  FILLER     PIC X(132)                                            
016400              VALUE "CODE COUNT BY NORMALIZED TYPE:".                     
016500                                                                          
016600 01  WS-TYPE-COUNT-REC.                                                   
016700     05  FILLER     PIC X(3) VALUE SPACES.                                
016800     05  TCR-TYPE-O              PIC X(10).                               
016900     05  FILLER                  PIC X(5) VALUE SPACES.                   
017000     05  TCR-COUNT-O             PIC ZZZ,ZZ9.                             
017100                                                                          
017200 01  WS-GRAND-TOTAL-REC.                                                  
017300     05  FILLER     PIC X(3) VALUE SPACES.                                
017400     05  FILLER     PIC X(24) VALUE "TOTAL CODES LOADED:".                
017500     05  GTR-COUNT-O             PIC ZZZ,ZZ9.                             
017600                                                                          
017700 01  WS-SRCH-HDR-REC.                                                     
017800     05  FILLER     PIC X(132)                                            
017900              VALUE "CODE SEARCH RESULTS:".                               
018000                                                                          
018100 01  WS-SRCH-QUERY-REC.                                                   
018200     05  FILLER     PIC X(12) VALUE "QUERY TEXT:".                        
018300     05  SQR-QUERY-O             PIC X(40).                               
018400                                                                          
018500 01  WS-SRCH-RPT-REC.                                                     
018600     05  SRR-SCORE-O              PIC ZZ9.                                
018700     05  FILLER                   PIC X(2) VALUE SPACES.                  
018800     05  SRR-CODE-O               PIC X(10).                              
018900     05  FILLER                   PIC X(2) VALUE SPACES.                  
019000     05  SRR-DESCRIPTION-O        PIC X(60).                              
019100                                                                          
019200*-----------------------------------------------------------------        
019300*    91-06-14 RSM - THE ROWS CODSRCH SEARCHES CARRY ONLY THE              
019400*    CODE AND DESCRIPTION, BUILT FROM CODE-TABLE AFTER IT IS              
019500*    LOADED.  SAME 500-ROW CAP AS CODE-TABLE.                             
019600*-----------------------------------------------------------------        
019700 01  SEARCH-TABLE.                                                        
019800     05  SCH-ENTRY OCCURS 500 TIMES.                                      
019900         10  SCH-CODE              PIC X(10).                             
020000         10  SCH-DESCRIPTION       PIC X(60).                             
020100         10  SCH-SCORE             PIC 9(03) COMP.                        
020200         10  FILLER                PIC X(05).                             
020300                                                                          
020400*-----------------------------------------------------------------        
020500*    12/03/04 JKO - SRQ-LIMIT-COUNT ADDED SO THE PRINT CUTOFF             
020600*    TRAVELS WITH THE REQUEST RECORD THE SAME WAY SRQ-TABLE-COUNT         
020700*    DOES, EVEN THOUGH CODSRCH ITSELF ONLY SCORES AND DOES NOT            
020800*    ENFORCE IT - THE CUTOFF IS APPLIED BACK HERE IN CODLOAD'S            
020900*    OWN PRINT LOOP.  REQUEST #7403.                                      
021000*-----------------------------------------------------------------        
021100 01  SRCH-REQUEST-REC.                                                    
021200     05  SRQ-QUERY-TEXT        PIC X(40).                                 
021300     05  SRQ-TABLE-COUNT       PIC 9(04) COMP.                            
021400     05  SRQ-LIMIT-COUNT       PIC 9(04) COMP.                            
021500     05  FILLER                PIC X(05).                                 
021600                                                                          
021700*-----------------------------------------------------------------        
021800*    99-01-08 DJF - Y2K CENTURY WINDOW.  ACCEPT FROM DATE STILL           
021900*    ONLY GIVES A 2-DIGIT YEAR ON THIS COMPILER.                          
022000*-----------------------------------------------------------------        
022100 01  WS-CURRENT-DATE-6            PIC 9(6).                               
022200 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE-6.                     
022300     05  WS-CURR-YY-2             PIC 9(2).                               
022400     05  WS-CURR-MM               PIC 9(2).                               
022500     05  WS-CURR-DD               PIC 9(2).                               
022600 01  WS-CURR-CENTURY              PIC 9(2).                               
022700                                                                          
022800 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
022900     05  RECORDS-READ             PIC S9(7) COMP.                         
023000     05  WS-LINE-CNT              PIC S9(3) COMP.                         
023100     05  WS-PAGE-CNT              PIC S9(3) COMP.                         
023200     05  WS-TYPE-IDX              PIC 9(02) COMP.                         
023300     05  WS-SCORE-IDX             PIC 9(04) COMP.                         
023400     05  WS-SCAN-IDX              PIC 9(02) COMP.                         
023500     05  WS-QUERY-LEN             PIC 9(02) COMP.                         
023600     05  WS-SRCH-PRINTED-CNT      PIC 9(04) COMP.                         
023700     05  CALC-RETURN-CD           PIC 9(04) COMP.                         
023800     05  WS-TYPE-MATCH-SW         PIC X(01).                              
023900         88  WS-TYPE-MATCHED          VALUE "Y".                          
024000*-----------------------------------------------------------------        
024100*    12/10/04 JKO - THE OLD TABLE REDEFINED A 20-BYTE LITERAL OF          
024200*    SITE-OF-SERVICE CODES (IPPS/HOPD/ASC/OBL/OTHER) WITH A               
024300*    30-BYTE OCCURS OF NAME-PLUS-COMP-TALLY ENTRIES - THE                 
024400*    REDEFINES DIDN'T FIT THE LITERAL, SO EVERY NAME PAST ENTRY 1         
024500*    CAME OUT BYTE-SHIFTED GARBAGE, AND THE KEYS WERE THE WRONG           
024600*    KIND OF CODE ANYWAY - CTR-NORM-TYPE HOLDS CPT/HCPCS/ICD10/           
024700*    ICD10-PCS/OTHER, NOT A SITE OF SERVICE.  SPLIT INTO A KEY            
024800*    LITERAL SIZED EXACTLY TO ITS REDEFINES (NO COMP MIXED IN,            
024900*    SAME AS SITENORM'S WS-KEY-TABLE-VALUES) AND A SEPARATE,              
025000*    SEPARATELY-ZEROED TALLY TABLE.  REQUEST #7405.                       
025100*-----------------------------------------------------------------        
025200     05  WS-TYPE-KEY-VALUES.                                              
025300         10  FILLER               PIC X(10) VALUE "CPT".                  
025400         10  FILLER               PIC X(10) VALUE "HCPCS".                
025500         10  FILLER               PIC X(10) VALUE "ICD10".                
025600         10  FILLER               PIC X(10) VALUE "ICD10-PCS".            
025700         10  FILLER               PIC X(10) VALUE "OTHER".                
025800     05  WS-TYPE-KEY-TABLE REDEFINES WS-TYPE-KEY-VALUES.                  
025900         10  WS-TYPE-NAME         PIC X(10) OCCURS 5 TIMES.               
026000     05  WS-TYPE-TALLY-TABLE.                                             
026100         10  WS-TYPE-TALLY        PIC 9(04) COMP OCCURS 5 TIMES.          
026200                                                                          
026300*-----------------------------------------------------------------        
026400*    12/03/04 JKO - WIDENED FROM A BARE PIC X(40) TO CARRY THE            
026500*    REQUESTED RESULT LIMIT ON THE SAME 80-COLUMN CARD AS THE             
026600*    QUERY TEXT, AND TO REDEFINE THE TEXT AS A CHARACTER ARRAY            
026700*    SO 010-FIND-QUERY-LEN CAN FIND ITS TRIMMED LENGTH THE SAME           
026800*    WAY CODSRCH'S 200-FIND-QUERY-LEN DOES.  REQUEST #7403.               
026900*-----------------------------------------------------------------        
027000 01  WS-QUERY-CARD-REC.                                                   
027100     05  WS-QUERY-CARD            PIC X(40) VALUE SPACES.                 
027200     05  WS-QUERY-CHARS REDEFINES WS-QUERY-CARD.                          
027300         10  WS-QUERY-CHAR        PIC X OCCURS 40 TIMES.                  
027400     05  WS-QUERY-LIMIT           PIC 9(03) VALUE ZERO.                   
027500     05  FILLER                   PIC X(37).                              
027600                                                                          
027700 01  WS-QUERY-CARD-SW            PIC X(01) VALUE "N".                     
027800     88  WS-QUERY-CARD-PRESENT       VALUE "Y".                           
027900                                                                          
028000 COPY ABENDREC.                                                           
028100                                                                          
028200 PROCEDURE DIVISION.                                                      
028300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
028400     PERFORM 100-BUILD-CODE-TABLE THRU 100-EXIT                           
028500         UNTIL CMF-NO-MORE-RECS                                           
028600            OR CTR-IDX > 500.                                             
028700     IF NOT CMF-NO-MORE-RECS                                              
028800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.                           
028900     PERFORM 600-WRITE-LISTING THRU 600-EXIT.                             
029000     IF WS-QUERY-CARD-PRESENT                                             
029100         PERFORM 300-SEARCH-REQUEST THRU 300-EXIT.                        
029200     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
029300     MOVE ZERO TO RETURN-CODE.                                            
029400     GOBACK.                                                              
029500                                                                          
029600 000-HOUSEKEEPING.                                                        
029700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
029800     DISPLAY "******** BEGIN JOB CODLOAD ********".                       
029900     ACCEPT WS-CURRENT-DATE-6 FROM DATE.                                  
030000     IF WS-CURR-YY-2 < 50                                                 
030100         MOVE 20 TO WS-CURR-CENTURY                                       
030200     ELSE                                                                 
030300         MOVE 19 TO WS-CURR-CENTURY.                                      
030400     MOVE WS-CURR-CENTURY TO HDR-YY (1:2).                                
030500     MOVE WS-CURR-YY-2 TO HDR-YY (3:2).                                   
030600     MOVE WS-CURR-MM TO HDR-MM.                                           
030700     MOVE WS-CURR-DD TO HDR-DD.                                           
030800     MOVE 1 TO WS-PAGE-CNT.                                               
030900     MOVE 99 TO WS-LINE-CNT.                                              
031000     OPEN INPUT CODE-MASTER-FILE.                                         
031100     OPEN OUTPUT CODE-LISTING-RPT, SYSOUT.                                
031200     SET CTR-IDX TO 1.                                                    
031300     MOVE ZERO TO RECORDS-READ.                                           
031400     PERFORM 015-ZERO-TALLY-TABLE THRU 015-EXIT                           
031500         VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 5.           
031600     ACCEPT WS-QUERY-CARD-REC FROM SYSIN.                                 
031700     IF WS-QUERY-LIMIT NOT NUMERIC                                        
031800         MOVE ZERO TO WS-QUERY-LIMIT.                                     
031900     PERFORM 010-FIND-QUERY-LEN THRU 010-EXIT.                            
032000     IF WS-QUERY-LEN >= 2                                                 
032100         MOVE "Y" TO WS-QUERY-CARD-SW.                                    
032200     READ CODE-MASTER-FILE                                                
032300         AT END                                                           
032400         MOVE "10" TO CMFCODE                                             
032500     END-READ.                                                            
032600 000-EXIT.                                                                
032700     EXIT.                                                                
032800                                                                          
032900*-----------------------------------------------------------------        
033000*    12/03/04 JKO - SAME BACKWARD CHAR-SCAN CODSRCH'S OWN                 
033100*    200-FIND-QUERY-LEN USES - A QUERY UNDER 2 CHARACTERS AFTER           
033200*    TRIMMING TRAILING SPACES DOES NOT TRIGGER A SEARCH AT ALL.           
033300*    REQUEST #7403.                                                       
033400*-----------------------------------------------------------------        
033500 010-FIND-QUERY-LEN.                                                      
033600     PERFORM 011-SCAN-EXIT THRU 011-SCAN-EXIT                             
033700         VARYING WS-SCAN-IDX FROM 40 BY -1                                
033800         UNTIL WS-SCAN-IDX < 1                                            
033900            OR WS-QUERY-CHAR (WS-SCAN-IDX) NOT = SPACE.                   
034000     IF WS-SCAN-IDX < 1                                                   
034100         MOVE ZERO TO WS-QUERY-LEN                                        
034200     ELSE                                                                 
034300         MOVE WS-SCAN-IDX TO WS-QUERY-LEN.                                
034400 010-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 011-SCAN-EXIT.                                                           
034800     EXIT.                                                                
034900                                                                          
035000*-----------------------------------------------------------------        
035100*    12/10/04 JKO - THE TALLY TABLE NO LONGER RIDES A VALUE               
035200*    CLAUSE ON ITS REDEFINES (SEE THE WORKING-STORAGE NOTE) SO            
035300*    IT HAS TO BE ZEROED HERE LIKE EVERY OTHER COMP ACCUMULATOR           
035400*    IN THIS PARAGRAPH.  REQUEST #7405.                                   
035500*-----------------------------------------------------------------        
035600 015-ZERO-TALLY-TABLE.                                                    
035700     MOVE ZERO TO WS-TYPE-TALLY (WS-TYPE-IDX).                            
035800 015-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100*-----------------------------------------------------------------        
036200*    01/23/88 JES - ONE CALL TO CODCALC PER RECORD.  CTR-IDX              
036300*    INDEXES THE NEXT OPEN SLOT IN CODE-TABLE; THE ROW IS MOVED           
036400*    IN BY FIELD, NOT AS A GROUP, SINCE CM-xxx AND CTR-xxx DO             
036500*    NOT LINE UP BYTE FOR BYTE THE WAY CTE-xxx DOES.                      
036600*-----------------------------------------------------------------        
036700 100-BUILD-CODE-TABLE.                                                    
036800     MOVE "100-BUILD-CODE-TABLE" TO PARA-NAME.                            
036900     MOVE CM-CODE            TO CTR-CODE (CTR-IDX).                       
037000     MOVE CM-CODE-TYPE       TO CTR-CODE-TYPE (CTR-IDX).                  
037100     MOVE CM-DESCRIPTION     TO CTR-DESCRIPTION (CTR-IDX).                
037200     MOVE CM-LABEL-1         TO CTR-LABEL-1 (CTR-IDX).                    
037300     MOVE CM-APC             TO CTR-APC (CTR-IDX).                        
037400     MOVE CM-FACILITY-RVU    TO CTR-FACILITY-RVU (CTR-IDX).               
037500     MOVE CM-NONFAC-RVU      TO CTR-NONFAC-RVU (CTR-IDX).                 
037600     MOVE CM-STATUS-IND      TO CTR-STATUS-IND (CTR-IDX).                 
037700     MOVE CM-RANK            TO CTR-RANK (CTR-IDX).                       
037800     MOVE CM-EFFECTIVE-DATE  TO CTR-EFFECTIVE-DATE (CTR-IDX).             
037900     CALL "CODCALC" USING CTR-ROW (CTR-IDX), CALC-RETURN-CD.              
038000     ADD 1 TO RECORDS-READ.                                               
038100     PERFORM 150-TALLY-TYPE THRU 150-EXIT.                                
038200     SET CTR-IDX UP BY 1.                                                 
038300     READ CODE-MASTER-FILE                                                
038400         AT END                                                           
038500         MOVE "10" TO CMFCODE                                             
038600     END-READ.                                                            
038700 100-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000 150-TALLY-TYPE.                                                          
039100     MOVE "N" TO WS-TYPE-MATCH-SW.                                        
039200     PERFORM 155-CHECK-ONE-TYPE THRU 155-EXIT                             
039300         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
039400         UNTIL WS-TYPE-IDX > 5 OR WS-TYPE-MATCHED.                        
039500 150-EXIT.                                                                
039600     EXIT.                                                                
039700                                                                          
039800 155-CHECK-ONE-TYPE.                                                      
039900     IF CTR-NORM-TYPE (CTR-IDX) = WS-TYPE-NAME (WS-TYPE-IDX)              
040000        OR (WS-TYPE-IDX = 5 AND NOT WS-TYPE-MATCHED)                      
040100         ADD 1 TO WS-TYPE-TALLY (WS-TYPE-IDX)                             
040200         MOVE "Y" TO WS-TYPE-MATCH-SW.                                    
040300 155-EXIT.                                                                
040400     EXIT.                                                                
040500                                                                          
040600*-----------------------------------------------------------------        
040700*    08/30/89 JES - MAIN CODE LISTING, ONE LINE PER CODE, THEN            
040800*    THE PER-TYPE COUNT FOOTER AND GRAND TOTAL.                           
040900*-----------------------------------------------------------------        
041000 600-WRITE-LISTING.                                                       
041100     MOVE "600-WRITE-LISTING" TO PARA-NAME.                               
041200     PERFORM 610-WRITE-HEADERS THRU 610-EXIT.                             
041300     PERFORM 620-WRITE-ONE-CODE THRU 620-EXIT                             
041400         VARYING CTR-IDX FROM 1 BY 1                                      
041500         UNTIL CTR-IDX > RECORDS-READ.                                    
041600     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
041700     WRITE RPT-REC FROM WS-TYPE-COUNT-HDR.                                
041800     PERFORM 630-WRITE-ONE-TYPE-COUNT THRU 630-EXIT                       
041900         VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 5.           
042000     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
042100     MOVE RECORDS-READ TO GTR-COUNT-O.                                    
042200     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC.                               
042300 600-EXIT.                                                                
042400     EXIT.                                                                
042500                                                                          
042600 610-WRITE-HEADERS.                                                       
042700     MOVE WS-PAGE-CNT TO PAGE-NBR-O.                                      
042800     WRITE RPT-REC FROM WS-HDR-REC                                        
042900         AFTER ADVANCING NEXT-PAGE.                                       
043000     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
043100     WRITE RPT-REC FROM WS-COLM-HDR-REC.                                  
043200     MOVE ZERO TO WS-LINE-CNT.                                            
043300 610-EXIT.                                                                
043400     EXIT.                                                                
043500                                                                          
043600 620-WRITE-ONE-CODE.                                                      
043700     MOVE CTR-CODE (CTR-IDX)      TO CRR-CODE-O.                          
043800     MOVE CTR-NORM-TYPE (CTR-IDX) TO CRR-TYPE-O.                          
043900     MOVE CTR-CATEGORY (CTR-IDX)  TO CRR-CATEGORY-O.                      
044000     MOVE CTR-PAY-IPPS (CTR-IDX)  TO CRR-PAY-IPPS-O.                      
044100     MOVE CTR-PAY-HOPD (CTR-IDX)  TO CRR-PAY-HOPD-O.                      
044200     MOVE CTR-PAY-ASC (CTR-IDX)   TO CRR-PAY-ASC-O.                       
044300     MOVE CTR-PAY-OBL (CTR-IDX)   TO CRR-PAY-OBL-O.                       
044400     WRITE RPT-REC FROM WS-CODE-RPT-REC.                                  
044500     ADD 1 TO WS-LINE-CNT.                                                
044600     IF WS-LINE-CNT > 54                                                  
044700         ADD 1 TO WS-PAGE-CNT                                             
044800         PERFORM 610-WRITE-HEADERS THRU 610-EXIT.                         
044900 620-EXIT.                                                                
045000     EXIT.                                                                
045100                                                                          
045200 630-WRITE-ONE-TYPE-COUNT.                                                
045300     MOVE WS-TYPE-NAME (WS-TYPE-IDX) TO TCR-TYPE-O.                       
045400     MOVE WS-TYPE-TALLY (WS-TYPE-IDX) TO TCR-COUNT-O.                     
045500     WRITE RPT-REC FROM WS-TYPE-COUNT-REC.                                
045600 630-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900*-----------------------------------------------------------------        
046000*    03/12/93 RSM - BUILD THE LIGHTWEIGHT SEARCH TABLE FROM THE           
046100*    LOADED CODE TABLE, CALL CODSRCH, THEN PRINT EVERY ROW THAT           
046200*    SCORED ABOVE ZERO, HIGHEST SCORE FIRST.                              
046300*-----------------------------------------------------------------        
046400 300-SEARCH-REQUEST.                                                      
046500     MOVE "300-SEARCH-REQUEST" TO PARA-NAME.                              
046600     PERFORM 310-COPY-ONE-SEARCH-ROW THRU 310-EXIT                        
046700         VARYING WS-SCORE-IDX FROM 1 BY 1                                 
046800         UNTIL WS-SCORE-IDX > RECORDS-READ.                               
046900     MOVE WS-QUERY-CARD TO SRQ-QUERY-TEXT.                                
047000     MOVE RECORDS-READ TO SRQ-TABLE-COUNT.                                
047100     MOVE WS-QUERY-LIMIT TO SRQ-LIMIT-COUNT.                              
047200     CALL "CODSRCH" USING SEARCH-TABLE, SRCH-REQUEST-REC,                 
047300                           CALC-RETURN-CD.                                
047400     WRITE RPT-REC FROM WS-BLANK-LINE                                     
047500         AFTER ADVANCING NEXT-PAGE.                                       
047600     WRITE RPT-REC FROM WS-SRCH-HDR-REC.                                  
047700     MOVE WS-QUERY-CARD TO SQR-QUERY-O.                                   
047800     WRITE RPT-REC FROM WS-SRCH-QUERY-REC.                                
047900     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
048000     MOVE ZERO TO WS-SRCH-PRINTED-CNT.                                    
048100     PERFORM 330-RANK-AND-PRINT THRU 330-EXIT                             
048200         VARYING WS-SCORE-IDX FROM 100 BY -1                              
048300         UNTIL WS-SCORE-IDX < 1                                           
048400            OR (WS-QUERY-LIMIT > ZERO AND                                 
048500                WS-SRCH-PRINTED-CNT >= WS-QUERY-LIMIT).                   
048600 300-EXIT.                                                                
048700     EXIT.                                                                
048800                                                                          
048900 310-COPY-ONE-SEARCH-ROW.                                                 
049000     MOVE CTR-CODE (WS-SCORE-IDX) TO SCH-CODE (WS-SCORE-IDX).             
049100     MOVE CTR-DESCRIPTION (WS-SCORE-IDX)                                  
049200         TO SCH-DESCRIPTION (WS-SCORE-IDX).                               
049300 310-EXIT.                                                                
049400     EXIT.                                                                
049500                                                                          
049600*-----------------------------------------------------------------        
049700*    03/12/93 RSM - PRINTS EVERY SCORED ROW IN DESCENDING SCORE           
049800*    ORDER WITHOUT AN EXTRA SORT STEP - WALKS THE SCORE VALUE             
049900*    DOWN FROM 100 TO 1 AND PRINTS EVERY TABLE ROW AT EACH SCORE.         
050000*    12/03/04 JKO - STOPS AT WS-QUERY-LIMIT PRINTED ROWS INSTEAD          
050100*    OF RUNNING EVERY SCORE LEVEL WHEN A LIMIT WAS REQUESTED ON           
050200*    THE QUERY CARD.  REQUEST #7403.                                      
050300*-----------------------------------------------------------------        
050400 330-RANK-AND-PRINT.                                                      
050500     PERFORM 340-PRINT-IF-MATCH THRU 340-EXIT                             
050600         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
050700         UNTIL WS-TYPE-IDX > RECORDS-READ                                 
050800            OR (WS-QUERY-LIMIT > ZERO AND                                 
050900                WS-SRCH-PRINTED-CNT >= WS-QUERY-LIMIT).                   
051000 330-EXIT.                                                                
051100     EXIT.                                                                
051200                                                                          
051300 340-PRINT-IF-MATCH.                                                      
051400     IF SCH-SCORE (WS-TYPE-IDX) = WS-SCORE-IDX                            
051500         MOVE WS-SCORE-IDX TO SRR-SCORE-O                                 
051600         MOVE SCH-CODE (WS-TYPE-IDX) TO SRR-CODE-O                        
051700         MOVE SCH-DESCRIPTION (WS-TYPE-IDX) TO                            
051800              SRR-DESCRIPTION-O                                           
051900         WRITE RPT-REC FROM WS-SRCH-RPT-REC                               
052000         ADD 1 TO WS-SRCH-PRINTED-CNT.                                    
052100 340-EXIT.                                                                
052200     EXIT.                                                                
052300                                                                          
052400*-----------------------------------------------------------------        
052500*    09/14/01 JKO - CLEAN ABEND WHEN THE CODE MASTER FILE OUTRAN          
052600*    THE 500-ROW TABLE CAP.  SAME SHAPE AS EVERY OTHER BATCH              
052700*    PROGRAM'S ABEND LINE.                                                
052800*-----------------------------------------------------------------        
052900 1000-ABEND-RTN.                                                          
053000     MOVE "CODLOAD"  TO ABEND-PGM-NAME.                                   
053100     MOVE "CODE TABLE ROW CAP EXCEEDED" TO ABEND-REASON.                  
053200     MOVE RECORDS-READ TO ACTUAL-VAL.                                     
053300     MOVE 500 TO EXPECTED-VAL.                                            
053400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
053500     CLOSE CODE-MASTER-FILE, CODE-LISTING-RPT, SYSOUT.                    
053600     MOVE 16 TO RETURN-CODE.                                              
053700     STOP RUN.                                                            
053800 1000-EXIT.                                                               
053900     EXIT.                                                                
054000                                                                          
054100 900-CLEANUP.                                                             
054200     MOVE "900-CLEANUP" TO PARA-NAME.                                     
054300     CLOSE CODE-MASTER-FILE, CODE-LISTING-RPT, SYSOUT.                    
054400     DISPLAY "******** END JOB CODLOAD ********".                         
054500 900-EXIT.                                                                
054600     EXIT.                                                                
