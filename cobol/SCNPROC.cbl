000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SCNPROC.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEV Center.                                          
000600 DATE-WRITTEN. 01/23/88.                                                  
000700 DATE-COMPILED. 01/23/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM EDITS A REIMBURSEMENT SCENARIO REQUEST            
001300*          FILE PRODUCED BY THE PRICING DESK FOR WHAT-IF RUNS.            
001400*                                                                         
001500*          IT CONTAINS ONE RECORD PER SCENARIO - A CODE, A SITE           
001600*          OF SERVICE, A DEVICE COST, AND AN OPTIONAL NEW                 
001700*          TECHNOLOGY ADD-ON AMOUNT.                                      
001800*                                                                         
001900*          THE PROGRAM LOADS THE CODE MASTER INTO A SORTED                
002000*          IN-MEMORY TABLE, EDITS EACH SCENARIO, PRICES IT AT             
002100*          THE REQUESTED SITE, RUNS THE SAME SCENARIO AGAINST             
002200*          ALL FOUR SITES FOR COMPARISON, AND WRITES A RESULT             
002300*          RECORD PLUS A REPORT LINE FOR EACH REQUEST.  CONTROL           
002400*          TOTALS PRINT AT END OF FILE.                                   
002500*                                                                         
002600******************************************************************        
002700*                                                                         
002800*          INPUT FILE              -   DDS0001.CODEMSTR                   
002900*                                                                         
003000*          INPUT FILE              -   DDS0001.SCNAREQ                    
003100*                                                                         
003200*          OUTPUT FILE PRODUCED    -   DDS0001.SCNARES                    
003300*                                                                         
003400*          REPORT FILE PRODUCED    -   DDS0001.SCNARPT                    
003500*                                                                         
003600*          DUMP FILE               -   SYSOUT                             
003700*                                                                         
003800******************************************************************        
003900*  CHANGE LOG                                                             
004000*-----------------------------------------------------------------        
004100*  01/23/88  JES  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD                
004200*                 DALYEDIT EDIT-CRITERIA PROGRAM.  REQUEST #4471.         
004300*  04/25/88  JES  ADDED THE FOUR-SITE COMPARISON SECTION - BILLING        
004400*                 WANTED TO SEE WHERE A CODE PAID BEST BEFORE             
004500*                 COMMITTING TO A SITE.  REQUEST #4512.                   
004600*  11/19/90  RSM  CODE TABLE NOW LOADS VIA INSERTION SORT SO              
004700*                 SEARCH ALL WORKS REGARDLESS OF CODE MASTER              
004800*                 FILE ORDER.  REQUEST #5112.                             
004900*  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS CARRIED THROUGH             
005000*                 THIS PROGRAM'S OWN LOGIC, NO CHANGE REQUIRED.           
005100*                 LOGGED PER Y2K-0098.                                    
005200*  06/30/03  JKO  BREAK-EVEN FLOOR AND NTAP CAP CHANGES IN                
005300*                 MARGCALC/NTAPCALC FLOW THROUGH HERE UNCHANGED -         
005400*                 NOTED FOR THE FILE PER RP-114.                          
005500*  12/10/04  JKO  (1) WS-CMP-TABLE'S REDEFINES DIDN'T FIT ITS OWN         
005600*                 16-BYTE SITE-KEY LITERAL - ONLY THE IPPS ROW            
005700*                 EVER PRICED.  SPLIT THE KEYS INTO THEIR OWN             
005800*                 CORRECTLY-SIZED TABLE, LOADED INTO THE WORKING          
005900*                 ROWS BY THE NEW 455-LOAD-SITE-KEYS BEFORE               
006000*                 460-CALC-ONE-SITE RUNS.  (2) ADDED                      
006100*                 410-CALC-NTAP-FOOTNOTE SO NTAPCALC ACTUALLY             
006200*                 GETS CALLED AND FOOTNOTES THE SCENARIO REPORT           
006300*                 THE WAY NTAPCALC'S OWN 07/09/91 ENTRY SAID IT           
006400*                 WOULD - THIS IS UNIT 4'S INDEPENDENT ADD-ON,            
006500*                 SEPARATE FROM THE SCENARIO'S OWN PRICED ADD-ON          
006600*                 FIXED UNDER #7402.  REQUEST #7405.                      
006700******************************************************************        
006800                                                                          
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER. IBM-390.                                                
007200 OBJECT-COMPUTER. IBM-390.                                                
007300 SPECIAL-NAMES.                                                           
007400     C01 IS NEXT-PAGE.                                                    
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT SYSOUT                                                        
007900     ASSIGN TO UT-S-SYSOUT                                                
008000       ORGANIZATION IS SEQUENTIAL.                                        
008100                                                                          
008200     SELECT CODE-MASTER-FILE                                              
008300     ASSIGN TO UT-S-CODEMSTR                                              
008400       ACCESS MODE IS SEQUENTIAL                                          
008500       FILE STATUS IS CMFCODE.                                            
008600                                                                          
008700     SELECT SCENARIO-REQUESTS                                             
008800     ASSIGN TO UT-S-SCNAREQ                                               
008900       ACCESS MODE IS SEQUENTIAL                                          
009000       FILE STATUS IS SRQCODE.                                            
009100                                                                          
009200     SELECT SCENARIO-RESULTS                                              
009300     ASSIGN TO UT-S-SCNARES                                               
009400       ACCESS MODE IS SEQUENTIAL                                          
009500       FILE STATUS IS OFCODE.                                             
009600                                                                          
009700     SELECT SCENARIO-REPORT                                               
009800     ASSIGN TO UT-S-SCNARPT                                               
009900       ACCESS MODE IS SEQUENTIAL                                          
010000       FILE STATUS IS OFCODE.                                             
010100                                                                          
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400 FD  SYSOUT                                                               
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 130 CHARACTERS                                       
010800     BLOCK CONTAINS 0 RECORDS                                             
010900     DATA RECORD IS SYSOUT-REC.                                           
011000 01  SYSOUT-REC  PIC X(130).                                              
011100                                                                          
011200****** THE FULL PROCEDURE/DIAGNOSIS CODE MASTER, SAME FILE                
011300****** CODLOAD READS - LOADED HERE INTO A SORTED TABLE SO                 
011400****** SEARCH ALL CAN FIND A CODE IN LOG-N COMPARES.                      
011500 FD  CODE-MASTER-FILE                                                     
011600     RECORDING MODE IS F                                                  
011700     LABEL RECORDS ARE STANDARD                                           
011800     RECORD CONTAINS 150 CHARACTERS                                       
011900     BLOCK CONTAINS 0 RECORDS                                             
012000     DATA RECORD IS CODE-MASTER-REC.                                      
012100     COPY CODEMSTR.                                                       
012200                                                                          
012300****** ONE RECORD PER PRICING-DESK WHAT-IF SCENARIO.                      
012400 FD  SCENARIO-REQUESTS                                                    
012500     RECORDING MODE IS F                                                  
012600     LABEL RECORDS ARE STANDARD                                           
012700     RECORD CONTAINS 56 CHARACTERS                                        
012800     BLOCK CONTAINS 0 RECORDS                                             
012900     DATA RECORD IS SCN-REQUEST-REC.                                      
013000     COPY SCNAREC.                                                        
013100                                                                          
013200 FD  SCENARIO-RESULTS                                                     
013300     RECORDING MODE IS F                                                  
013400     LABEL RECORDS ARE STANDARD                                           
013500     RECORD CONTAINS 87 CHARACTERS                                        
013600     BLOCK CONTAINS 0 RECORDS                                             
013700     DATA RECORD IS SRR-OUT-REC.                                          
013800 01  SRR-OUT-REC  PIC X(87).                                              
013900                                                                          
014000 FD  SCENARIO-REPORT                                                      
014100     RECORDING MODE IS F                                                  
014200     LABEL RECORDS ARE STANDARD                                           
014300     RECORD CONTAINS 132 CHARACTERS                                       
014400     BLOCK CONTAINS 0 RECORDS                                             
014500     DATA RECORD IS RPT-REC.                                              
014600 01  RPT-REC  PIC X(132).                                                 
014700                                                                          
014800 WORKING-STORAGE SECTION.                                                 
014900 01  FILE-STATUS-CODES.                                                   
015000     05  CMFCODE                 PIC X(2).                                
015100         88  CMF-NO-MORE-RECS VALUE "10".                                 
015200     05  SRQCODE                 PIC X(2).                                
015300         88  SRQ-NO-MORE-RECS VALUE "10".                                 
015400     05  OFCODE                  PIC X(2).                                
015500         88  CODE-WRITE    VALUE SPACES.                                  
015600                                                                          
015700 01  WS-HDR-REC.                                                          
015800     05  FILLER                  PIC X(1) VALUE " ".                      
015900     05  FILLER                  PIC X(70) VALUE                          
016000         "Reimbursement Scenario Report".                                 
016100     05  FILLER         PIC X(26)                                         
016200                   VALUE "Page Number:" JUSTIFIED RIGHT.                  
016300     05  PAGE-NBR-O              PIC ZZ9.                                 
016400                                                                          
016500 01  WS-COLM-HDR-REC.                                                     
016600     05  FILLER     PIC X(11) VALUE "CODE".                               
016700     05  FILLER     PIC X(6)  VALUE "SITE".                               
016800     05  FILLER     PIC X(13) VALUE "BASE".                               
016900     05  FILLER     PIC X(13) VALUE "ADD-ON".                             
017000     05  FILLER     PIC X(13) VALUE "TOTAL".                              
017100     05  FILLER     PIC X(13) VALUE "COST".                               
017200     05  FILLER     PIC X(13) VALUE "MARGIN".                             
017300     05  FILLER     PIC X(9)  VALUE "MARGIN%".                            
017400     05  FILLER     PIC X(12) VALUE "CLASS".                              
017500     05  FILLER     PIC X(8)  VALUE "STATUS".                             
017600                                                                          
017700 01  WS-DETAIL-REC.                                                       
017800     05  DTL-CODE-O              PIC X(10).                               
017900     05  FILLER                  PIC X(1) VALUE SPACES.                   
018000     05  DTL-SITE-O              PIC X(4).                                
018100     05  FILLER                  PIC X(2) VALUE SPACES.                   
018200     05  DTL-BASE-O              PIC Z,ZZZ,ZZ9.99-.                       
018300     05  DTL-ADDON-O             PIC Z,ZZZ,ZZ9.99-.                       
018400     05  DTL-TOTAL-O             PIC Z,ZZZ,ZZ9.99-.                       
018500     05  DTL-COST-O              PIC Z,ZZZ,ZZ9.99-.                       
018600     05  DTL-MARGIN-O            PIC Z,ZZZ,ZZ9.99-.                       
018700     05  DTL-MARGIN-PCT-O        PIC ZZ9.9-.                              
018800     05  FILLER                  PIC X(1) VALUE SPACES.                   
018900     05  DTL-CLASS-O             PIC X(10).                               
019000     05  FILLER                  PIC X(1) VALUE SPACES.                   
019100     05  DTL-STATUS-O            PIC X(8).                                
019200                                                                          
019300 01  WS-BLANK-LINE.                                                       
019400     05  FILLER     PIC X(132) VALUE SPACES.                              
019500                                                                          
019600 01  WS-TOTALS-HDR-REC.                                                   
019700     05  FILLER     PIC X(132)                                            
019800              VALUE "CONTROL TOTALS:".                                    
019900                                                                          
020000 01  WS-TOTALS-REC-1.                                                     
020100     05  FILLER     PIC X(3)  VALUE SPACES.                               
020200     05  FILLER     PIC X(24) VALUE "SCENARIOS READ:".                    
020300     05  TOT-READ-O              PIC ZZZ,ZZ9.                             
020400     05  FILLER     PIC X(4)  VALUE SPACES.                               
020500     05  FILLER     PIC X(10) VALUE "VALID:".                             
020600     05  TOT-VALID-O             PIC ZZZ,ZZ9.                             
020700     05  FILLER     PIC X(4)  VALUE SPACES.                               
020800     05  FILLER     PIC X(12) VALUE "INVALID:".                           
020900     05  TOT-INVALID-O           PIC ZZZ,ZZ9.                             
021000     05  FILLER     PIC X(4)  VALUE SPACES.                               
021100     05  FILLER     PIC X(12) VALUE "NOT FOUND:".                         
021200     05  TOT-NOTFOUND-O          PIC ZZZ,ZZ9.                             
021300                                                                          
021400 01  WS-TOTALS-REC-2.                                                     
021500     05  FILLER     PIC X(3)  VALUE SPACES.                               
021600     05  FILLER     PIC X(14) VALUE "PROFITABLE:".                        
021700     05  TOT-PROFIT-O            PIC ZZZ,ZZ9.                             
021800     05  FILLER     PIC X(4)  VALUE SPACES.                               
021900     05  FILLER     PIC X(14) VALUE "BREAK-EVEN:".                        
022000     05  TOT-BRKEVEN-O           PIC ZZZ,ZZ9.                             
022100     05  FILLER     PIC X(4)  VALUE SPACES.                               
022200     05  FILLER     PIC X(8)  VALUE "LOSS:".                              
022300     05  TOT-LOSS-O              PIC ZZZ,ZZ9.                             
022400                                                                          
022500 01  WS-TOTALS-REC-3.                                                     
022600     05  FILLER     PIC X(3)  VALUE SPACES.                               
022700     05  FILLER     PIC X(20) VALUE "SUM TOTAL PAYMENT:".                 
022800     05  TOT-SUM-TOTAL-O         PIC Z,ZZZ,ZZ9.99-.                       
022900     05  FILLER     PIC X(4)  VALUE SPACES.                               
023000     05  FILLER     PIC X(18) VALUE "SUM DEVICE COST:".                   
023100     05  TOT-SUM-COST-O          PIC Z,ZZZ,ZZ9.99-.                       
023200     05  FILLER     PIC X(4)  VALUE SPACES.                               
023300     05  FILLER     PIC X(14) VALUE "SUM MARGIN:".                        
023400     05  TOT-SUM-MARGIN-O        PIC Z,ZZZ,ZZ9.99-.                       
023500                                                                          
023600 01  WS-CMP-HDR-REC.                                                      
023700     05  FILLER     PIC X(132)                                            
023800              VALUE "SITE COMPARISON FOR THIS SCENARIO:".                 
023900                                                                          
024000 01  WS-CMP-REC.                                                          
024100     05  CMPR-SITE-O             PIC X(4).                                
024200     05  FILLER                  PIC X(2) VALUE SPACES.                   
024300     05  CMPR-BASE-O             PIC Z,ZZZ,ZZ9.99-.                       
024400     05  CMPR-TOTAL-O            PIC Z,ZZZ,ZZ9.99-.                       
024500     05  CMPR-MARGIN-O           PIC Z,ZZZ,ZZ9.99-.                       
024600     05  CMPR-MARGIN-PCT-O       PIC ZZ9.9-.                              
024700     05  FILLER                  PIC X(1) VALUE SPACES.                   
024800     05  CMPR-CLASS-O            PIC X(10).                               
024900     05  FILLER                  PIC X(1) VALUE SPACES.                   
025000     05  CMPR-FLAG-O             PIC X(8).                                
025100                                                                          
025200*-----------------------------------------------------------------        
025300*    12/10/04 JKO - NTAP FOOTNOTE LINE FOR THE SCENARIO REPORT -          
025400*    DEVICE COST, THE INDEPENDENTLY-COMPUTED 65%/$150,000 NTAP            
025500*    ADD-ON (UNIT 4), AND WHETHER THE CEILING BOUND.  NOT THE             
025600*    SAME FIGURE AS DTL-ADDON-O, WHICH IS THE SCENARIO'S OWN              
025700*    REQUESTED ADD-ON (UNIT 3).  REQUEST #7405.                           
025800*-----------------------------------------------------------------        
025900 01  WS-NTAP-HDR-REC.                                                     
026000     05  FILLER     PIC X(132)                                            
026100              VALUE "NTAP FOOTNOTE (UNIT 4, INFORMATIONAL ONLY):".        
026200                                                                          
026300 01  WS-NTAP-REC.                                                         
026400     05  FILLER                  PIC X(3) VALUE SPACES.                   
026500     05  FILLER                  PIC X(17) VALUE "DEVICE COST:".          
026600     05  NTAPR-COST-O            PIC Z,ZZZ,ZZ9.99-.                       
026700     05  FILLER                  PIC X(4) VALUE SPACES.                   
026800     05  FILLER                  PIC X(17) VALUE "NTAP ADD-ON:".          
026900     05  NTAPR-ADDON-O           PIC Z,ZZZ,ZZ9.99-.                       
027000     05  FILLER                  PIC X(4) VALUE SPACES.                   
027100     05  FILLER                  PIC X(12) VALUE "CAP APPLIED:".          
027200     05  NTAPR-CAP-O             PIC X(3).                                
027300                                                                          
027400*-----------------------------------------------------------------        
027500*    11/19/90 RSM - SCRATCH ROW BUILT IN THE CTE- LAYOUT, PASSED          
027600*    TO CODCALC, THEN INSERTION-SORTED INTO CODE-TABLE (CTR-              
027700*    LAYOUT).  SAME BYTE SHAPE AS CODE-TABLE-ENTRY, SEE CODEMSTR.         
027800*-----------------------------------------------------------------        
027900 01  WS-INSERT-FIELDS.                                                    
028000     05  WS-SHIFT-IDX           PIC 9(04) COMP.                           
028100     05  WS-TABLE-CNT           PIC 9(04) COMP.                           
028200                                                                          
028300 01  CALC-RETURN-CD             PIC 9(04) COMP.                           
028400                                                                          
028500*-----------------------------------------------------------------        
028600*    12/03/04 JKO - THESE TWO LINKAGE RECORDS WERE MISSING FROM           
028700*    WORKING-STORAGE ENTIRELY - THE SNR-/MCR- FIELDS MOVED IN             
028800*    200-VALIDATE-SCENARIO AND 400-CALC-SCENARIO WERE RESOLVING           
028900*    TO NOTHING A COMPILE WOULD CATCH UNTIL TEST.  LAID OUT HERE          
029000*    BYTE-FOR-BYTE AGAINST SITENORM'S AND MARGCALC'S OWN LINKAGE          
029100*    SECTIONS.  REQUEST #7402.                                            
029200*-----------------------------------------------------------------        
029300 01  SITE-NORM-REC.                                                       
029400     05  SNR-SITE-TEXT          PIC X(20).                                
029500     05  SNR-SITE-KEY           PIC X(04).                                
029600     05  SNR-VALID-SW           PIC X(01).                                
029700         88  SNR-SITE-IS-VALID      VALUE "Y".                            
029800         88  SNR-SITE-NOT-VALID     VALUE "N".                            
029900     05  FILLER                 PIC X(05).                                
030000                                                                          
030100 01  MARGIN-CLASS-REC.                                                    
030200     05  MCR-TOTAL-PAYMENT      PIC S9(07)V99.                            
030300     05  MCR-MARGIN             PIC S9(07)V99.                            
030400     05  MCR-MARGIN-PCT         PIC S9(03)V9.                             
030500     05  MCR-CLASS              PIC X(10).                                
030600     05  FILLER                 PIC X(05).                                
030700                                                                          
030800*-----------------------------------------------------------------        
030900*    12/10/04 JKO - NTAPCALC HAD NO CALLER ANYWHERE IN THE BATCH          
031000*    DESPITE THE 07/09/91 NOTE ON ITS OWN CHANGE LOG CLAIMING             
031100*    THIS PROGRAM WOULD FOOTNOTE THE SCENARIO REPORT WITH THE             
031200*    CAP-APPLIED SWITCH - THAT INTEGRATION WAS NEVER ACTUALLY             
031300*    BUILT.  LAID OUT BYTE-FOR-BYTE AGAINST NTAPCALC'S OWN                
031400*    LINKAGE SECTION SO 410-CALC-NTAP-FOOTNOTE CAN CALL IT.               
031500*    REQUEST #7405.                                                       
031600*-----------------------------------------------------------------        
031700 01  NTAP-CALC-REC.                                                       
031800     05  LK-DEVICE-COST          PIC 9(07)V99.                            
031900     05  LK-NTAP-ADDON           PIC S9(07)V99.                           
032000     05  LK-CAP-APPLIED-SW       PIC X(01).                               
032100         88  LK-CAP-WAS-APPLIED      VALUE "Y".                           
032200     05  FILLER                  PIC X(05).                               
032300                                                                          
032400*-----------------------------------------------------------------        
032500*    11/19/90 RSM - RAW BYTE VIEW OF THE MARGIN PERCENT, SAME             
032600*    REASON SCNAREC KEEPS ONE ON SRR-MARGIN-PCT - USED ONLY BY            
032700*    THE 0C7 DIAGNOSTIC DISPLAY IF A CALC EVER BLOWS UP HERE.             
032800*-----------------------------------------------------------------        
032900 01  WS-MARGIN-PCT-DIAG          PIC S9(03)V9 VALUE ZERO.                 
033000 01  WS-MARGIN-PCT-DIAG-X REDEFINES WS-MARGIN-PCT-DIAG                    
033100                                  PIC X(04).                              
033200                                                                          
033300*-----------------------------------------------------------------        
033400*    11/19/90 RSM - DOLLARS/CENTS SPLIT OF THE RUNNING TOTAL              
033500*    PAYMENT, KEPT FOR THE SAME REASON NTAPCALC SPLITS THE                
033600*    DEVICE COST - OPERATIONS WANTED A DOLLARS-ONLY FIGURE FOR            
033700*    THE OLD GREEN-BAR RECONCILIATION REPORT.                             
033800*-----------------------------------------------------------------        
033900 01  WS-SUM-TOTAL-WORK           PIC 9(07)V99 VALUE ZERO.                 
034000 01  WS-SUM-TOTAL-BRK REDEFINES WS-SUM-TOTAL-WORK.                        
034100     05  WS-SUM-TOTAL-DOLLARS    PIC 9(07).                               
034200     05  WS-SUM-TOTAL-CENTS      PIC 9(02).                               
034300                                                                          
034400*-----------------------------------------------------------------        
034500*    04/25/88 JES - THE FOUR SITES WORKED IN A FIXED ORDER, THEN          
034600*    RANKED BY MARGIN WITH A SMALL IN-PLACE EXCHANGE SORT - ONLY          
034700*    FOUR ROWS, NOT WORTH A SEPARATE SORT STEP OR A PASS-THROUGH          
034800*    CALL.                                                                
034900*    12/10/04 JKO - THE OLD WS-CMP-TABLE REDEFINED THIS SAME              
035000*    16-BYTE LITERAL WITH THE WHOLE 4-ENTRY WORKING GROUP (BASE/          
035100*    ADDON/TOTAL/MARGIN/PCT/CLASS AND THE INDEX AND HOLD FIELDS           
035200*    RIGHT BEHIND IT) - OVER 250 BYTES LAID ON TOP OF 16, SO ONLY         
035300*    ENTRY 1'S SITE KEY ("IPPS") EVER CAME OUT RIGHT AND THE              
035400*    OTHER THREE SITES NEVER PRICED.  THE KEYS NOW LIVE ALONE IN          
035500*    THEIR OWN CORRECTLY-SIZED REDEFINES, SAME AS SITENORM'S              
035600*    WS-KEY-TABLE, AND 455-LOAD-SITE-KEYS COPIES THEM INTO THE            
035700*    WORKING TABLE'S OWN SITE-KEY FIELD SO THE EXCHANGE SORT CAN          
035800*    CARRY THE KEY ALONG WITH ITS ROW.  REQUEST #7405.                    
035900*-----------------------------------------------------------------        
036000 01  WS-CMP-KEY-VALUES.                                                   
036100     05  FILLER                 PIC X(16) VALUE                           
036200         "IPPSHOPDASC OBL ".                                              
036300 01  WS-CMP-KEY-TABLE REDEFINES WS-CMP-KEY-VALUES.                        
036400     05  WS-CMP-KEY-ENTRY        PIC X(04) OCCURS 4 TIMES.                
036500                                                                          
036600 01  WS-CMP-TABLE.                                                        
036700     05  WS-CMP-ENTRY OCCURS 4 TIMES.                                     
036800         10  WS-CMP-SITE-KEY     PIC X(04).                               
036900         10  WS-CMP-BASE         PIC S9(07)V99.                           
037000         10  WS-CMP-ADDON        PIC S9(07)V99.                           
037100         10  WS-CMP-TOTAL        PIC S9(07)V99.                           
037200         10  WS-CMP-MARGIN       PIC S9(07)V99.                           
037300         10  WS-CMP-MARGIN-PCT   PIC S9(03)V9.                            
037400         10  WS-CMP-CLASS        PIC X(10).                               
037500     05  WS-CMP-OUT-IDX          PIC 9(02) COMP.                          
037600     05  WS-CMP-INN-IDX          PIC 9(02) COMP.                          
037700     05  WS-CMP-HOLD-ENTRY.                                               
037800         10  WS-HOLD-SITE-KEY    PIC X(04).                               
037900         10  WS-HOLD-BASE        PIC S9(07)V99.                           
038000         10  WS-HOLD-ADDON       PIC S9(07)V99.                           
038100         10  WS-HOLD-TOTAL       PIC S9(07)V99.                           
038200         10  WS-HOLD-MARGIN      PIC S9(07)V99.                           
038300         10  WS-HOLD-MARGIN-PCT  PIC S9(03)V9.                            
038400         10  WS-HOLD-CLASS       PIC X(10).                               
038500                                                                          
038600 01  WS-ACCUMULATORS.                                                     
038700     05  RECORDS-READ            PIC S9(7) COMP.                          
038800     05  WS-LINE-CNT              PIC S9(3) COMP.                         
038900     05  WS-PAGE-CNT              PIC S9(3) COMP.                         
039000     05  WS-VALID-CNT             PIC S9(7) COMP.                         
039100     05  WS-INVALID-CNT           PIC S9(7) COMP.                         
039200     05  WS-NOTFOUND-CNT          PIC S9(7) COMP.                         
039300     05  WS-PROFIT-CNT            PIC S9(7) COMP.                         
039400     05  WS-BRKEVEN-CNT           PIC S9(7) COMP.                         
039500     05  WS-LOSS-CNT              PIC S9(7) COMP.                         
039600     05  WS-SUM-TOTAL-PMT         PIC S9(9)V99 COMP-3.                    
039700     05  WS-SUM-DEVICE-COST       PIC S9(9)V99 COMP-3.                    
039800     05  WS-SUM-MARGIN            PIC S9(9)V99 COMP-3.                    
039900                                                                          
040000 01  WS-SCENARIO-WORK.                                                    
040100     05  WS-SITE-KEY              PIC X(04).                              
040200     05  WS-BASE-PAYMENT          PIC S9(07)V99.                          
040300     05  WS-ADDON-PAYMENT         PIC S9(07)V99.                          
040400     05  WS-TOTAL-PAYMENT         PIC S9(07)V99.                          
040500     05  WS-MARGIN                PIC S9(07)V99.                          
040600     05  WS-MARGIN-PCT            PIC S9(03)V9.                           
040700     05  WS-CLASS                 PIC X(10).                              
040800                                                                          
040900 01  WS-VALID-SW                  PIC X(01).                              
041000     88  WS-SCENARIO-IS-VALID         VALUE "Y".                          
041100     88  WS-SCENARIO-NOT-VALID        VALUE "N".                          
041200                                                                          
041300 01  WS-FOUND-SW                  PIC X(01).                              
041400     88  WS-CODE-WAS-FOUND            VALUE "Y".                          
041500                                                                          
041600 COPY ABENDREC.                                                           
041700                                                                          
041800 PROCEDURE DIVISION.                                                      
041900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
042000     PERFORM 050-LOAD-CODE-TABLE THRU 050-EXIT                            
042100         UNTIL CMF-NO-MORE-RECS                                           
042200            OR WS-TABLE-CNT > 500.                                        
042300     IF NOT CMF-NO-MORE-RECS                                              
042400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.                           
042500     PERFORM 100-MAINLINE THRU 100-EXIT                                   
042600         UNTIL SRQ-NO-MORE-RECS.                                          
042700     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
042800     MOVE ZERO TO RETURN-CODE.                                            
042900     GOBACK.                                                              
043000                                                                          
043100 000-HOUSEKEEPING.                                                        
043200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
043300     DISPLAY "******** BEGIN JOB SCNPROC ********".                       
043400     MOVE 1 TO WS-PAGE-CNT.                                               
043500     MOVE 99 TO WS-LINE-CNT.                                              
043600     MOVE ZERO TO WS-TABLE-CNT.                                           
043700     SET CTR-IDX TO 1.                                                    
043800     OPEN INPUT CODE-MASTER-FILE, SCENARIO-REQUESTS.                      
043900     OPEN OUTPUT SCENARIO-RESULTS, SCENARIO-REPORT, SYSOUT.               
044000     READ CODE-MASTER-FILE                                                
044100         AT END                                                           
044200         MOVE "10" TO CMFCODE                                             
044300     END-READ.                                                            
044400     READ SCENARIO-REQUESTS                                               
044500         AT END                                                           
044600         MOVE "10" TO SRQCODE                                             
044700     END-READ.                                                            
044800 000-EXIT.                                                                
044900     EXIT.                                                                
045000                                                                          
045100*-----------------------------------------------------------------        
045200*    11/19/90 RSM - ONE CALL TO CODCALC PER RECORD, THEN THE ROW          
045300*    GOES INTO ITS SORTED SLOT SO SEARCH ALL CAN FIND IT LATER.           
045400*-----------------------------------------------------------------        
045500 050-LOAD-CODE-TABLE.                                                     
045600     MOVE "050-LOAD-CODE-TABLE" TO PARA-NAME.                             
045700     MOVE CM-CODE            TO CTE-CODE.                                 
045800     MOVE CM-CODE-TYPE       TO CTE-CODE-TYPE.                            
045900     MOVE CM-DESCRIPTION     TO CTE-DESCRIPTION.                          
046000     MOVE CM-LABEL-1         TO CTE-LABEL-1.                              
046100     MOVE CM-APC             TO CTE-APC.                                  
046200     MOVE CM-FACILITY-RVU    TO CTE-FACILITY-RVU.                         
046300     MOVE CM-NONFAC-RVU      TO CTE-NONFAC-RVU.                           
046400     MOVE CM-STATUS-IND      TO CTE-STATUS-IND.                           
046500     MOVE CM-RANK            TO CTE-RANK.                                 
046600     MOVE CM-EFFECTIVE-DATE  TO CTE-EFFECTIVE-DATE.                       
046700     CALL "CODCALC" USING CODE-TABLE-ENTRY, CALC-RETURN-CD.               
046800     PERFORM 060-INSERT-SORTED THRU 060-EXIT.                             
046900     ADD 1 TO WS-TABLE-CNT.                                               
047000     ADD 1 TO RECORDS-READ.                                               
047100     READ CODE-MASTER-FILE                                                
047200         AT END                                                           
047300         MOVE "10" TO CMFCODE                                             
047400     END-READ.                                                            
047500 050-EXIT.                                                                
047600     EXIT.                                                                
047700                                                                          
047800 060-INSERT-SORTED.                                                       
047900     MOVE WS-TABLE-CNT TO WS-SHIFT-IDX.                                   
048000     PERFORM 070-SHIFT-ONE-ROW THRU 070-EXIT                              
048100         UNTIL WS-SHIFT-IDX < 1                                           
048200            OR CTR-CODE (WS-SHIFT-IDX) <= CTE-CODE.                       
048300     ADD 1 TO WS-SHIFT-IDX.                                               
048400     MOVE CODE-TABLE-ENTRY TO CTR-ROW (WS-SHIFT-IDX).                     
048500 060-EXIT.                                                                
048600     EXIT.                                                                
048700                                                                          
048800 070-SHIFT-ONE-ROW.                                                       
048900     MOVE CTR-ROW (WS-SHIFT-IDX) TO CTR-ROW (WS-SHIFT-IDX + 1).           
049000     SUBTRACT 1 FROM WS-SHIFT-IDX.                                        
049100 070-EXIT.                                                                
049200     EXIT.                                                                
049300                                                                          
049400 100-MAINLINE.                                                            
049500     MOVE "100-MAINLINE" TO PARA-NAME.                                    
049600     ADD 1 TO RECORDS-READ.                                               
049700     PERFORM 200-VALIDATE-SCENARIO THRU 200-EXIT.                         
049800     IF WS-SCENARIO-IS-VALID                                              
049900         ADD 1 TO WS-VALID-CNT                                            
050000         PERFORM 300-LOOKUP-CODE THRU 300-EXIT                            
050100     ELSE                                                                 
050200         ADD 1 TO WS-INVALID-CNT                                          
050300         MOVE "INVALID" TO DTL-STATUS-O                                   
050400         PERFORM 800-WRITE-INVALID THRU 800-EXIT.                         
050500     READ SCENARIO-REQUESTS                                               
050600         AT END                                                           
050700         MOVE "10" TO SRQCODE                                             
050800     END-READ.                                                            
050900 100-EXIT.                                                                
051000     EXIT.                                                                
051100                                                                          
051200*-----------------------------------------------------------------        
051300*    01/23/88 JES - A SCENARIO IS VALID ONLY WHEN NONE OF THESE           
051400*    FIRE; UNLIKE DALYEDIT THIS DOESN'T BAIL ON THE FIRST BAD             
051500*    FIELD BECAUSE RES-STATUS HAS NO ROOM FOR A REASON LIST.              
051600*-----------------------------------------------------------------        
051700 200-VALIDATE-SCENARIO.                                                   
051800     MOVE "200-VALIDATE-SCENARIO" TO PARA-NAME.                           
051900     MOVE "Y" TO WS-VALID-SW.                                             
052000     IF SCR-CODE = SPACES                                                 
052100         MOVE "N" TO WS-VALID-SW.                                         
052200     IF SCR-SITE = SPACES                                                 
052300         MOVE "N" TO WS-VALID-SW.                                         
052400     IF SCR-DEVICE-COST < ZERO                                            
052500         MOVE "N" TO WS-VALID-SW.                                         
052600     IF SCR-NTAP-ADDON < ZERO                                             
052700         MOVE "N" TO WS-VALID-SW.                                         
052800     IF SCR-SITE NOT = SPACES                                             
052900         MOVE SCR-SITE TO SNR-SITE-TEXT                                   
053000         CALL "SITENORM" USING SITE-NORM-REC, CALC-RETURN-CD              
053100         IF SNR-SITE-NOT-VALID                                            
053200             MOVE "N" TO WS-VALID-SW                                      
053300         ELSE                                                             
053400             MOVE SNR-SITE-KEY TO WS-SITE-KEY.                            
053500 200-EXIT.                                                                
053600     EXIT.                                                                
053700                                                                          
053800*-----------------------------------------------------------------        
053900*    01/23/88 JES - SEARCH ALL RELIES ON CODE-TABLE STAYING IN            
054000*    ASCENDING CTR-CODE ORDER, WHICH 060-INSERT-SORTED GUARANTEES.        
054100*-----------------------------------------------------------------        
054200 300-LOOKUP-CODE.                                                         
054300     MOVE "300-LOOKUP-CODE" TO PARA-NAME.                                 
054400     MOVE "N" TO WS-FOUND-SW.                                             
054500     SEARCH ALL CTR-ROW                                                   
054600         AT END                                                           
054700             MOVE "N" TO WS-FOUND-SW                                      
054800         WHEN CTR-CODE (CTR-IDX) = SCR-CODE                               
054900             MOVE "Y" TO WS-FOUND-SW                                      
055000     END-SEARCH.                                                          
055100     IF WS-CODE-WAS-FOUND                                                 
055200         PERFORM 400-CALC-SCENARIO THRU 400-EXIT                          
055300         PERFORM 410-CALC-NTAP-FOOTNOTE THRU 410-EXIT                     
055400         PERFORM 450-COMPARE-SITES THRU 450-EXIT                          
055500         PERFORM 500-WRITE-RESULT THRU 500-EXIT                           
055600     ELSE                                                                 
055700         ADD 1 TO WS-NOTFOUND-CNT                                         
055800         MOVE "NOTFOUND" TO DTL-STATUS-O                                  
055900         PERFORM 800-WRITE-INVALID THRU 800-EXIT.                         
056000 300-EXIT.                                                                
056100     EXIT.                                                                
056200                                                                          
056300*-----------------------------------------------------------------        
056400*    01/23/88 JES - PRICES THE SCENARIO AT THE NORMALIZED SITE.           
056500*    12/03/04 JKO - THE ADD-ON IS WHATEVER THE PRICING DESK               
056600*    REQUESTED ON THE SCENARIO CARD (ALREADY EDITED NON-NEGATIVE          
056700*    BY 200-VALIDATE-SCENARIO) - NOT A FRESH NTAPCALC DERIVATION          
056800*    OFF THE DEVICE COST.  NTAPCALC'S 65-PERCENT/$150,000 RULE IS         
056900*    A SEPARATE, STANDALONE CALCULATION (UNIT 4) AND IS NOT PART          
057000*    OF THIS SCENARIO'S ADD-ON.  REQUEST #7402.                           
057100*-----------------------------------------------------------------        
057200 400-CALC-SCENARIO.                                                       
057300     MOVE "400-CALC-SCENARIO" TO PARA-NAME.                               
057400     EVALUATE WS-SITE-KEY                                                 
057500         WHEN "IPPS"                                                      
057600             MOVE CTR-PAY-IPPS (CTR-IDX) TO WS-BASE-PAYMENT               
057700         WHEN "HOPD"                                                      
057800             MOVE CTR-PAY-HOPD (CTR-IDX) TO WS-BASE-PAYMENT               
057900         WHEN "ASC "                                                      
058000             MOVE CTR-PAY-ASC (CTR-IDX) TO WS-BASE-PAYMENT                
058100         WHEN "OBL "                                                      
058200             MOVE CTR-PAY-OBL (CTR-IDX) TO WS-BASE-PAYMENT                
058300     END-EVALUATE.                                                        
058400     MOVE ZERO TO WS-ADDON-PAYMENT.                                       
058500     IF SCR-NTAP-ADDON > ZERO                                             
058600         MOVE SCR-NTAP-ADDON TO WS-ADDON-PAYMENT.                         
058700     ADD WS-BASE-PAYMENT WS-ADDON-PAYMENT GIVING WS-TOTAL-PAYMENT.        
058800     SUBTRACT SCR-DEVICE-COST FROM WS-TOTAL-PAYMENT                       
058900         GIVING WS-MARGIN.                                                
059000     MOVE WS-TOTAL-PAYMENT TO MCR-TOTAL-PAYMENT.                          
059100     MOVE WS-MARGIN TO MCR-MARGIN.                                        
059200     IF WS-TOTAL-PAYMENT = ZERO                                           
059300         MOVE ZERO TO WS-MARGIN-PCT                                       
059400     ELSE                                                                 
059500         COMPUTE WS-MARGIN-PCT ROUNDED =                                  
059600             WS-MARGIN / WS-TOTAL-PAYMENT * 100.                          
059700     MOVE WS-MARGIN-PCT TO MCR-MARGIN-PCT.                                
059800     CALL "MARGCALC" USING MARGIN-CLASS-REC, CALC-RETURN-CD.              
059900     MOVE MCR-CLASS TO WS-CLASS.                                          
060000     IF WS-MARGIN-PCT > 999 OR WS-MARGIN-PCT < -999                       
060100         MOVE WS-MARGIN-PCT TO WS-MARGIN-PCT-DIAG                         
060200         DISPLAY "SCNPROC MARGIN PCT OUT OF RANGE: "                      
060300                 WS-MARGIN-PCT-DIAG-X.                                    
060400 400-EXIT.                                                                
060500     EXIT.                                                                
060600                                                                          
060700*-----------------------------------------------------------------        
060800*    12/10/04 JKO - THIS IS THE INTEGRATION NTAPCALC'S OWN                
060900*    07/09/91 CHANGE-LOG ENTRY DESCRIBED BUT NEVER GOT - CALLS            
061000*    NTAPCALC OFF THE SCENARIO'S DEVICE COST AND PRINTS ITS OWN           
061100*    INDEPENDENT 65%/$150,000 ADD-ON AND CAP-APPLIED FLAG AS A            
061200*    FOOTNOTE.  THIS IS UNIT 4'S OWN CALCULATION - IT DOES NOT            
061300*    FEED WS-ADDON-PAYMENT, SRR-ADDON-PAYMENT OR ANY OTHER FIELD          
061400*    400-CALC-SCENARIO ALREADY SET; THE SCENARIO'S PRICED ADD-ON          
061500*    STAYS WHATEVER THE PRICING DESK REQUESTED, PER REQUEST               
061600*    #7402.  REQUEST #7405.                                               
061700*-----------------------------------------------------------------        
061800 410-CALC-NTAP-FOOTNOTE.                                                  
061900     MOVE "410-CALC-NTAP-FOOTNOTE" TO PARA-NAME.                          
062000     MOVE SCR-DEVICE-COST TO LK-DEVICE-COST.                              
062100     CALL "NTAPCALC" USING NTAP-CALC-REC, CALC-RETURN-CD.                 
062200     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
062300     WRITE RPT-REC FROM WS-NTAP-HDR-REC.                                  
062400     MOVE SCR-DEVICE-COST TO NTAPR-COST-O.                                
062500     MOVE LK-NTAP-ADDON TO NTAPR-ADDON-O.                                 
062600     IF LK-CAP-WAS-APPLIED                                                
062700         MOVE "YES" TO NTAPR-CAP-O                                        
062800     ELSE                                                                 
062900         MOVE "NO" TO NTAPR-CAP-O.                                        
063000     WRITE RPT-REC FROM WS-NTAP-REC.                                      
063100 410-EXIT.                                                                
063200     EXIT.                                                                
063300                                                                          
063400*-----------------------------------------------------------------        
063500*    04/25/88 JES - RUNS THE SAME SCENARIO THROUGH ALL FOUR               
063600*    SITES, THEN A FOUR-ROW EXCHANGE SORT BY MARGIN DESCENDING -          
063700*    SHORT ENOUGH TO SORT BY HAND, NOT WORTH A SORT STEP.                 
063800*-----------------------------------------------------------------        
063900 450-COMPARE-SITES.                                                       
064000     MOVE "450-COMPARE-SITES" TO PARA-NAME.                               
064100     PERFORM 455-LOAD-SITE-KEYS THRU 455-EXIT                             
064200         VARYING WS-CMP-OUT-IDX FROM 1 BY 1                               
064300         UNTIL WS-CMP-OUT-IDX > 4.                                        
064400     PERFORM 460-CALC-ONE-SITE THRU 460-EXIT                              
064500         VARYING WS-CMP-OUT-IDX FROM 1 BY 1                               
064600         UNTIL WS-CMP-OUT-IDX > 4.                                        
064700     PERFORM 470-SORT-PASS THRU 470-EXIT                                  
064800         VARYING WS-CMP-OUT-IDX FROM 1 BY 1                               
064900         UNTIL WS-CMP-OUT-IDX > 3.                                        
065000     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
065100     WRITE RPT-REC FROM WS-CMP-HDR-REC.                                   
065200     PERFORM 480-PRINT-ONE-SITE THRU 480-EXIT                             
065300         VARYING WS-CMP-OUT-IDX FROM 1 BY 1                               
065400         UNTIL WS-CMP-OUT-IDX > 4.                                        
065500 450-EXIT.                                                                
065600     EXIT.                                                                
065700                                                                          
065800*-----------------------------------------------------------------        
065900*    12/10/04 JKO - SEEDS EACH WORKING ROW'S SITE KEY FROM THE            
066000*    CONSTANT KEY TABLE BEFORE 460-CALC-ONE-SITE PRICES IT.               
066100*    REQUEST #7405.                                                       
066200*-----------------------------------------------------------------        
066300 455-LOAD-SITE-KEYS.                                                      
066400     MOVE WS-CMP-KEY-ENTRY (WS-CMP-OUT-IDX) TO                            
066500          WS-CMP-SITE-KEY (WS-CMP-OUT-IDX).                               
066600 455-EXIT.                                                                
066700     EXIT.                                                                
066800                                                                          
066900 460-CALC-ONE-SITE.                                                       
067000     EVALUATE WS-CMP-SITE-KEY (WS-CMP-OUT-IDX)                            
067100         WHEN "IPPS"                                                      
067200             MOVE CTR-PAY-IPPS (CTR-IDX) TO                               
067300                  WS-CMP-BASE (WS-CMP-OUT-IDX)                            
067400         WHEN "HOPD"                                                      
067500             MOVE CTR-PAY-HOPD (CTR-IDX) TO                               
067600                  WS-CMP-BASE (WS-CMP-OUT-IDX)                            
067700         WHEN "ASC "                                                      
067800             MOVE CTR-PAY-ASC (CTR-IDX) TO                                
067900                  WS-CMP-BASE (WS-CMP-OUT-IDX)                            
068000         WHEN "OBL "                                                      
068100             MOVE CTR-PAY-OBL (CTR-IDX) TO                                
068200                  WS-CMP-BASE (WS-CMP-OUT-IDX)                            
068300     END-EVALUATE.                                                        
068400     MOVE WS-ADDON-PAYMENT TO WS-CMP-ADDON (WS-CMP-OUT-IDX).              
068500     ADD WS-CMP-BASE (WS-CMP-OUT-IDX)                                     
068600         WS-CMP-ADDON (WS-CMP-OUT-IDX)                                    
068700         GIVING WS-CMP-TOTAL (WS-CMP-OUT-IDX).                            
068800     SUBTRACT SCR-DEVICE-COST FROM WS-CMP-TOTAL (WS-CMP-OUT-IDX)          
068900         GIVING WS-CMP-MARGIN (WS-CMP-OUT-IDX).                           
069000     MOVE WS-CMP-TOTAL (WS-CMP-OUT-IDX) TO MCR-TOTAL-PAYMENT.             
069100     MOVE WS-CMP-MARGIN (WS-CMP-OUT-IDX) TO MCR-MARGIN.                   
069200     IF WS-CMP-TOTAL (WS-CMP-OUT-IDX) = ZERO                              
069300         MOVE ZERO TO WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX)                  
069400     ELSE                                                                 
069500         COMPUTE WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX) ROUNDED =             
069600             WS-CMP-MARGIN (WS-CMP-OUT-IDX) /                             
069700             WS-CMP-TOTAL (WS-CMP-OUT-IDX) * 100.                         
069800     MOVE WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX) TO MCR-MARGIN-PCT.           
069900     CALL "MARGCALC" USING MARGIN-CLASS-REC, CALC-RETURN-CD.              
070000     MOVE MCR-CLASS TO WS-CMP-CLASS (WS-CMP-OUT-IDX).                     
070100 460-EXIT.                                                                
070200     EXIT.                                                                
070300                                                                          
070400 470-SORT-PASS.                                                           
070500     PERFORM 475-SORT-COMPARE THRU 475-EXIT                               
070600         VARYING WS-CMP-INN-IDX FROM 1 BY 1                               
070700         UNTIL WS-CMP-INN-IDX > 3.                                        
070800 470-EXIT.                                                                
070900     EXIT.                                                                
071000                                                                          
071100 475-SORT-COMPARE.                                                        
071200     IF WS-CMP-MARGIN (WS-CMP-INN-IDX) <                                  
071300        WS-CMP-MARGIN (WS-CMP-INN-IDX + 1)                                
071400         MOVE WS-CMP-ENTRY (WS-CMP-INN-IDX) TO WS-CMP-HOLD-ENTRY          
071500         MOVE WS-CMP-ENTRY (WS-CMP-INN-IDX + 1) TO                        
071600              WS-CMP-ENTRY (WS-CMP-INN-IDX)                               
071700         MOVE WS-CMP-HOLD-ENTRY TO                                        
071800              WS-CMP-ENTRY (WS-CMP-INN-IDX + 1).                          
071900 475-EXIT.                                                                
072000     EXIT.                                                                
072100                                                                          
072200 480-PRINT-ONE-SITE.                                                      
072300     MOVE WS-CMP-SITE-KEY (WS-CMP-OUT-IDX) TO CMPR-SITE-O.                
072400     MOVE WS-CMP-BASE (WS-CMP-OUT-IDX) TO CMPR-BASE-O.                    
072500     MOVE WS-CMP-TOTAL (WS-CMP-OUT-IDX) TO CMPR-TOTAL-O.                  
072600     MOVE WS-CMP-MARGIN (WS-CMP-OUT-IDX) TO CMPR-MARGIN-O.                
072700     MOVE WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX) TO CMPR-MARGIN-PCT-O.        
072800     MOVE WS-CMP-CLASS (WS-CMP-OUT-IDX) TO CMPR-CLASS-O.                  
072900     MOVE SPACES TO CMPR-FLAG-O.                                          
073000     IF WS-CMP-OUT-IDX = 1                                                
073100         MOVE "BEST" TO CMPR-FLAG-O.                                      
073200     IF WS-CMP-OUT-IDX = 4                                                
073300         MOVE "WORST" TO CMPR-FLAG-O.                                     
073400     WRITE RPT-REC FROM WS-CMP-REC.                                       
073500 480-EXIT.                                                                
073600     EXIT.                                                                
073700                                                                          
073800*-----------------------------------------------------------------        
073900*    01/23/88 JES - BUILDS THE RESULT RECORD AND REPORT LINE FOR          
074000*    A VALID, FOUND SCENARIO, AND ROLLS IT INTO THE CONTROL               
074100*    TOTALS.                                                              
074200*-----------------------------------------------------------------        
074300 500-WRITE-RESULT.                                                        
074400     MOVE "500-WRITE-RESULT" TO PARA-NAME.                                
074500     MOVE SCR-CODE TO SRR-CODE.                                           
074600     MOVE WS-SITE-KEY TO SRR-SITE-KEY.                                    
074700     MOVE WS-BASE-PAYMENT TO SRR-BASE-PAYMENT.                            
074800     MOVE WS-ADDON-PAYMENT TO SRR-ADDON-PAYMENT.                          
074900     MOVE WS-TOTAL-PAYMENT TO SRR-TOTAL-PAYMENT.                          
075000     MOVE SCR-DEVICE-COST TO SRR-DEVICE-COST.                             
075100     MOVE WS-MARGIN TO SRR-MARGIN.                                        
075200     MOVE WS-MARGIN-PCT TO SRR-MARGIN-PCT.                                
075300     MOVE WS-CLASS TO SRR-CLASS.                                          
075400     MOVE "OK" TO SRR-STATUS.                                             
075500     WRITE SRR-OUT-REC FROM SCN-RESULT-REC.                               
075600     MOVE SCR-CODE TO DTL-CODE-O.                                         
075700     MOVE WS-SITE-KEY TO DTL-SITE-O.                                      
075800     MOVE WS-BASE-PAYMENT TO DTL-BASE-O.                                  
075900     MOVE WS-ADDON-PAYMENT TO DTL-ADDON-O.                                
076000     MOVE WS-TOTAL-PAYMENT TO DTL-TOTAL-O.                                
076100     MOVE SCR-DEVICE-COST TO DTL-COST-O.                                  
076200     MOVE WS-MARGIN TO DTL-MARGIN-O.                                      
076300     MOVE WS-MARGIN-PCT TO DTL-MARGIN-PCT-O.                              
076400     MOVE WS-CLASS TO DTL-CLASS-O.                                        
076500     MOVE "OK" TO DTL-STATUS-O.                                           
076600     PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.                         
076700     ADD WS-TOTAL-PAYMENT TO WS-SUM-TOTAL-PMT.                            
076800     ADD SCR-DEVICE-COST TO WS-SUM-DEVICE-COST.                           
076900     ADD WS-MARGIN TO WS-SUM-MARGIN.                                      
077000     EVALUATE WS-CLASS                                                    
077100         WHEN "PROFITABLE"                                                
077200             ADD 1 TO WS-PROFIT-CNT                                       
077300         WHEN "BREAK-EVEN"                                                
077400             ADD 1 TO WS-BRKEVEN-CNT                                      
077500         WHEN OTHER                                                       
077600             ADD 1 TO WS-LOSS-CNT                                         
077700     END-EVALUATE.                                                        
077800 500-EXIT.                                                                
077900     EXIT.                                                                
078000                                                                          
078100 600-WRITE-DETAIL-LINE.                                                   
078200     ADD 1 TO WS-LINE-CNT.                                                
078300     IF WS-LINE-CNT > 54                                                  
078400         ADD 1 TO WS-PAGE-CNT                                             
078500         PERFORM 610-WRITE-HEADERS THRU 610-EXIT.                         
078600     WRITE RPT-REC FROM WS-DETAIL-REC.                                    
078700 600-EXIT.                                                                
078800     EXIT.                                                                
078900                                                                          
079000 610-WRITE-HEADERS.                                                       
079100     MOVE WS-PAGE-CNT TO PAGE-NBR-O.                                      
079200     WRITE RPT-REC FROM WS-HDR-REC                                        
079300         AFTER ADVANCING NEXT-PAGE.                                       
079400     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
079500     WRITE RPT-REC FROM WS-COLM-HDR-REC.                                  
079600     MOVE ZERO TO WS-LINE-CNT.                                            
079700 610-EXIT.                                                                
079800     EXIT.                                                                
079900                                                                          
080000*-----------------------------------------------------------------        
080100*    01/23/88 JES - INVALID/NOT-FOUND SCENARIOS STILL GET A               
080200*    RESULT RECORD AND A REPORT LINE - ZEROS EVERYWHERE ELSE.             
080300*-----------------------------------------------------------------        
080400 800-WRITE-INVALID.                                                       
080500     MOVE "800-WRITE-INVALID" TO PARA-NAME.                               
080600     MOVE SCR-CODE TO SRR-CODE.                                           
080700     MOVE SPACES TO SRR-SITE-KEY.                                         
080800     MOVE ZERO TO SRR-BASE-PAYMENT.                                       
080900     MOVE ZERO TO SRR-ADDON-PAYMENT.                                      
081000     MOVE ZERO TO SRR-TOTAL-PAYMENT.                                      
081100     MOVE ZERO TO SRR-DEVICE-COST.                                        
081200     MOVE ZERO TO SRR-MARGIN.                                             
081300     MOVE ZERO TO SRR-MARGIN-PCT.                                         
081400     MOVE SPACES TO SRR-CLASS.                                            
081500     MOVE DTL-STATUS-O TO SRR-STATUS.                                     
081600     WRITE SRR-OUT-REC FROM SCN-RESULT-REC.                               
081700     MOVE SCR-CODE TO DTL-CODE-O.                                         
081800     MOVE SPACES TO DTL-SITE-O.                                           
081900     MOVE ZERO TO DTL-BASE-O.                                             
082000     MOVE ZERO TO DTL-ADDON-O.                                            
082100     MOVE ZERO TO DTL-TOTAL-O.                                            
082200     MOVE ZERO TO DTL-COST-O.                                             
082300     MOVE ZERO TO DTL-MARGIN-O.                                           
082400     MOVE ZERO TO DTL-MARGIN-PCT-O.                                       
082500     MOVE SPACES TO DTL-CLASS-O.                                          
082600     PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.                         
082700 800-EXIT.                                                                
082800     EXIT.                                                                
082900                                                                          
083000*-----------------------------------------------------------------        
083100*    09/14/01 JKO STYLE ABEND - SAME SHAPE AS CODLOAD'S.                  
083200*-----------------------------------------------------------------        
083300 1000-ABEND-RTN.                                                          
083400     MOVE "SCNPROC" TO ABEND-PGM-NAME.                                    
083500     MOVE "CODE TABLE ROW CAP EXCEEDED" TO ABEND-REASON.                  
083600     MOVE RECORDS-READ TO ACTUAL-VAL.                                     
083700     MOVE 500 TO EXPECTED-VAL.                                            
083800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
083900     CLOSE CODE-MASTER-FILE, SCENARIO-REQUESTS,                           
084000           SCENARIO-RESULTS, SCENARIO-REPORT, SYSOUT.                     
084100     MOVE 16 TO RETURN-CODE.                                              
084200     STOP RUN.                                                            
084300 1000-EXIT.                                                               
084400     EXIT.                                                                
084500                                                                          
084600 900-CLEANUP.                                                             
084700     MOVE "900-CLEANUP" TO PARA-NAME.                                     
084800     MOVE WS-SUM-TOTAL-PMT TO WS-SUM-TOTAL-WORK.                          
084900     DISPLAY "SUM TOTAL PAYMENT DOLLARS: "                                
085000             WS-SUM-TOTAL-DOLLARS "." WS-SUM-TOTAL-CENTS.                 
085100     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
085200     WRITE RPT-REC FROM WS-TOTALS-HDR-REC.                                
085300     MOVE RECORDS-READ TO TOT-READ-O.                                     
085400     MOVE WS-VALID-CNT TO TOT-VALID-O.                                    
085500     MOVE WS-INVALID-CNT TO TOT-INVALID-O.                                
085600     MOVE WS-NOTFOUND-CNT TO TOT-NOTFOUND-O.                              
085700     WRITE RPT-REC FROM WS-TOTALS-REC-1.                                  
085800     MOVE WS-PROFIT-CNT TO TOT-PROFIT-O.                                  
085900     MOVE WS-BRKEVEN-CNT TO TOT-BRKEVEN-O.                                
086000     MOVE WS-LOSS-CNT TO TOT-LOSS-O.                                      
086100     WRITE RPT-REC FROM WS-TOTALS-REC-2.                                  
086200     MOVE WS-SUM-TOTAL-PMT TO TOT-SUM-TOTAL-O.                            
086300     MOVE WS-SUM-DEVICE-COST TO TOT-SUM-COST-O.                           
086400     MOVE WS-SUM-MARGIN TO TOT-SUM-MARGIN-O.                              
086500     WRITE RPT-REC FROM WS-TOTALS-REC-3.                                  
086600     CLOSE CODE-MASTER-FILE, SCENARIO-REQUESTS,                           
086700           SCENARIO-RESULTS, SCENARIO-REPORT, SYSOUT.                     
086800     DISPLAY "******** END JOB SCNPROC ********".                         
086900 900-EXIT.                                                                
087000     EXIT.                                                                
