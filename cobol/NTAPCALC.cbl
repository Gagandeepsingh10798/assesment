000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  NTAPCALC.                                                   
000400 AUTHOR. R. MARSH.                                                        
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/18/88.                                                  
000700 DATE-COMPILED. 04/18/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*     COMPUTES THE NEW TECHNOLOGY ADD-ON PAYMENT (NTAP) FOR A             
001300*     SCENARIO REQUEST THAT CARRIED A DEVICE COST.  THE ADD-ON            
001400*     IS 65 PERCENT OF THE DEVICE COST, CAPPED AT $150,000.00,            
001500*     NEVER NEGATIVE.  MODELED ON THE OLD CLCLBCST COST-CALC              
001600*     SUBPROGRAM SHAPE - ONE LINKAGE RECORD IN, ONE COMPUTE, ONE          
001700*     RETURN CODE.                                                        
001800*                                                                         
001900******************************************************************        
002000*  CHANGE LOG                                                             
002100*-----------------------------------------------------------------        
002200*  04/18/88  RSM  ORIGINAL WRITE-UP.  REQUEST #4471.                      
002300*  07/09/91  RSM  ADDED THE CAP-APPLIED SWITCH SO SCNPROC CAN             
002400*                 FOOTNOTE THE SCENARIO REPORT WHEN THE $150,000          
002500*                 CEILING ACTUALLY BOUND.  REQUEST #5340.                 
002600*  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO          
002700*                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.                  
002800*  06/30/03  JKO  CAP RAISED FROM $125,000 TO $150,000 PER                
002900*                 REIMBURSEMENT POLICY BULLETIN RP-114.                   
003000*  12/10/04  JKO  SCNPROC'S 410-CALC-NTAP-FOOTNOTE NOW ACTUALLY           
003100*                 CALLS THIS PROGRAM AND PRINTS LK-NTAP-ADDON             
003200*                 AND LK-CAP-APPLIED-SW AS A SCENARIO REPORT              
003300*                 FOOTNOTE - THE INTEGRATION THE 07/09/91 ENTRY           
003400*                 BELOW DESCRIBED BUT WHICH WAS NEVER WIRED UP.           
003500*                 REQUEST #7405.                                          
003600******************************************************************        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 INPUT-OUTPUT SECTION.                                                    
004300                                                                          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600                                                                          
004700 WORKING-STORAGE SECTION.                                                 
004800 01  WS-NTAP-CONSTANTS.                                                   
004900     05  WS-NTAP-PERCENT       PIC 9(01)V99 VALUE .65.                    
005000     05  WS-NTAP-CAP           PIC 9(07)V99 VALUE 150000.00.              
005100     05  WS-NTAP-CAP-X REDEFINES WS-NTAP-CAP PIC X(09).                   
005200     05  FILLER                PIC X(05).                                 
005300                                                                          
005400*-----------------------------------------------------------------        
005500*    07/09/91 RSM - WORK COPY OF THE UNCAPPED ADD-ON SO IT CAN BE         
005600*    COMPARED AGAINST THE CAP WITHOUT DISTURBING LK-NTAP-ADDON            
005700*    UNTIL THE COMPARE IS DONE.                                           
005800*-----------------------------------------------------------------        
005900 01  WS-ADDON-WORK             PIC S9(07)V99 VALUE ZERO.                  
006000 01  WS-ADDON-WORK-X REDEFINES WS-ADDON-WORK.                             
006100     05  WS-ADDON-WORK-BYTES   PIC X(09).                                 
006200                                                                          
006300*-----------------------------------------------------------------        
006400*    ALTERNATE CENTS/DOLLARS SPLIT OF THE DEVICE COST, KEPT FOR           
006500*    THE SAME REASON CODCALC KEEPS A CHAR-ARRAY VIEW OF THE CODE          
006600*    TEXT - OPERATIONS WANTED A DOLLARS-ONLY FIELD FOR THE OLD            
006700*    GREEN-BAR RECONCILIATION REPORT.                                     
006800*-----------------------------------------------------------------        
006900 01  WS-DEVICE-COST-WORK       PIC 9(07)V99 VALUE ZERO.                   
007000 01  WS-DEVICE-COST-BRK REDEFINES WS-DEVICE-COST-WORK.                    
007100     05  WS-DEVICE-COST-DOLLARS    PIC 9(07).                             
007200     05  WS-DEVICE-COST-CENTS      PIC 9(02).                             
007300                                                                          
007400 LINKAGE SECTION.                                                         
007500 01  NTAP-CALC-REC.                                                       
007600     05  LK-DEVICE-COST        PIC 9(07)V99.                              
007700     05  LK-NTAP-ADDON         PIC S9(07)V99.                             
007800     05  LK-CAP-APPLIED-SW     PIC X(01).                                 
007900         88  LK-CAP-WAS-APPLIED    VALUE "Y".                             
008000     05  FILLER                PIC X(05).                                 
008100                                                                          
008200 01  RETURN-CD                 PIC 9(04) COMP.                            
008300                                                                          
008400 PROCEDURE DIVISION USING NTAP-CALC-REC, RETURN-CD.                       
008500 000-CALCULATE-NTAP.                                                      
008600     MOVE LK-DEVICE-COST TO WS-DEVICE-COST-WORK.                          
008700     PERFORM 100-CALC-ADDON THRU 100-EXIT.                                
008800     MOVE ZERO TO RETURN-CD.                                              
008900     GOBACK.                                                              
009000                                                                          
009100*-----------------------------------------------------------------        
009200*    07/09/91 RSM - CAP APPLIES WHEN 65% OF DEVICE COST EXCEEDS           
009300*    THE PUBLISHED CEILING; OTHERWISE THE UNCAPPED FIGURE STANDS.         
009400*-----------------------------------------------------------------        
009500 100-CALC-ADDON.                                                          
009600     MOVE "N" TO LK-CAP-APPLIED-SW.                                       
009700     COMPUTE WS-ADDON-WORK ROUNDED =                                      
009800         LK-DEVICE-COST * WS-NTAP-PERCENT.                                
009900     IF WS-ADDON-WORK > WS-NTAP-CAP                                       
010000         MOVE WS-NTAP-CAP TO WS-ADDON-WORK                                
010100         MOVE "Y" TO LK-CAP-APPLIED-SW.                                   
010200     IF WS-ADDON-WORK < ZERO                                              
010300         MOVE ZERO TO WS-ADDON-WORK.                                      
010400     MOVE WS-ADDON-WORK TO LK-NTAP-ADDON.                                 
010500 100-EXIT.                                                                
010600     EXIT.                                                                
