000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SITENORM.                                                   
000400 AUTHOR. R. MARSH.                                                        
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/88.                                                  
000700 DATE-COMPILED. 03/14/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*     NORMALIZES A FREE-FORM SITE-OF-SERVICE STRING OFF A                 
001300*     SCENARIO REQUEST INTO ONE OF THE FOUR KEYS SCNPROC PRICES           
001400*     AGAINST - IPPS, HOPD, ASC, OBL.  UPPERCASES THE INPUT,              
001500*     STRIPS EVERY CHARACTER THAT ISN'T A LETTER, THEN MATCHES            
001600*     THE RESULT AGAINST THE LIST OF ACCEPTED ALIASES.                    
001700*                                                                         
001800******************************************************************        
001900*  CHANGE LOG                                                             
002000*-----------------------------------------------------------------        
002100*  03/14/88  RSM  ORIGINAL WRITE-UP, MODELED ON THE OLD STRLTH            
002200*                 STRING UTILITY.  REQUEST #4471.                         
002300*  10/05/88  RSM  ADDED "DRG" AS AN IPPS ALIAS - BILLING USES IT          
002400*                 INTERCHANGEABLY WITH "INPATIENT". REQUEST #4601.        
002500*  02/27/90  DJF  NON-LETTER STRIP ADDED SO "HOSPITAL_OUTPATIENT"         
002600*                 AND "OFFICE-BASED" MATCH.  REQUEST #5040.               
002700*  09/11/92  DJF  ADDED "PHYSICIAN" AND "PRIOR-AUTH-EXEMPT".              
002800*                 LATTER WAS DROPPED WHEN LEGAL SAID IT WASN'T A          
002900*                 SITE OF SERVICE AT ALL. REQUEST #5602.                  
003000*  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO          
003100*                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.                  
003200*  08/21/02  JKO  "AMBULATORY" ADDED AS AN ASC ALIAS - PAYER FILE         
003300*                 FROM COMMERCIAL CARRIER #412 USES IT BY ITSELF.         
003400******************************************************************        
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 INPUT-OUTPUT SECTION.                                                    
004100                                                                          
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400                                                                          
004500 WORKING-STORAGE SECTION.                                                 
004600 01  WS-CASE-CONSTANTS.                                                   
004700     05  WS-LOWER-ALPHA        PIC X(26) VALUE                            
004800         "abcdefghijklmnopqrstuvwxyz".                                    
004900     05  WS-UPPER-ALPHA        PIC X(26) VALUE                            
005000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
005100                                                                          
005200*-----------------------------------------------------------------        
005300*    UPPERCASED COPY OF THE CALLER'S SITE TEXT                            
005400*-----------------------------------------------------------------        
005500 01  WS-SITE-UPPER             PIC X(20).                                 
005600 01  WS-SITE-UPPER-CHARS REDEFINES WS-SITE-UPPER.                         
005700     05  WS-SITE-UPPER-CHAR    PIC X OCCURS 20 TIMES.                     
005800                                                                          
005900*-----------------------------------------------------------------        
006000*    LETTERS-ONLY RESULT AFTER THE NON-LETTER STRIP                       
006100*-----------------------------------------------------------------        
006200 01  WS-SITE-STRIPPED          PIC X(20) VALUE SPACES.                    
006300 01  WS-SITE-STRIPPED-CHARS REDEFINES WS-SITE-STRIPPED.                   
006400     05  WS-SITE-STRIPPED-CHAR PIC X OCCURS 20 TIMES.                     
006500                                                                          
006600 01  WS-SCAN-FIELDS.                                                      
006700     05  WS-SCAN-IDX           PIC 9(02) COMP.                            
006800     05  WS-STRIP-IDX          PIC 9(02) COMP.                            
006900     05  WS-KEY-IDX            PIC 9(02) COMP.                            
007000     05  WS-KEY-FOUND-SW       PIC X(01).                                 
007100         88  WS-KEY-WAS-FOUND      VALUE "Y".                             
007200                                                                          
007300*-----------------------------------------------------------------        
007400*    05/02/95 RSM - SAME CLASS-SET VERIFY MARGCALC USES, ADDED            
007500*    AFTER A BAD COMPILE SOMEWHERE ELSE IN THE SUITE SHIPPED A            
007600*    BLANK OUTPUT KEY THAT NOBODY NOTICED FOR A WEEK.                     
007700*-----------------------------------------------------------------        
007800 01  WS-KEY-TABLE-VALUES.                                                 
007900     05  FILLER                PIC X(16) VALUE                            
008000         "IPPSHOPDASC OBL ".                                              
008100 01  WS-KEY-TABLE REDEFINES WS-KEY-TABLE-VALUES.                          
008200     05  WS-KEY-ENTRY          PIC X(04) OCCURS 4 TIMES.                  
008300                                                                          
008400 COPY ABENDREC.                                                           
008500                                                                          
008600 LINKAGE SECTION.                                                         
008700 01  SITE-NORM-REC.                                                       
008800     05  SNR-SITE-TEXT         PIC X(20).                                 
008900     05  SNR-SITE-KEY          PIC X(04).                                 
009000     05  SNR-VALID-SW          PIC X(01).                                 
009100         88  SNR-SITE-IS-VALID     VALUE "Y".                             
009200         88  SNR-SITE-NOT-VALID    VALUE "N".                             
009300     05  FILLER                PIC X(05).                                 
009400                                                                          
009500 01  RETURN-CD                 PIC 9(04) COMP.                            
009600                                                                          
009700 PROCEDURE DIVISION USING SITE-NORM-REC, RETURN-CD.                       
009800 000-NORMALIZE-SITE.                                                      
009900     MOVE SNR-SITE-TEXT TO WS-SITE-UPPER.                                 
010000     INSPECT WS-SITE-UPPER CONVERTING WS-LOWER-ALPHA                      
010100                                   TO WS-UPPER-ALPHA.                     
010200     MOVE SPACES TO WS-SITE-STRIPPED.                                     
010300     MOVE 1 TO WS-STRIP-IDX.                                              
010400     PERFORM 100-STRIP-ONE-CHAR THRU 100-EXIT                             
010500         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 20.          
010600     PERFORM 200-MATCH-ALIAS THRU 200-EXIT.                               
010700     IF SNR-SITE-IS-VALID                                                 
010800         PERFORM 150-VERIFY-KEY-SET THRU 150-EXIT.                        
010900     MOVE ZERO TO RETURN-CD.                                              
011000     GOBACK.                                                              
011100                                                                          
011200*-----------------------------------------------------------------        
011300*    05/02/95 RSM - CONFIRMS THE KEY 200-MATCH-ALIAS SET IS               
011400*    ACTUALLY ONE OF THE FOUR PUBLISHED SITE KEYS.                        
011500*-----------------------------------------------------------------        
011600 150-VERIFY-KEY-SET.                                                      
011700     MOVE "N" TO WS-KEY-FOUND-SW.                                         
011800     PERFORM 160-CHECK-ONE-KEY THRU 160-EXIT                              
011900         VARYING WS-KEY-IDX FROM 1 BY 1                                   
012000         UNTIL WS-KEY-IDX > 4 OR WS-KEY-WAS-FOUND.                        
012100     IF NOT WS-KEY-WAS-FOUND                                              
012200         MOVE "SITENORM" TO ABEND-PGM-NAME                                
012300         MOVE "200-MATCH-ALIAS" TO PARA-NAME                              
012400         MOVE "SITE KEY NOT IN PUBLISHED KEY SET" TO ABEND-REASON         
012500         MOVE "N" TO SNR-VALID-SW.                                        
012600 150-EXIT.                                                                
012700     EXIT.                                                                
012800                                                                          
012900 160-CHECK-ONE-KEY.                                                       
013000     IF SNR-SITE-KEY = WS-KEY-ENTRY (WS-KEY-IDX)                          
013100         MOVE "Y" TO WS-KEY-FOUND-SW.                                     
013200 160-EXIT.                                                                
013300     EXIT.                                                                
013400                                                                          
013500*-----------------------------------------------------------------        
013600*    02/27/90 DJF - KEEP ONLY A-Z, DROP SPACES/DIGITS/PUNCTUATION         
013700*-----------------------------------------------------------------        
013800 100-STRIP-ONE-CHAR.                                                      
013900     IF WS-SITE-UPPER-CHAR (WS-SCAN-IDX) ALPHABETIC-UPPER                 
014000         MOVE WS-SITE-UPPER-CHAR (WS-SCAN-IDX)                            
014100             TO WS-SITE-STRIPPED-CHAR (WS-STRIP-IDX)                      
014200         ADD 1 TO WS-STRIP-IDX.                                           
014300 100-EXIT.                                                                
014400     EXIT.                                                                
014500                                                                          
014600*-----------------------------------------------------------------        
014700*    10/05/88 RSM - DRG ADDED; 08/21/02 JKO - AMBULATORY ADDED            
014800*-----------------------------------------------------------------        
014900 200-MATCH-ALIAS.                                                         
015000     MOVE "N" TO SNR-VALID-SW.                                            
015100     MOVE SPACES TO SNR-SITE-KEY.                                         
015200     IF WS-SITE-STRIPPED = "IPPS"                                         
015300        OR WS-SITE-STRIPPED = "INPATIENT"                                 
015400        OR WS-SITE-STRIPPED = "DRG"                                       
015500         MOVE "IPPS" TO SNR-SITE-KEY                                      
015600         MOVE "Y" TO SNR-VALID-SW                                         
015700     ELSE                                                                 
015800         IF WS-SITE-STRIPPED = "HOPD" OR WS-SITE-STRIPPED = "OPPS"        
015900            OR WS-SITE-STRIPPED = "HOSPITALOUTPATIENT"                    
016000             MOVE "HOPD" TO SNR-SITE-KEY                                  
016100             MOVE "Y" TO SNR-VALID-SW                                     
016200         ELSE                                                             
016300             IF WS-SITE-STRIPPED = "ASC"                                  
016400                OR WS-SITE-STRIPPED = "AMBULATORY"                        
016500                 MOVE "ASC" TO SNR-SITE-KEY                               
016600                 MOVE "Y" TO SNR-VALID-SW                                 
016700             ELSE                                                         
016800                 IF WS-SITE-STRIPPED = "OBL"                              
016900                    OR WS-SITE-STRIPPED = "OFFICE"                        
017000                    OR WS-SITE-STRIPPED = "NONFACILITY"                   
017100                    OR WS-SITE-STRIPPED = "PHYSICIAN"                     
017200                     MOVE "OBL" TO SNR-SITE-KEY                           
017300                     MOVE "Y" TO SNR-VALID-SW.                            
017400 200-EXIT.                                                                
017500     EXIT.                                                                
