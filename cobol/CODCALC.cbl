000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  CODCALC.                                                    
000400 AUTHOR. R. MARSH.                                                        
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/09/88.                                                  
000700 DATE-COMPILED. 02/09/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*     THIS SUBPROGRAM IS THE "CODE MODEL" - GIVEN ONE CODE-MASTER         
001300*     RECORD IT DERIVES THE NORMALIZED CODE TYPE, THE CLINICAL            
001400*     CATEGORY, AND THE EXPECTED PAYMENT AT ALL FOUR SITES OF             
001500*     SERVICE (IPPS/HOPD/ASC/OBL).  CALLED ONCE PER CODE BY               
001600*     CODLOAD (MASTER LOAD) AND BY SCNPROC (SCENARIO LOOKUP) SO           
001700*     THE DERIVATION LOGIC LIVES IN EXACTLY ONE PLACE.                    
001800*                                                                         
001900******************************************************************        
002000*  CHANGE LOG                                                             
002100*-----------------------------------------------------------------        
002200*  02/09/88  RSM  ORIGINAL WRITE-UP.  CARVED OUT OF DALYEDIT'S            
002300*                 COST TABLES PER REQUEST #4471 SO PATLIST COULD          
002400*                 SHARE THE SAME DERIVATION LOGIC.                        
002500*  07/18/88  RSM  ADDED CPT CATEGORY II/III SUFFIX CHECK - CODING         
002600*                 DEPT REPORTED CAT III CODES FALLING THROUGH TO          
002700*                 THE NUMERIC RANGE TABLE. REQUEST #4530.                 
002800*  11/02/89  RSM  APC RATE TABLE ADDED FOR HOPD.  PREVIOUSLY HOPD         
002900*                 WAS RVU-DERIVED ONLY.  REQUEST #4802.                   
003000*  04/26/90  DJF  FACILITY-RVU FALLBACK FOR ASC/IPPS WHEN HOPD IS         
003100*                 ZERO - AUDIT FOUND SEVERAL ASC CLAIMS PRICING           
003200*                 AT ZERO FOR CODES WITH NO APC. REQUEST #5117.           
003300*  09/14/91  DJF  TYPE NORMALIZATION PULLED UP FROM PATLIST SO            
003400*                 BOTH PROGRAMS GET "DX"/"PCS" MAPPED THE SAME            
003500*                 WAY. REQUEST #5390.                                     
003600*  03/03/93  DJF  ROUNDING CORRECTED TO ROUND-HALF-AWAY-FROM-ZERO         
003700*                 ON ALL FOUR PAYMENT FIELDS - FINANCE WAS SEEING         
003800*                 PENNY DRIFT AGAINST THE RATE BOOK. REQ #5801.           
003900*  01/11/94  DJF  CONVERSION FACTORS MOVED TO WORKING-STORAGE             
004000*                 CONSTANTS INSTEAD OF LITERALS IN THE COMPUTE            
004100*                 STATEMENTS - CMS UPDATES THEM EVERY YEAR.               
004200*  08/30/95  DJF  WIDENED WS-CODE-DIGITS HANDLING FOR CODES UNDER         
004300*                 5 DIGITS AFTER THE SUFFIX STRIP. REQUEST #6188.         
004400*  11/03/96  DJF  ADDED EXPLICIT INVALID-NUMBER CHECK AFTER THE           
004500*                 SUFFIX STRIP - A SHORT CODE WAS GETTING A               
004600*                 GARBAGE WS-CODE-NUM AND MIS-CATEGORIZING.               
004700*  01/08/99  DJF  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS             
004800*                 MODULE, NO CHANGE REQUIRED.  LOGGED PER                 
004900*                 Y2K-0098 FOR THE AUDIT TRAIL.                           
005000*  06/19/01  JKO  HCPCS/ICD10/ICD10-PCS "OTHER TYPE" CATEGORY TEXT        
005100*                 CORRECTED TO MATCH THE PUBLISHED RATE BOOK              
005200*                 WORDING. REQUEST #6940.                                 
005300*  05/05/04  JKO  APC TABLE RE-SORTED INTO ASCENDING APC NUMBER           
005400*                 ORDER SO SEARCH ALL COULD REPLACE THE OLD               
005500*                 SEQUENTIAL SEARCH. REQUEST #7255.                       
005600******************************************************************        
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-390.                                                
006100 OBJECT-COMPUTER. IBM-390.                                                
006200 INPUT-OUTPUT SECTION.                                                    
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700 WORKING-STORAGE SECTION.                                                 
006800 01  WS-CASE-CONSTANTS.                                                   
006900     05  WS-LOWER-ALPHA        PIC X(26) VALUE                            
007000         "abcdefghijklmnopqrstuvwxyz".                                    
007100     05  WS-UPPER-ALPHA        PIC X(26) VALUE                            
007200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
007300                                                                          
007400*-----------------------------------------------------------------        
007500*    PUBLISHED CONVERSION FACTORS AND MULTIPLIER - CMS UPDATES            
007600*    THESE EVERY YEAR, KEEP THEM OUT OF THE COMPUTE STATEMENTS            
007700*-----------------------------------------------------------------        
007800 01  WS-RATE-CONSTANTS.                                                   
007900     05  WS-FACILITY-CONV-FACTOR  PIC 9(02)V99 VALUE 33.89.               
008000     05  WS-NONFAC-CONV-FACTOR    PIC 9(02)V99 VALUE 33.89.               
008100     05  WS-IPPS-MULTIPLIER       PIC 9(01)V9 VALUE 1.5.                  
008200     05  WS-ASC-FACTOR            PIC 9(01)V99 VALUE 0.65.                
008300                                                                          
008400*-----------------------------------------------------------------        
008500*    APC RATE TABLE - HOPD PAYMENT BY APC NUMBER.  BUILT AS A             
008600*    REDEFINES OF A LITERAL SO IT LOADS WITH THE PROGRAM, NO              
008700*    TABLE FILE TO MAINTAIN.  KEPT IN ASCENDING APC-NBR ORDER             
008800*    FOR SEARCH ALL.                                                      
008900*-----------------------------------------------------------------        
009000 01  APC-TABLE-VALUES.                                                    
009100     05  FILLER PIC X(27) VALUE "505402850505504200505606500".            
009200     05  FILLER PIC X(27) VALUE "518308500519209200519311639".            
009300     05  FILLER PIC X(09) VALUE "519414500".                              
009400 01  APC-TABLE REDEFINES APC-TABLE-VALUES.                                
009500     05  APC-ENTRY OCCURS 7 TIMES                                         
009600             ASCENDING KEY IS APC-NBR                                     
009700             INDEXED BY APC-IDX.                                          
009800         10  APC-NBR            PIC 9(04).                                
009900         10  APC-RATE           PIC 9(05).                                
010000 01  WS-APC-FOUND-SW           PIC X(01) VALUE "N".                       
010100     88  APC-WAS-FOUND         VALUE "Y".                                 
010200                                                                          
010300*-----------------------------------------------------------------        
010400*    CHARACTER-BY-CHARACTER VIEW OF THE CODE, USED TO FIND THE            
010500*    LAST SIGNIFICANT CHARACTER AND TO STRIP TRAILING LETTERS             
010600*-----------------------------------------------------------------        
010700 01  WS-CODE-TEXT              PIC X(10).                                 
010800 01  WS-CODE-CHARS REDEFINES WS-CODE-TEXT.                                
010900     05  WS-CODE-CHAR          PIC X OCCURS 10 TIMES.                     
011000                                                                          
011100 01  WS-CODE-DIGITS            PIC X(05) VALUE "00000".                   
011200 01  WS-CODE-NUM REDEFINES WS-CODE-DIGITS PIC 9(05).                      
011300                                                                          
011400 01  WS-TYPE-WORK              PIC X(10).                                 
011500                                                                          
011600 01  WS-SCAN-FIELDS.                                                      
011700     05  WS-LAST-POS           PIC 9(02) COMP.                            
011800     05  WS-NUM-END            PIC 9(02) COMP.                            
011900     05  WS-SCAN-IDX           PIC 9(02) COMP.                            
012000     05  WS-DIGIT-START        PIC 9(02) COMP.                            
012100     05  WS-STRIP-ACTIVE-SW    PIC X(01).                                 
012200         88  WS-STRIP-ACTIVE   VALUE "Y".                                 
012300     05  WS-CODE-NUMBER-VALID-SW PIC X(01).                               
012400         88  CODE-NUMBER-IS-VALID    VALUE "Y".                           
012500         88  CODE-NUMBER-NOT-VALID   VALUE "N".                           
012600                                                                          
012700 LINKAGE SECTION.                                                         
012800     COPY CODEMSTR.                                                       
012900                                                                          
013000 01  RETURN-CD                PIC 9(04) COMP.                             
013100                                                                          
013200 PROCEDURE DIVISION USING CODE-TABLE-ENTRY, RETURN-CD.                    
013300 000-CALCULATE-CODE.                                                      
013400     PERFORM 100-NORMALIZE-TYPE THRU 100-EXIT.                            
013500     PERFORM 200-DERIVE-CATEGORY THRU 200-EXIT.                           
013600     PERFORM 300-CALC-PAYMENTS THRU 300-EXIT.                             
013700     MOVE ZERO TO RETURN-CD.                                              
013800     GOBACK.                                                              
013900                                                                          
014000******************************************************************        
014100*    100-NORMALIZE-TYPE - UPPERCASE THE RAW TYPE AND MAP DX/PCS           
014200******************************************************************        
014300 100-NORMALIZE-TYPE.                                                      
014400     MOVE CTE-CODE-TYPE TO WS-TYPE-WORK.                                  
014500     INSPECT WS-TYPE-WORK CONVERTING WS-LOWER-ALPHA                       
014600                                  TO WS-UPPER-ALPHA.                      
014700     IF WS-TYPE-WORK = SPACES                                             
014800         MOVE "OTHER" TO CTE-NORM-TYPE                                    
014900     ELSE                                                                 
015000         IF WS-TYPE-WORK (1:2) = "DX"                                     
015100            AND WS-TYPE-WORK (3:8) = SPACES                               
015200             MOVE "ICD10" TO CTE-NORM-TYPE                                
015300         ELSE                                                             
015400             IF WS-TYPE-WORK (1:3) = "PCS"                                
015500                AND WS-TYPE-WORK (4:7) = SPACES                           
015600                 MOVE "ICD10-PCS" TO CTE-NORM-TYPE                        
015700             ELSE                                                         
015800                 MOVE WS-TYPE-WORK TO CTE-NORM-TYPE.                      
015900 100-EXIT.                                                                
016000     EXIT.                                                                
016100                                                                          
016200******************************************************************        
016300*    200-DERIVE-CATEGORY - LABEL-1 WINS, ELSE BY NORMALIZED TYPE          
016400******************************************************************        
016500 200-DERIVE-CATEGORY.                                                     
016600     IF CTE-LABEL-1 NOT = SPACES                                          
016700         MOVE CTE-LABEL-1 TO CTE-CATEGORY                                 
016800     ELSE                                                                 
016900         IF CTE-NORM-TYPE = "HCPCS"                                       
017000             MOVE "HCPCS Level II" TO CTE-CATEGORY                        
017100         ELSE                                                             
017200             IF CTE-NORM-TYPE = "ICD10"                                   
017300                 MOVE "ICD-10 Diagnosis" TO CTE-CATEGORY                  
017400             ELSE                                                         
017500                 IF CTE-NORM-TYPE = "ICD10-PCS"                           
017600                     MOVE "ICD-10 Procedure" TO CTE-CATEGORY              
017700                 ELSE                                                     
017800                     IF CTE-NORM-TYPE = "CPT"                             
017900                         PERFORM 210-DERIVE-CPT-CATEGORY                  
018000                            THRU 210-EXIT                                 
018100                     ELSE                                                 
018200                         MOVE CTE-NORM-TYPE TO CTE-CATEGORY.              
018300 200-EXIT.                                                                
018400     EXIT.                                                                
018500                                                                          
018600*-----------------------------------------------------------------        
018700*    07/18/88 RSM - CATEGORY II/III SUFFIX CHECK ADDED HERE               
018800*-----------------------------------------------------------------        
018900 210-DERIVE-CPT-CATEGORY.                                                 
019000     MOVE CTE-CODE TO WS-CODE-TEXT.                                       
019100     PERFORM 220-FIND-LAST-CHAR THRU 220-EXIT.                            
019200     IF WS-LAST-POS = ZERO                                                
019300         MOVE "CPT" TO CTE-CATEGORY                                       
019400         GO TO 210-EXIT.                                                  
019500     IF WS-CODE-CHAR (WS-LAST-POS) = "F"                                  
019600         MOVE "Category II - Performance Measurement"                     
019700                                      TO CTE-CATEGORY                     
019800         GO TO 210-EXIT.                                                  
019900     IF WS-CODE-CHAR (WS-LAST-POS) = "T"                                  
020000         MOVE "Category III - Emerging Technology"                        
020100                                      TO CTE-CATEGORY                     
020200         GO TO 210-EXIT.                                                  
020300     PERFORM 230-STRIP-TRAILING-LETTERS THRU 230-EXIT.                    
020400     IF CODE-NUMBER-NOT-VALID                                             
020500         MOVE "CPT" TO CTE-CATEGORY                                       
020600         GO TO 210-EXIT.                                                  
020700     PERFORM 240-CATEGORY-FROM-RANGE THRU 240-EXIT.                       
020800 210-EXIT.                                                                
020900     EXIT.                                                                
021000                                                                          
021100 220-FIND-LAST-CHAR.                                                      
021200     MOVE ZERO TO WS-LAST-POS.                                            
021300     PERFORM 225-SCAN-ONE-CHAR THRU 225-EXIT                              
021400         VARYING WS-SCAN-IDX FROM 10 BY -1 UNTIL WS-SCAN-IDX < 1.         
021500 220-EXIT.                                                                
021600     EXIT.                                                                
021700                                                                          
021800 225-SCAN-ONE-CHAR.                                                       
021900     IF WS-LAST-POS = ZERO                                                
022000        AND WS-CODE-CHAR (WS-SCAN-IDX) NOT = SPACE                        
022100         MOVE WS-SCAN-IDX TO WS-LAST-POS.                                 
022200 225-EXIT.                                                                
022300     EXIT.                                                                
022400                                                                          
022500*-----------------------------------------------------------------        
022600*    11/03/96 DJF - VALIDATE THE STRIPPED DIGITS BEFORE USING             
022700*    WS-CODE-NUM, A SHORT OR NON-NUMERIC CODE USED TO FALL                
022800*    THROUGH WITH GARBAGE IN THE REDEFINED FIELD                          
022900*-----------------------------------------------------------------        
023000 230-STRIP-TRAILING-LETTERS.                                              
023100     MOVE WS-LAST-POS TO WS-NUM-END.                                      
023200     MOVE "Y" TO WS-STRIP-ACTIVE-SW.                                      
023300     PERFORM 232-STRIP-ONE-LETTER THRU 232-EXIT                           
023400         VARYING WS-SCAN-IDX FROM WS-LAST-POS BY -1                       
023500            UNTIL WS-SCAN-IDX < 1.                                        
023600     MOVE "N" TO WS-CODE-NUMBER-VALID-SW.                                 
023700     IF WS-NUM-END > ZERO AND WS-NUM-END NOT > 5                          
023800         IF WS-CODE-TEXT (1:WS-NUM-END) IS NUMERIC                        
023900             MOVE "00000" TO WS-CODE-DIGITS                               
024000             COMPUTE WS-DIGIT-START = 6 - WS-NUM-END                      
024100             MOVE WS-CODE-TEXT (1:WS-NUM-END) TO                          
024200                  WS-CODE-DIGITS (WS-DIGIT-START:WS-NUM-END)              
024300             MOVE "Y" TO WS-CODE-NUMBER-VALID-SW.                         
024400 230-EXIT.                                                                
024500     EXIT.                                                                
024600                                                                          
024700 232-STRIP-ONE-LETTER.                                                    
024800     IF WS-STRIP-ACTIVE                                                   
024900         IF WS-CODE-CHAR (WS-SCAN-IDX) ALPHABETIC                         
025000             COMPUTE WS-NUM-END = WS-SCAN-IDX - 1                         
025100         ELSE                                                             
025200             MOVE "N" TO WS-STRIP-ACTIVE-SW.                              
025300 232-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600*-----------------------------------------------------------------        
025700*    NUMERIC RANGE TABLE - SEE THE RATE BOOK FOR THE SECTION              
025800*    BOUNDARIES.  GAPS (E.G. 1-9999, 39000-39999) FALL TO "CPT".          
025900*-----------------------------------------------------------------        
026000 240-CATEGORY-FROM-RANGE.                                                 
026100     IF WS-CODE-NUM >= 10000 AND WS-CODE-NUM <= 19999                     
026200         MOVE "Integumentary System" TO CTE-CATEGORY                      
026300     ELSE IF WS-CODE-NUM >= 20000 AND WS-CODE-NUM <= 29999                
026400         MOVE "Musculoskeletal System" TO CTE-CATEGORY                    
026500     ELSE IF WS-CODE-NUM >= 30000 AND WS-CODE-NUM <= 32999                
026600         MOVE "Respiratory System" TO CTE-CATEGORY                        
026700     ELSE IF WS-CODE-NUM >= 33000 AND WS-CODE-NUM <= 37999                
026800         MOVE "Cardiovascular System" TO CTE-CATEGORY                     
026900     ELSE IF WS-CODE-NUM >= 38000 AND WS-CODE-NUM <= 38999                
027000         MOVE "Hemic and Lymphatic Systems" TO CTE-CATEGORY               
027100     ELSE IF WS-CODE-NUM >= 40000 AND WS-CODE-NUM <= 49999                
027200         MOVE "Digestive System" TO CTE-CATEGORY                          
027300     ELSE IF WS-CODE-NUM >= 50000 AND WS-CODE-NUM <= 53999                
027400         MOVE "Urinary System" TO CTE-CATEGORY                            
027500     ELSE IF WS-CODE-NUM >= 54000 AND WS-CODE-NUM <= 55999                
027600         MOVE "Male Genital System" TO CTE-CATEGORY                       
027700     ELSE IF WS-CODE-NUM >= 56000 AND WS-CODE-NUM <= 59999                
027800         MOVE "Female Genital System" TO CTE-CATEGORY                     
027900     ELSE IF WS-CODE-NUM >= 60000 AND WS-CODE-NUM <= 60999                
028000         MOVE "Endocrine System" TO CTE-CATEGORY                          
028100     ELSE IF WS-CODE-NUM >= 61000 AND WS-CODE-NUM <= 64999                
028200         MOVE "Nervous System" TO CTE-CATEGORY                            
028300     ELSE IF WS-CODE-NUM >= 65000 AND WS-CODE-NUM <= 68999                
028400         MOVE "Eye and Ocular Adnexa" TO CTE-CATEGORY                     
028500     ELSE IF WS-CODE-NUM >= 69000 AND WS-CODE-NUM <= 69999                
028600         MOVE "Auditory System" TO CTE-CATEGORY                           
028700     ELSE IF WS-CODE-NUM >= 70000 AND WS-CODE-NUM <= 79999                
028800         MOVE "Radiology" TO CTE-CATEGORY                                 
028900     ELSE IF WS-CODE-NUM >= 80000 AND WS-CODE-NUM <= 89999                
029000         MOVE "Pathology and Laboratory" TO CTE-CATEGORY                  
029100     ELSE IF WS-CODE-NUM >= 90000 AND WS-CODE-NUM <= 99999                
029200         MOVE "Medicine" TO CTE-CATEGORY                                  
029300     ELSE                                                                 
029400         MOVE "CPT" TO CTE-CATEGORY.                                      
029500 240-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800******************************************************************        
029900*    300-CALC-PAYMENTS - ONLY CPT/HCPCS PRICE; EVERYTHING ELSE            
030000*    GETS ALL FOUR SITE PAYMENTS LEFT AT ZERO                             
030100******************************************************************        
030200 300-CALC-PAYMENTS.                                                       
030300     MOVE ZERO TO CTE-PAY-IPPS CTE-PAY-HOPD                               
030400                  CTE-PAY-ASC  CTE-PAY-OBL.                               
030500     IF CTE-NORM-TYPE = "CPT" OR CTE-NORM-TYPE = "HCPCS"                  
030600         PERFORM 310-CALC-OBL  THRU 310-EXIT                              
030700         PERFORM 320-CALC-HOPD THRU 320-EXIT                              
030800         PERFORM 330-CALC-ASC  THRU 330-EXIT                              
030900         PERFORM 340-CALC-IPPS THRU 340-EXIT.                             
031000 300-EXIT.                                                                
031100     EXIT.                                                                
031200                                                                          
031300 310-CALC-OBL.                                                            
031400     IF CTE-NONFAC-RVU > ZERO                                             
031500         COMPUTE CTE-PAY-OBL ROUNDED =                                    
031600             CTE-NONFAC-RVU * WS-NONFAC-CONV-FACTOR                       
031700     ELSE                                                                 
031800         MOVE ZERO TO CTE-PAY-OBL.                                        
031900 310-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200*-----------------------------------------------------------------        
032300*    11/02/89 RSM - APC TABLE LOOK-UP ADDED AHEAD OF THE RVU              
032400*    FALLBACK.  05/05/04 JKO - CHANGED TO SEARCH ALL.                     
032500*-----------------------------------------------------------------        
032600 320-CALC-HOPD.                                                           
032700     MOVE "N" TO WS-APC-FOUND-SW.                                         
032800     IF CTE-APC > ZERO                                                    
032900         SET APC-IDX TO 1                                                 
033000         SEARCH ALL APC-ENTRY                                             
033100             WHEN APC-NBR (APC-IDX) = CTE-APC                             
033200                 MOVE APC-RATE (APC-IDX) TO CTE-PAY-HOPD                  
033300                 MOVE "Y" TO WS-APC-FOUND-SW                              
033400         END-SEARCH.                                                      
033500     IF NOT APC-WAS-FOUND                                                 
033600         IF CTE-FACILITY-RVU > ZERO                                       
033700             COMPUTE CTE-PAY-HOPD ROUNDED =                               
033800                 CTE-FACILITY-RVU * WS-FACILITY-CONV-FACTOR * 35          
033900         ELSE                                                             
034000             MOVE ZERO TO CTE-PAY-HOPD.                                   
034100 320-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400*-----------------------------------------------------------------        
034500*    04/26/90 DJF - FACILITY-RVU FALLBACK ADDED WHEN HOPD=0               
034600*-----------------------------------------------------------------        
034700 330-CALC-ASC.                                                            
034800     IF CTE-PAY-HOPD > ZERO                                               
034900         COMPUTE CTE-PAY-ASC ROUNDED =                                    
035000             CTE-PAY-HOPD * WS-ASC-FACTOR                                 
035100     ELSE                                                                 
035200         IF CTE-FACILITY-RVU > ZERO                                       
035300             COMPUTE CTE-PAY-ASC ROUNDED =                                
035400                 CTE-FACILITY-RVU * 50 * 20                               
035500         ELSE                                                             
035600             MOVE ZERO TO CTE-PAY-ASC.                                    
035700 330-EXIT.                                                                
035800     EXIT.                                                                
035900                                                                          
036000 340-CALC-IPPS.                                                           
036100     IF CTE-PAY-HOPD > ZERO                                               
036200         COMPUTE CTE-PAY-IPPS ROUNDED =                                   
036300             CTE-PAY-HOPD * WS-IPPS-MULTIPLIER                            
036400     ELSE                                                                 
036500         IF CTE-FACILITY-RVU > ZERO                                       
036600             COMPUTE CTE-PAY-IPPS ROUNDED =                               
036700                 CTE-FACILITY-RVU * WS-FACILITY-CONV-FACTOR * 50          
036800         ELSE                                                             
036900             MOVE ZERO TO CTE-PAY-IPPS.                                   
037000 340-EXIT.                                                                
037100     EXIT.                                                                
