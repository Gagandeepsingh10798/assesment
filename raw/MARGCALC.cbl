       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  MARGCALC.
       AUTHOR. R. MARSH.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/04/88.
       DATE-COMPILED. 04/04/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *     CLASSIFIES A SCENARIO'S MARGIN PERCENT INTO PROFITABLE,
      *     BREAK-EVEN OR LOSS.  CALLED ONCE PER SCENARIO REQUEST BY
      *     SCNPROC AFTER THE TOTAL PAYMENT, DEVICE COST AND MARGIN
      *     HAVE BEEN COMPUTED.  MODELED ON THE OLD PCTPROC BUCKETING
      *     LADDER BUT WITHOUT THE DB2 STORED-PROCEDURE SHELL - THIS
      *     IS A PLAIN CALLED SUBPROGRAM, NOT A PROCEDURE.
      *
      ******************************************************************
      *  CHANGE LOG
      *-----------------------------------------------------------------
      *  04/04/88  RSM  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD
      *                 PCTPROC BUCKET LADDER.  REQUEST #4471.
      *  11/19/90  RSM  ADDED THE ZERO-TOTAL-PAYMENT SPECIAL CASE -
      *                 PAYER FILE HAD CODES PRICED AT ZERO AND THE
      *                 DIVIDE WAS ABENDING WITH A 0C7.  REQUEST #5201.
      *  05/02/95  RSM  ADDED THE CLASS-SET VERIFY AGAINST THE CLASS
      *                 TABLE AFTER A BAD COMPILE SHIPPED MCR-CLASS
      *                 BLANK TO SCNPROC.  REQUEST #5811.
      *  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
      *                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.
      *  06/30/03  JKO  BREAK-EVEN FLOOR MOVED FROM -10% TO -5% PER
      *                 REIMBURSEMENT POLICY BULLETIN RP-114.
      *  12/03/04  JKO  100-SET-CLASS WAS CALLING EVERY ZERO-TOTAL
      *                 SCENARIO A LOSS EVEN WHEN THE MARGIN ITSELF WAS
      *                 ZERO OR POSITIVE.  SCNPROC NOW PASSES THE RAW
      *                 MARGIN IN MCR-MARGIN SO THE TIE CAN BE BROKEN ON
      *                 ITS SIGN INSTEAD OF DEFAULTING TO LOSS.
      *                 REQUEST #7402.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-THRESHOLD-CONSTANTS.
           05  WS-PROFITABLE-MIN     PIC S9(01)V99 VALUE +.10.
           05  WS-BREAKEVEN-MIN      PIC S9(01)V99 VALUE -.05.
           05  FILLER                PIC X(05).

      *-----------------------------------------------------------------
      *    06/30/03 JKO - BYTE VIEW OF THE THRESHOLD PAIR, ADDED WHEN
      *    THE BREAK-EVEN FLOOR MOVED, SO A MIS-COMPILED BULLETIN
      *    UPDATE SHOWS UP ON THE DIAGNOSTIC DISPLAY INSTEAD OF JUST
      *    SHIFTING CLASSIFICATIONS SILENTLY.
      *-----------------------------------------------------------------
       01  WS-THRESHOLD-CONSTANTS-X REDEFINES WS-THRESHOLD-CONSTANTS.
           05  WS-PROFITABLE-MIN-BYTES  PIC X(03).
           05  WS-BREAKEVEN-MIN-BYTES   PIC X(03).
           05  FILLER                   PIC X(05).

      *-----------------------------------------------------------------
      *    05/02/95 RSM - CLASS-SET VERIFY TABLE.  BUILT THE SAME WAY
      *    CODCALC BUILDS THE APC TABLE - ONE LITERAL REDEFINED AS AN
      *    OCCURS TABLE SO 150-VERIFY-CLASS-SET CAN SEARCH IT.
      *-----------------------------------------------------------------
       01  WS-CLASS-TABLE-VALUES.
           05  FILLER                PIC X(30)
               VALUE "PROFITABLEBREAK-EVENLOSS      ".
       01  WS-CLASS-TABLE REDEFINES WS-CLASS-TABLE-VALUES.
           05  WS-CLASS-ENTRY        PIC X(10) OCCURS 3 TIMES.

       01  WS-DIAG-FIELDS.
           05  WS-TOTAL-PAYMENT-DIAG PIC S9(07)V99.
           05  WS-MARGIN-PCT-DIAG    PIC S9(03)V9.
           05  FILLER                PIC X(05).
       01  WS-DIAG-FIELDS-X REDEFINES WS-DIAG-FIELDS.
           05  WS-TOTAL-PAYMENT-BYTES    PIC X(09).
           05  WS-MARGIN-PCT-BYTES       PIC X(04).
           05  FILLER                   PIC X(05).

       01  WS-SCAN-FIELDS.
           05  WS-CLASS-IDX          PIC 9(02) COMP.
           05  WS-CLASS-FOUND-SW     PIC X(01).
               88  WS-CLASS-WAS-FOUND    VALUE "Y".

       COPY ABENDREC.

       LINKAGE SECTION.
       01  MARGIN-CLASS-REC.
           05  MCR-TOTAL-PAYMENT     PIC S9(07)V99.
           05  MCR-MARGIN            PIC S9(07)V99.
           05  MCR-MARGIN-PCT        PIC S9(03)V9.
           05  MCR-CLASS             PIC X(10).
           05  FILLER                PIC X(05).

       01  RETURN-CD                 PIC 9(04) COMP.

       PROCEDURE DIVISION USING MARGIN-CLASS-REC, RETURN-CD.
       000-CLASSIFY-MARGIN.
           PERFORM 100-SET-CLASS THRU 100-EXIT.
           PERFORM 150-VERIFY-CLASS-SET THRU 150-EXIT.
           MOVE ZERO TO RETURN-CD.
           GOBACK.

      *-----------------------------------------------------------------
      *    11/19/90 RSM - A ZERO TOTAL PAYMENT MEANS THE CODE PRICED
      *    OUT AT NOTHING FOR THIS SITE; DON'T LET MCR-MARGIN-PCT
      *    (COMPUTED ELSEWHERE AS ZERO OVER ZERO) DECIDE THE CLASS.
      *    12/03/04 JKO - A ZERO-TOTAL TIE IS NOT AUTOMATICALLY A LOSS -
      *    IF THE MARGIN ITSELF IS ZERO OR BETTER (DEVICE COST ALSO
      *    CAME IN AT NOTHING) THAT'S BREAK-EVEN, NOT A LOSS.  REQUEST
      *    #7402.
      *-----------------------------------------------------------------
       100-SET-CLASS.
           IF MCR-TOTAL-PAYMENT = ZERO
               IF MCR-MARGIN >= ZERO
                   MOVE "BREAK-EVEN" TO MCR-CLASS
               ELSE
                   MOVE "LOSS" TO MCR-CLASS
           ELSE
               IF MCR-MARGIN-PCT >= WS-PROFITABLE-MIN
                   MOVE "PROFITABLE" TO MCR-CLASS
               ELSE
                   IF MCR-MARGIN-PCT >= WS-BREAKEVEN-MIN
                       MOVE "BREAK-EVEN" TO MCR-CLASS
                   ELSE
                       MOVE "LOSS" TO MCR-CLASS.
       100-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    05/02/95 RSM - BELT-AND-SUSPENDERS CHECK THAT 100-SET-CLASS
      *    ACTUALLY LANDED ON ONE OF THE THREE PUBLISHED CLASS VALUES
      *    BEFORE HANDING MCR-CLASS BACK TO SCNPROC.
      *-----------------------------------------------------------------
       150-VERIFY-CLASS-SET.
           MOVE "N" TO WS-CLASS-FOUND-SW.
           PERFORM 160-CHECK-ONE-ENTRY THRU 160-EXIT
               VARYING WS-CLASS-IDX FROM 1 BY 1
               UNTIL WS-CLASS-IDX > 3 OR WS-CLASS-WAS-FOUND.
           IF NOT WS-CLASS-WAS-FOUND
               PERFORM 900-ABEND-DIAGNOSTIC THRU 900-EXIT.
       150-EXIT.
           EXIT.

       160-CHECK-ONE-ENTRY.
           IF MCR-CLASS = WS-CLASS-ENTRY (WS-CLASS-IDX)
               MOVE "Y" TO WS-CLASS-FOUND-SW.
       160-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    SHOP-STANDARD DIAGNOSTIC LINE, SAME SHAPE AS THE ABEND LINE
      *    WRITTEN BY 1000-ABEND-RTN IN THE MAIN BATCH PROGRAMS.  THIS
      *    SUBPROGRAM HAS NO SYSOUT OF ITS OWN SO IT IS DISPLAYED.
      *-----------------------------------------------------------------
       900-ABEND-DIAGNOSTIC.
           MOVE MCR-TOTAL-PAYMENT TO WS-TOTAL-PAYMENT-DIAG.
           MOVE MCR-MARGIN-PCT TO WS-MARGIN-PCT-DIAG.
           MOVE "MARGCALC" TO ABEND-PGM-NAME.
           MOVE "150-VERIFY-CLASS-SET" TO PARA-NAME.
           MOVE "MCR-CLASS NOT ON CLASS TABLE" TO ABEND-REASON.
           MOVE ZERO TO ACTUAL-VAL.
           MOVE ZERO TO EXPECTED-VAL.
           DISPLAY ABEND-REC UPON CONSOLE.
           DISPLAY "THRESHOLDS IN EFFECT: " WS-PROFITABLE-MIN-BYTES
                   " / " WS-BREAKEVEN-MIN-BYTES.
           MOVE "LOSS" TO MCR-CLASS.
       900-EXIT.
           EXIT.
