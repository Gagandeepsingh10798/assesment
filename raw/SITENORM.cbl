       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SITENORM.
       AUTHOR. R. MARSH.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/14/88.
       DATE-COMPILED. 03/14/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *     NORMALIZES A FREE-FORM SITE-OF-SERVICE STRING OFF A
      *     SCENARIO REQUEST INTO ONE OF THE FOUR KEYS SCNPROC PRICES
      *     AGAINST - IPPS, HOPD, ASC, OBL.  UPPERCASES THE INPUT,
      *     STRIPS EVERY CHARACTER THAT ISN'T A LETTER, THEN MATCHES
      *     THE RESULT AGAINST THE LIST OF ACCEPTED ALIASES.
      *
      ******************************************************************
      *  CHANGE LOG
      *-----------------------------------------------------------------
      *  03/14/88  RSM  ORIGINAL WRITE-UP, MODELED ON THE OLD STRLTH
      *                 STRING UTILITY.  REQUEST #4471.
      *  10/05/88  RSM  ADDED "DRG" AS AN IPPS ALIAS - BILLING USES IT
      *                 INTERCHANGEABLY WITH "INPATIENT". REQUEST #4601.
      *  02/27/90  DJF  NON-LETTER STRIP ADDED SO "HOSPITAL_OUTPATIENT"
      *                 AND "OFFICE-BASED" MATCH.  REQUEST #5040.
      *  09/11/92  DJF  ADDED "PHYSICIAN" AND "PRIOR-AUTH-EXEMPT".
      *                 LATTER WAS DROPPED WHEN LEGAL SAID IT WASN'T A
      *                 SITE OF SERVICE AT ALL. REQUEST #5602.
      *  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
      *                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.
      *  08/21/02  JKO  "AMBULATORY" ADDED AS AN ASC ALIAS - PAYER FILE
      *                 FROM COMMERCIAL CARRIER #412 USES IT BY ITSELF.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-CASE-CONSTANTS.
           05  WS-LOWER-ALPHA        PIC X(26) VALUE
               "abcdefghijklmnopqrstuvwxyz".
           05  WS-UPPER-ALPHA        PIC X(26) VALUE
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

      *-----------------------------------------------------------------
      *    UPPERCASED COPY OF THE CALLER'S SITE TEXT
      *-----------------------------------------------------------------
       01  WS-SITE-UPPER             PIC X(20).
       01  WS-SITE-UPPER-CHARS REDEFINES WS-SITE-UPPER.
           05  WS-SITE-UPPER-CHAR    PIC X OCCURS 20 TIMES.

      *-----------------------------------------------------------------
      *    LETTERS-ONLY RESULT AFTER THE NON-LETTER STRIP
      *-----------------------------------------------------------------
       01  WS-SITE-STRIPPED          PIC X(20) VALUE SPACES.
       01  WS-SITE-STRIPPED-CHARS REDEFINES WS-SITE-STRIPPED.
           05  WS-SITE-STRIPPED-CHAR PIC X OCCURS 20 TIMES.

       01  WS-SCAN-FIELDS.
           05  WS-SCAN-IDX           PIC 9(02) COMP.
           05  WS-STRIP-IDX          PIC 9(02) COMP.
           05  WS-KEY-IDX            PIC 9(02) COMP.
           05  WS-KEY-FOUND-SW       PIC X(01).
               88  WS-KEY-WAS-FOUND      VALUE "Y".

      *-----------------------------------------------------------------
      *    05/02/95 RSM - SAME CLASS-SET VERIFY MARGCALC USES, ADDED
      *    AFTER A BAD COMPILE SOMEWHERE ELSE IN THE SUITE SHIPPED A
      *    BLANK OUTPUT KEY THAT NOBODY NOTICED FOR A WEEK.
      *-----------------------------------------------------------------
       01  WS-KEY-TABLE-VALUES.
           05  FILLER                PIC X(16) VALUE
               "IPPSHOPDASC OBL ".
       01  WS-KEY-TABLE REDEFINES WS-KEY-TABLE-VALUES.
           05  WS-KEY-ENTRY          PIC X(04) OCCURS 4 TIMES.

       COPY ABENDREC.

       LINKAGE SECTION.
       01  SITE-NORM-REC.
           05  SNR-SITE-TEXT         PIC X(20).
           05  SNR-SITE-KEY          PIC X(04).
           05  SNR-VALID-SW          PIC X(01).
               88  SNR-SITE-IS-VALID     VALUE "Y".
               88  SNR-SITE-NOT-VALID    VALUE "N".
           05  FILLER                PIC X(05).

       01  RETURN-CD                 PIC 9(04) COMP.

       PROCEDURE DIVISION USING SITE-NORM-REC, RETURN-CD.
       000-NORMALIZE-SITE.
           MOVE SNR-SITE-TEXT TO WS-SITE-UPPER.
           INSPECT WS-SITE-UPPER CONVERTING WS-LOWER-ALPHA
                                         TO WS-UPPER-ALPHA.
           MOVE SPACES TO WS-SITE-STRIPPED.
           MOVE 1 TO WS-STRIP-IDX.
           PERFORM 100-STRIP-ONE-CHAR THRU 100-EXIT
               VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 20.
           PERFORM 200-MATCH-ALIAS THRU 200-EXIT.
           IF SNR-SITE-IS-VALID
               PERFORM 150-VERIFY-KEY-SET THRU 150-EXIT.
           MOVE ZERO TO RETURN-CD.
           GOBACK.

      *-----------------------------------------------------------------
      *    05/02/95 RSM - CONFIRMS THE KEY 200-MATCH-ALIAS SET IS
      *    ACTUALLY ONE OF THE FOUR PUBLISHED SITE KEYS.
      *-----------------------------------------------------------------
       150-VERIFY-KEY-SET.
           MOVE "N" TO WS-KEY-FOUND-SW.
           PERFORM 160-CHECK-ONE-KEY THRU 160-EXIT
               VARYING WS-KEY-IDX FROM 1 BY 1
               UNTIL WS-KEY-IDX > 4 OR WS-KEY-WAS-FOUND.
           IF NOT WS-KEY-WAS-FOUND
               MOVE "SITENORM" TO ABEND-PGM-NAME
               MOVE "200-MATCH-ALIAS" TO PARA-NAME
               MOVE "SITE KEY NOT IN PUBLISHED KEY SET" TO ABEND-REASON
               MOVE "N" TO SNR-VALID-SW.
       150-EXIT.
           EXIT.

       160-CHECK-ONE-KEY.
           IF SNR-SITE-KEY = WS-KEY-ENTRY (WS-KEY-IDX)
               MOVE "Y" TO WS-KEY-FOUND-SW.
       160-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    02/27/90 DJF - KEEP ONLY A-Z, DROP SPACES/DIGITS/PUNCTUATION
      *-----------------------------------------------------------------
       100-STRIP-ONE-CHAR.
           IF WS-SITE-UPPER-CHAR (WS-SCAN-IDX) ALPHABETIC-UPPER
               MOVE WS-SITE-UPPER-CHAR (WS-SCAN-IDX)
                   TO WS-SITE-STRIPPED-CHAR (WS-STRIP-IDX)
               ADD 1 TO WS-STRIP-IDX.
       100-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    10/05/88 RSM - DRG ADDED; 08/21/02 JKO - AMBULATORY ADDED
      *-----------------------------------------------------------------
       200-MATCH-ALIAS.
           MOVE "N" TO SNR-VALID-SW.
           MOVE SPACES TO SNR-SITE-KEY.
           IF WS-SITE-STRIPPED = "IPPS"
              OR WS-SITE-STRIPPED = "INPATIENT"
              OR WS-SITE-STRIPPED = "DRG"
               MOVE "IPPS" TO SNR-SITE-KEY
               MOVE "Y" TO SNR-VALID-SW
           ELSE
               IF WS-SITE-STRIPPED = "HOPD" OR WS-SITE-STRIPPED = "OPPS"
                  OR WS-SITE-STRIPPED = "HOSPITALOUTPATIENT"
                   MOVE "HOPD" TO SNR-SITE-KEY
                   MOVE "Y" TO SNR-VALID-SW
               ELSE
                   IF WS-SITE-STRIPPED = "ASC"
                      OR WS-SITE-STRIPPED = "AMBULATORY"
                       MOVE "ASC" TO SNR-SITE-KEY
                       MOVE "Y" TO SNR-VALID-SW
                   ELSE
                       IF WS-SITE-STRIPPED = "OBL"
                          OR WS-SITE-STRIPPED = "OFFICE"
                          OR WS-SITE-STRIPPED = "NONFACILITY"
                          OR WS-SITE-STRIPPED = "PHYSICIAN"
                           MOVE "OBL" TO SNR-SITE-KEY
                           MOVE "Y" TO SNR-VALID-SW.
       200-EXIT.
           EXIT.
