      ******************************************************************
      *  SCNAREC  --  REIMBURSEMENT SCENARIO REQUEST AND RESULT RECORDS
      *
      *  SCR-xxx  FIELDS = SCENARIO-REQUESTS INPUT FILE LAYOUT
      *  SRR-xxx  FIELDS = SCENARIO-RESULTS OUTPUT FILE LAYOUT
      *
      *  ORIGIN:   REPLACES THE "PATDALY" MEMBER THAT DALYEDIT/PATLIST/
      *            PATSRCH COPY BUT THAT WAS NEVER CHECKED INTO
      *            COPYLIB ALONGSIDE THEM.
      *  88-02-09  RSM  ORIGINAL CUT FOR THE REIMBURSEMENT RULES
      *                 CONVERSION PROJECT.
      *  93-07-22  RSM  SPLIT REQUEST AND RESULT INTO SEPARATE 01
      *                 GROUPS SO SCNPROC COULD HOLD BOTH AT ONCE.
      *  98-12-01  DJF  Y2K REMEDIATION - NO DATE FIELDS IN THIS
      *                 MEMBER, NO CHANGE REQUIRED. LOGGED PER Y2K-0098.
      ******************************************************************
      *-----------------------------------------------------------------
      *    93-07-22 RSM - COST FIELDS CARRY A SIGN, NOT BECAUSE A
      *    DEVICE COST IS EVER NEGATIVE BUT SO A BAD FEED FROM THE
      *    BILLING VENDOR CAN BE CAUGHT ON EDIT INSTEAD OF SILENTLY
      *    TAKEN AS A POSITIVE MAGNITUDE.
      *-----------------------------------------------------------------
       01  SCN-REQUEST-REC.
           05  SCR-CODE                     PIC X(10).
           05  SCR-SITE                     PIC X(20).
           05  SCR-DEVICE-COST               PIC S9(07)V99.
           05  SCR-NTAP-ADDON                PIC S9(07)V99.
           05  FILLER                        PIC X(08).

       01  SCN-RESULT-REC.
           05  SRR-CODE                      PIC X(10).
           05  SRR-SITE-KEY                  PIC X(04).
           05  SRR-BASE-PAYMENT               PIC S9(07)V99.
           05  SRR-ADDON-PAYMENT              PIC S9(07)V99.
           05  SRR-TOTAL-PAYMENT              PIC S9(07)V99.
           05  SRR-DEVICE-COST                PIC S9(07)V99.
           05  SRR-MARGIN                     PIC S9(07)V99.
           05  SRR-MARGIN-PCT                 PIC S9(03)V9.
      *-----------------------------------------------------------------
      *    96-11-03 DJF - RAW BYTE VIEW OF THE MARGIN PERCENT, USED ONLY
      *    BY THE 0C7 DIAGNOSTIC DISPLAY IN 1000-ABEND-RTN
      *-----------------------------------------------------------------
           05  SRR-MARGIN-PCT-X REDEFINES SRR-MARGIN-PCT
                                            PIC X(04).
           05  SRR-CLASS                      PIC X(10).
           05  SRR-STATUS                     PIC X(08).
           05  FILLER                         PIC X(06).
