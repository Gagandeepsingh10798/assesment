       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CODLOAD.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 01/23/88.
       DATE-COMPILED. 01/23/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *     LOADS THE PROCEDURE/DIAGNOSIS CODE MASTER, CALLS CODCALC
      *     ONCE PER RECORD TO DERIVE THE NORMALIZED TYPE, CATEGORY
      *     AND 4-SITE PAYMENTS, BUILDS THE IN-MEMORY CODE TABLE, AND
      *     PRINTS THE CODE LISTING REPORT WITH PER-TYPE COUNTS AND A
      *     GRAND TOTAL FOOTER.  IF A QUERY CARD CAME IN ON SYSIN,
      *     CALLS CODSRCH AND APPENDS A SEARCH RESULTS SECTION.
      *
      ******************************************************************
      *  CHANGE LOG
      *-----------------------------------------------------------------
      *  01/23/88  JES  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD
      *                 PATLIST PATIENT LISTING PROGRAM.  REQUEST #4471.
      *  08/30/89  JES  ADDED PER-TYPE COUNTS TO THE FOOTER - BILLING
      *                 WANTED THE BREAKOUT WITHOUT A SEPARATE RUN.
      *                 REQUEST #4888.
      *  03/12/93  RSM  ADDED THE SYSIN QUERY CARD AND THE CALL TO
      *                 CODSRCH SO ONE RUN COULD LIST AND SEARCH.
      *                 REQUEST #5572.
      *  01/08/99  DJF  Y2K REMEDIATION - ACCEPT FROM DATE ONLY RETURNS
      *                 A 2-DIGIT YEAR, SO ADDED CENTURY WINDOWING
      *                 (YY<50 = 20XX, ELSE 19XX) AHEAD OF MOVING IT TO
      *                 THE REPORT HEADER.  LOGGED PER Y2K-0098.
      *  09/14/01  JKO  500-ROW CAP ON THE CODE TABLE HIT WHEN THE
      *                 PAYER SENT A LARGER FILE - ABEND NOW FIRES A
      *                 CLEAN DIAGNOSTIC INSTEAD OF RUNNING OFF THE
      *                 END OF THE TABLE.  REQUEST #6005.
      *  12/03/04  JKO  A ONE-CHARACTER QUERY CARD WAS SCORING AND
      *                 PRINTING THE WHOLE TABLE - ADDED THE SAME
      *                 TRIMMED-LENGTH CHECK CODSRCH USES AND REQUIRE
      *                 2 CHARACTERS MINIMUM BEFORE THE SEARCH FIRES.
      *                 ALSO WIDENED THE QUERY CARD WITH A RESULT
      *                 LIMIT FIELD AND CUT OFF 330-RANK-AND-PRINT AT
      *                 THAT COUNT INSTEAD OF PRINTING EVERY SCORED
      *                 ROW.  REQUEST #7403.
      *  12/10/04  JKO  THE TYPE-COUNT TABLE'S REDEFINES DIDN'T FIT ITS
      *                 OWN LITERAL (20 BYTES UNDER A 30-BYTE OCCURS)
      *                 AND THE KEYS WERE SITE-OF-SERVICE CODES INSTEAD
      *                 OF NORMALIZED TYPES, SO EVERY TYPE PAST IPPS
      *                 FELL INTO THE OTHER BUCKET.  SPLIT THE KEYS OUT
      *                 TO THEIR OWN CORRECTLY-SIZED TABLE AND GAVE THE
      *                 TALLIES THEIR OWN SEPARATELY-ZEROED OCCURS.
      *                 REQUEST #7405.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT CODE-MASTER-FILE
           ASSIGN TO UT-S-CODEMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS CMFCODE.

           SELECT CODE-LISTING-RPT
           ASSIGN TO UT-S-CODERPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** THIS FILE IS THE FULL PROCEDURE/DIAGNOSIS CODE MASTER -
      ****** ONE RECORD PER BILLING CODE, REFRESHED QUARTERLY BY THE
      ****** PAYER RULES GROUP.
       FD  CODE-MASTER-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 150 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CODE-MASTER-REC.
           COPY CODEMSTR.

       FD  CODE-LISTING-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(132).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  CMFCODE                 PIC X(2).
               88  CMF-READ-OK     VALUE SPACES.
               88  CMF-NO-MORE-RECS VALUE "10".
           05  OFCODE                  PIC X(2).
               88  CODE-WRITE    VALUE SPACES.

       01  WS-HDR-REC.
           05  FILLER                  PIC X(1) VALUE " ".
           05  HDR-DATE.
               10  HDR-YY              PIC 9(4).
               10  DASH-1              PIC X(1) VALUE "-".
               10  HDR-MM              PIC 9(2).
               10  DASH-2              PIC X(1) VALUE "-".
               10  HDR-DD              PIC 9(2).
      *-----------------------------------------------------------------
      *    99-01-08 DJF - RAW BYTE VIEW OF THE HEADER DATE, KEPT FOR
      *    THE SAME DUMP-ON-ABEND REASON AS THE OTHER BRK REDEFINES.
      *-----------------------------------------------------------------
           05  HDR-DATE-X REDEFINES HDR-DATE PIC X(08).
           05  FILLER                  PIC X(14) VALUE SPACE.
           05  FILLER                  PIC X(50) VALUE
           "Reimbursement Code Listing".
           05  FILLER         PIC X(26)
                         VALUE "Page Number:" JUSTIFIED RIGHT.
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-COLM-HDR-REC.
           05  FILLER            PIC X(12) VALUE "CODE".
           05  FILLER            PIC X(12) VALUE "TYPE".
           05  FILLER            PIC X(42) VALUE "CATEGORY".
           05  FILLER            PIC X(13) VALUE "IPPS".
           05  FILLER            PIC X(13) VALUE "HOPD".
           05  FILLER            PIC X(13) VALUE "ASC".
           05  FILLER            PIC X(13) VALUE "OBL".

       01  WS-CODE-RPT-REC.
           05  CRR-CODE-O              PIC X(10).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  CRR-TYPE-O               PIC X(10).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  CRR-CATEGORY-O           PIC X(40).
           05  CRR-PAY-IPPS-O           PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER                   PIC X(1) VALUE SPACES.
           05  CRR-PAY-HOPD-O           PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER                   PIC X(1) VALUE SPACES.
           05  CRR-PAY-ASC-O            PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER                   PIC X(1) VALUE SPACES.
           05  CRR-PAY-OBL-O            PIC ZZ,ZZZ,ZZ9.99.

       01  WS-BLANK-LINE.
           05  FILLER     PIC X(132) VALUE SPACES.

       01  WS-TYPE-COUNT-HDR.
           05  FILLER     PIC X(132)
                    VALUE "CODE COUNT BY NORMALIZED TYPE:".

       01  WS-TYPE-COUNT-REC.
           05  FILLER     PIC X(3) VALUE SPACES.
           05  TCR-TYPE-O              PIC X(10).
           05  FILLER                  PIC X(5) VALUE SPACES.
           05  TCR-COUNT-O             PIC ZZZ,ZZ9.

       01  WS-GRAND-TOTAL-REC.
           05  FILLER     PIC X(3) VALUE SPACES.
           05  FILLER     PIC X(24) VALUE "TOTAL CODES LOADED:".
           05  GTR-COUNT-O             PIC ZZZ,ZZ9.

       01  WS-SRCH-HDR-REC.
           05  FILLER     PIC X(132)
                    VALUE "CODE SEARCH RESULTS:".

       01  WS-SRCH-QUERY-REC.
           05  FILLER     PIC X(12) VALUE "QUERY TEXT:".
           05  SQR-QUERY-O             PIC X(40).

       01  WS-SRCH-RPT-REC.
           05  SRR-SCORE-O              PIC ZZ9.
           05  FILLER                   PIC X(2) VALUE SPACES.
           05  SRR-CODE-O               PIC X(10).
           05  FILLER                   PIC X(2) VALUE SPACES.
           05  SRR-DESCRIPTION-O        PIC X(60).

      *-----------------------------------------------------------------
      *    91-06-14 RSM - THE ROWS CODSRCH SEARCHES CARRY ONLY THE
      *    CODE AND DESCRIPTION, BUILT FROM CODE-TABLE AFTER IT IS
      *    LOADED.  SAME 500-ROW CAP AS CODE-TABLE.
      *-----------------------------------------------------------------
       01  SEARCH-TABLE.
           05  SCH-ENTRY OCCURS 500 TIMES.
               10  SCH-CODE              PIC X(10).
               10  SCH-DESCRIPTION       PIC X(60).
               10  SCH-SCORE             PIC 9(03) COMP.
               10  FILLER                PIC X(05).

      *-----------------------------------------------------------------
      *    12/03/04 JKO - SRQ-LIMIT-COUNT ADDED SO THE PRINT CUTOFF
      *    TRAVELS WITH THE REQUEST RECORD THE SAME WAY SRQ-TABLE-COUNT
      *    DOES, EVEN THOUGH CODSRCH ITSELF ONLY SCORES AND DOES NOT
      *    ENFORCE IT - THE CUTOFF IS APPLIED BACK HERE IN CODLOAD'S
      *    OWN PRINT LOOP.  REQUEST #7403.
      *-----------------------------------------------------------------
       01  SRCH-REQUEST-REC.
           05  SRQ-QUERY-TEXT        PIC X(40).
           05  SRQ-TABLE-COUNT       PIC 9(04) COMP.
           05  SRQ-LIMIT-COUNT       PIC 9(04) COMP.
           05  FILLER                PIC X(05).

      *-----------------------------------------------------------------
      *    99-01-08 DJF - Y2K CENTURY WINDOW.  ACCEPT FROM DATE STILL
      *    ONLY GIVES A 2-DIGIT YEAR ON THIS COMPILER.
      *-----------------------------------------------------------------
       01  WS-CURRENT-DATE-6            PIC 9(6).
       01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE-6.
           05  WS-CURR-YY-2             PIC 9(2).
           05  WS-CURR-MM               PIC 9(2).
           05  WS-CURR-DD               PIC 9(2).
       01  WS-CURR-CENTURY              PIC 9(2).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  RECORDS-READ             PIC S9(7) COMP.
           05  WS-LINE-CNT              PIC S9(3) COMP.
           05  WS-PAGE-CNT              PIC S9(3) COMP.
           05  WS-TYPE-IDX              PIC 9(02) COMP.
           05  WS-SCORE-IDX             PIC 9(04) COMP.
           05  WS-SCAN-IDX              PIC 9(02) COMP.
           05  WS-QUERY-LEN             PIC 9(02) COMP.
           05  WS-SRCH-PRINTED-CNT      PIC 9(04) COMP.
           05  CALC-RETURN-CD           PIC 9(04) COMP.
           05  WS-TYPE-MATCH-SW         PIC X(01).
               88  WS-TYPE-MATCHED          VALUE "Y".
      *-----------------------------------------------------------------
      *    12/10/04 JKO - THE OLD TABLE REDEFINED A 20-BYTE LITERAL OF
      *    SITE-OF-SERVICE CODES (IPPS/HOPD/ASC/OBL/OTHER) WITH A
      *    30-BYTE OCCURS OF NAME-PLUS-COMP-TALLY ENTRIES - THE
      *    REDEFINES DIDN'T FIT THE LITERAL, SO EVERY NAME PAST ENTRY 1
      *    CAME OUT BYTE-SHIFTED GARBAGE, AND THE KEYS WERE THE WRONG
      *    KIND OF CODE ANYWAY - CTR-NORM-TYPE HOLDS CPT/HCPCS/ICD10/
      *    ICD10-PCS/OTHER, NOT A SITE OF SERVICE.  SPLIT INTO A KEY
      *    LITERAL SIZED EXACTLY TO ITS REDEFINES (NO COMP MIXED IN,
      *    SAME AS SITENORM'S WS-KEY-TABLE-VALUES) AND A SEPARATE,
      *    SEPARATELY-ZEROED TALLY TABLE.  REQUEST #7405.
      *-----------------------------------------------------------------
           05  WS-TYPE-KEY-VALUES.
               10  FILLER               PIC X(10) VALUE "CPT".
               10  FILLER               PIC X(10) VALUE "HCPCS".
               10  FILLER               PIC X(10) VALUE "ICD10".
               10  FILLER               PIC X(10) VALUE "ICD10-PCS".
               10  FILLER               PIC X(10) VALUE "OTHER".
           05  WS-TYPE-KEY-TABLE REDEFINES WS-TYPE-KEY-VALUES.
               10  WS-TYPE-NAME         PIC X(10) OCCURS 5 TIMES.
           05  WS-TYPE-TALLY-TABLE.
               10  WS-TYPE-TALLY        PIC 9(04) COMP OCCURS 5 TIMES.

      *-----------------------------------------------------------------
      *    12/03/04 JKO - WIDENED FROM A BARE PIC X(40) TO CARRY THE
      *    REQUESTED RESULT LIMIT ON THE SAME 80-COLUMN CARD AS THE
      *    QUERY TEXT, AND TO REDEFINE THE TEXT AS A CHARACTER ARRAY
      *    SO 010-FIND-QUERY-LEN CAN FIND ITS TRIMMED LENGTH THE SAME
      *    WAY CODSRCH'S 200-FIND-QUERY-LEN DOES.  REQUEST #7403.
      *-----------------------------------------------------------------
       01  WS-QUERY-CARD-REC.
           05  WS-QUERY-CARD            PIC X(40) VALUE SPACES.
           05  WS-QUERY-CHARS REDEFINES WS-QUERY-CARD.
               10  WS-QUERY-CHAR        PIC X OCCURS 40 TIMES.
           05  WS-QUERY-LIMIT           PIC 9(03) VALUE ZERO.
           05  FILLER                   PIC X(37).

       01  WS-QUERY-CARD-SW            PIC X(01) VALUE "N".
           88  WS-QUERY-CARD-PRESENT       VALUE "Y".

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-BUILD-CODE-TABLE THRU 100-EXIT
               UNTIL CMF-NO-MORE-RECS
                  OR CTR-IDX > 500.
           IF NOT CMF-NO-MORE-RECS
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
           PERFORM 600-WRITE-LISTING THRU 600-EXIT.
           IF WS-QUERY-CARD-PRESENT
               PERFORM 300-SEARCH-REQUEST THRU 300-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB CODLOAD ********".
           ACCEPT WS-CURRENT-DATE-6 FROM DATE.
           IF WS-CURR-YY-2 < 50
               MOVE 20 TO WS-CURR-CENTURY
           ELSE
               MOVE 19 TO WS-CURR-CENTURY.
           MOVE WS-CURR-CENTURY TO HDR-YY (1:2).
           MOVE WS-CURR-YY-2 TO HDR-YY (3:2).
           MOVE WS-CURR-MM TO HDR-MM.
           MOVE WS-CURR-DD TO HDR-DD.
           MOVE 1 TO WS-PAGE-CNT.
           MOVE 99 TO WS-LINE-CNT.
           OPEN INPUT CODE-MASTER-FILE.
           OPEN OUTPUT CODE-LISTING-RPT, SYSOUT.
           SET CTR-IDX TO 1.
           MOVE ZERO TO RECORDS-READ.
           PERFORM 015-ZERO-TALLY-TABLE THRU 015-EXIT
               VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 5.
           ACCEPT WS-QUERY-CARD-REC FROM SYSIN.
           IF WS-QUERY-LIMIT NOT NUMERIC
               MOVE ZERO TO WS-QUERY-LIMIT.
           PERFORM 010-FIND-QUERY-LEN THRU 010-EXIT.
           IF WS-QUERY-LEN >= 2
               MOVE "Y" TO WS-QUERY-CARD-SW.
           READ CODE-MASTER-FILE
               AT END
               MOVE "10" TO CMFCODE
           END-READ.
       000-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    12/03/04 JKO - SAME BACKWARD CHAR-SCAN CODSRCH'S OWN
      *    200-FIND-QUERY-LEN USES - A QUERY UNDER 2 CHARACTERS AFTER
      *    TRIMMING TRAILING SPACES DOES NOT TRIGGER A SEARCH AT ALL.
      *    REQUEST #7403.
      *-----------------------------------------------------------------
       010-FIND-QUERY-LEN.
           PERFORM 011-SCAN-EXIT THRU 011-SCAN-EXIT
               VARYING WS-SCAN-IDX FROM 40 BY -1
               UNTIL WS-SCAN-IDX < 1
                  OR WS-QUERY-CHAR (WS-SCAN-IDX) NOT = SPACE.
           IF WS-SCAN-IDX < 1
               MOVE ZERO TO WS-QUERY-LEN
           ELSE
               MOVE WS-SCAN-IDX TO WS-QUERY-LEN.
       010-EXIT.
           EXIT.

       011-SCAN-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    12/10/04 JKO - THE TALLY TABLE NO LONGER RIDES A VALUE
      *    CLAUSE ON ITS REDEFINES (SEE THE WORKING-STORAGE NOTE) SO
      *    IT HAS TO BE ZEROED HERE LIKE EVERY OTHER COMP ACCUMULATOR
      *    IN THIS PARAGRAPH.  REQUEST #7405.
      *-----------------------------------------------------------------
       015-ZERO-TALLY-TABLE.
           MOVE ZERO TO WS-TYPE-TALLY (WS-TYPE-IDX).
       015-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    01/23/88 JES - ONE CALL TO CODCALC PER RECORD.  CTR-IDX
      *    INDEXES THE NEXT OPEN SLOT IN CODE-TABLE; THE ROW IS MOVED
      *    IN BY FIELD, NOT AS A GROUP, SINCE CM-xxx AND CTR-xxx DO
      *    NOT LINE UP BYTE FOR BYTE THE WAY CTE-xxx DOES.
      *-----------------------------------------------------------------
       100-BUILD-CODE-TABLE.
           MOVE "100-BUILD-CODE-TABLE" TO PARA-NAME.
           MOVE CM-CODE            TO CTR-CODE (CTR-IDX).
           MOVE CM-CODE-TYPE       TO CTR-CODE-TYPE (CTR-IDX).
           MOVE CM-DESCRIPTION     TO CTR-DESCRIPTION (CTR-IDX).
           MOVE CM-LABEL-1         TO CTR-LABEL-1 (CTR-IDX).
           MOVE CM-APC             TO CTR-APC (CTR-IDX).
           MOVE CM-FACILITY-RVU    TO CTR-FACILITY-RVU (CTR-IDX).
           MOVE CM-NONFAC-RVU      TO CTR-NONFAC-RVU (CTR-IDX).
           MOVE CM-STATUS-IND      TO CTR-STATUS-IND (CTR-IDX).
           MOVE CM-RANK            TO CTR-RANK (CTR-IDX).
           MOVE CM-EFFECTIVE-DATE  TO CTR-EFFECTIVE-DATE (CTR-IDX).
           CALL "CODCALC" USING CTR-ROW (CTR-IDX), CALC-RETURN-CD.
           ADD 1 TO RECORDS-READ.
           PERFORM 150-TALLY-TYPE THRU 150-EXIT.
           SET CTR-IDX UP BY 1.
           READ CODE-MASTER-FILE
               AT END
               MOVE "10" TO CMFCODE
           END-READ.
       100-EXIT.
           EXIT.

       150-TALLY-TYPE.
           MOVE "N" TO WS-TYPE-MATCH-SW.
           PERFORM 155-CHECK-ONE-TYPE THRU 155-EXIT
               VARYING WS-TYPE-IDX FROM 1 BY 1
               UNTIL WS-TYPE-IDX > 5 OR WS-TYPE-MATCHED.
       150-EXIT.
           EXIT.

       155-CHECK-ONE-TYPE.
           IF CTR-NORM-TYPE (CTR-IDX) = WS-TYPE-NAME (WS-TYPE-IDX)
              OR (WS-TYPE-IDX = 5 AND NOT WS-TYPE-MATCHED)
               ADD 1 TO WS-TYPE-TALLY (WS-TYPE-IDX)
               MOVE "Y" TO WS-TYPE-MATCH-SW.
       155-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    08/30/89 JES - MAIN CODE LISTING, ONE LINE PER CODE, THEN
      *    THE PER-TYPE COUNT FOOTER AND GRAND TOTAL.
      *-----------------------------------------------------------------
       600-WRITE-LISTING.
           MOVE "600-WRITE-LISTING" TO PARA-NAME.
           PERFORM 610-WRITE-HEADERS THRU 610-EXIT.
           PERFORM 620-WRITE-ONE-CODE THRU 620-EXIT
               VARYING CTR-IDX FROM 1 BY 1
               UNTIL CTR-IDX > RECORDS-READ.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-TYPE-COUNT-HDR.
           PERFORM 630-WRITE-ONE-TYPE-COUNT THRU 630-EXIT
               VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 5.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           MOVE RECORDS-READ TO GTR-COUNT-O.
           WRITE RPT-REC FROM WS-GRAND-TOTAL-REC.
       600-EXIT.
           EXIT.

       610-WRITE-HEADERS.
           MOVE WS-PAGE-CNT TO PAGE-NBR-O.
           WRITE RPT-REC FROM WS-HDR-REC
               AFTER ADVANCING NEXT-PAGE.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-COLM-HDR-REC.
           MOVE ZERO TO WS-LINE-CNT.
       610-EXIT.
           EXIT.

       620-WRITE-ONE-CODE.
           MOVE CTR-CODE (CTR-IDX)      TO CRR-CODE-O.
           MOVE CTR-NORM-TYPE (CTR-IDX) TO CRR-TYPE-O.
           MOVE CTR-CATEGORY (CTR-IDX)  TO CRR-CATEGORY-O.
           MOVE CTR-PAY-IPPS (CTR-IDX)  TO CRR-PAY-IPPS-O.
           MOVE CTR-PAY-HOPD (CTR-IDX)  TO CRR-PAY-HOPD-O.
           MOVE CTR-PAY-ASC (CTR-IDX)   TO CRR-PAY-ASC-O.
           MOVE CTR-PAY-OBL (CTR-IDX)   TO CRR-PAY-OBL-O.
           WRITE RPT-REC FROM WS-CODE-RPT-REC.
           ADD 1 TO WS-LINE-CNT.
           IF WS-LINE-CNT > 54
               ADD 1 TO WS-PAGE-CNT
               PERFORM 610-WRITE-HEADERS THRU 610-EXIT.
       620-EXIT.
           EXIT.

       630-WRITE-ONE-TYPE-COUNT.
           MOVE WS-TYPE-NAME (WS-TYPE-IDX) TO TCR-TYPE-O.
           MOVE WS-TYPE-TALLY (WS-TYPE-IDX) TO TCR-COUNT-O.
           WRITE RPT-REC FROM WS-TYPE-COUNT-REC.
       630-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    03/12/93 RSM - BUILD THE LIGHTWEIGHT SEARCH TABLE FROM THE
      *    LOADED CODE TABLE, CALL CODSRCH, THEN PRINT EVERY ROW THAT
      *    SCORED ABOVE ZERO, HIGHEST SCORE FIRST.
      *-----------------------------------------------------------------
       300-SEARCH-REQUEST.
           MOVE "300-SEARCH-REQUEST" TO PARA-NAME.
           PERFORM 310-COPY-ONE-SEARCH-ROW THRU 310-EXIT
               VARYING WS-SCORE-IDX FROM 1 BY 1
               UNTIL WS-SCORE-IDX > RECORDS-READ.
           MOVE WS-QUERY-CARD TO SRQ-QUERY-TEXT.
           MOVE RECORDS-READ TO SRQ-TABLE-COUNT.
           MOVE WS-QUERY-LIMIT TO SRQ-LIMIT-COUNT.
           CALL "CODSRCH" USING SEARCH-TABLE, SRCH-REQUEST-REC,
                                 CALC-RETURN-CD.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING NEXT-PAGE.
           WRITE RPT-REC FROM WS-SRCH-HDR-REC.
           MOVE WS-QUERY-CARD TO SQR-QUERY-O.
           WRITE RPT-REC FROM WS-SRCH-QUERY-REC.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           MOVE ZERO TO WS-SRCH-PRINTED-CNT.
           PERFORM 330-RANK-AND-PRINT THRU 330-EXIT
               VARYING WS-SCORE-IDX FROM 100 BY -1
               UNTIL WS-SCORE-IDX < 1
                  OR (WS-QUERY-LIMIT > ZERO AND
                      WS-SRCH-PRINTED-CNT >= WS-QUERY-LIMIT).
       300-EXIT.
           EXIT.

       310-COPY-ONE-SEARCH-ROW.
           MOVE CTR-CODE (WS-SCORE-IDX) TO SCH-CODE (WS-SCORE-IDX).
           MOVE CTR-DESCRIPTION (WS-SCORE-IDX)
               TO SCH-DESCRIPTION (WS-SCORE-IDX).
       310-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    03/12/93 RSM - PRINTS EVERY SCORED ROW IN DESCENDING SCORE
      *    ORDER WITHOUT AN EXTRA SORT STEP - WALKS THE SCORE VALUE
      *    DOWN FROM 100 TO 1 AND PRINTS EVERY TABLE ROW AT EACH SCORE.
      *    12/03/04 JKO - STOPS AT WS-QUERY-LIMIT PRINTED ROWS INSTEAD
      *    OF RUNNING EVERY SCORE LEVEL WHEN A LIMIT WAS REQUESTED ON
      *    THE QUERY CARD.  REQUEST #7403.
      *-----------------------------------------------------------------
       330-RANK-AND-PRINT.
           PERFORM 340-PRINT-IF-MATCH THRU 340-EXIT
               VARYING WS-TYPE-IDX FROM 1 BY 1
               UNTIL WS-TYPE-IDX > RECORDS-READ
                  OR (WS-QUERY-LIMIT > ZERO AND
                      WS-SRCH-PRINTED-CNT >= WS-QUERY-LIMIT).
       330-EXIT.
           EXIT.

       340-PRINT-IF-MATCH.
           IF SCH-SCORE (WS-TYPE-IDX) = WS-SCORE-IDX
               MOVE WS-SCORE-IDX TO SRR-SCORE-O
               MOVE SCH-CODE (WS-TYPE-IDX) TO SRR-CODE-O
               MOVE SCH-DESCRIPTION (WS-TYPE-IDX) TO
                    SRR-DESCRIPTION-O
               WRITE RPT-REC FROM WS-SRCH-RPT-REC
               ADD 1 TO WS-SRCH-PRINTED-CNT.
       340-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    09/14/01 JKO - CLEAN ABEND WHEN THE CODE MASTER FILE OUTRAN
      *    THE 500-ROW TABLE CAP.  SAME SHAPE AS EVERY OTHER BATCH
      *    PROGRAM'S ABEND LINE.
      *-----------------------------------------------------------------
       1000-ABEND-RTN.
           MOVE "CODLOAD"  TO ABEND-PGM-NAME.
           MOVE "CODE TABLE ROW CAP EXCEEDED" TO ABEND-REASON.
           MOVE RECORDS-READ TO ACTUAL-VAL.
           MOVE 500 TO EXPECTED-VAL.
           WRITE SYSOUT-REC FROM ABEND-REC.
           CLOSE CODE-MASTER-FILE, CODE-LISTING-RPT, SYSOUT.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       1000-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE CODE-MASTER-FILE, CODE-LISTING-RPT, SYSOUT.
           DISPLAY "******** END JOB CODLOAD ********".
       900-EXIT.
           EXIT.
