       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CODSRCH.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/23/88.
       DATE-COMPILED. 05/23/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *     SCORES THE IN-MEMORY CODE TABLE AGAINST A FREE-FORM QUERY
      *     STRING FOR CODLOAD'S SYSIN-DRIVEN SEARCH OPTION.  REPLACES
      *     THE OLD PATSRCH OCCURS/SEARCH EQUIPMENT-LOOKUP WITH A
      *     HOME-GROWN SUBSTRING SCAN SINCE THE SEARCH VERB ONLY DOES
      *     EQUAL-KEY LOOKUPS, NOT PARTIAL TEXT MATCHES.
      *
      *     SCORING, HIGHEST WINS -
      *       QUERY EQUALS THE CODE EXACTLY (CASE-FOLDED)........100
      *       QUERY IS A SUBSTRING OF "CODE SPACE DESCRIPTION"....80
      *       PLUS 10 FOR EACH BLANK-SEPARATED QUERY WORD THAT IS
      *       ITSELF A SUBSTRING OF "CODE SPACE DESCRIPTION"
      *
      ******************************************************************
      *  CHANGE LOG
      *-----------------------------------------------------------------
      *  05/23/88  JES  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD
      *                 PATSRCH EQUIPMENT TABLE LOOKUP.  REQUEST #4471.
      *  02/14/91  JES  ADDED THE WORD-BY-WORD BONUS SCORE - A SINGLE
      *                 EXACT/CONTAINS SCORE WASN'T RANKING MULTI-WORD
      *                 QUERIES SENSIBLY.  REQUEST #5188.
      *  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
      *                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.
      *  12/03/04  JKO  ADDED SRQ-LIMIT-COUNT TO SRCH-REQUEST-REC TO
      *                 MATCH CODLOAD'S WIDENED COPY OF THE SAME
      *                 RECORD - THIS PROGRAM DOESN'T ACT ON IT.
      *                 REQUEST #7403.
      *  12/10/04  JKO  120-CHECK-CONTAINS WAS SCORING THE 80-POINT
      *                 TIER OFF THE FULL CODE-PLUS-DESCRIPTION
      *                 HAYSTACK, SO A QUERY THAT ONLY APPEARED IN THE
      *                 DESCRIPTION WAS WRONGLY CREDITED AS A CODE
      *                 MATCH.  ADDED A CODE-ONLY CONTAINS SCAN AND
      *                 POINTED 120 AT IT.  REQUEST #7405.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-CASE-CONSTANTS.
           05  WS-LOWER-ALPHA        PIC X(26) VALUE
               "abcdefghijklmnopqrstuvwxyz".
           05  WS-UPPER-ALPHA        PIC X(26) VALUE
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

      *-----------------------------------------------------------------
      *    LOWERCASED COPY OF THE QUERY STRING
      *-----------------------------------------------------------------
       01  WS-QUERY-LOWER            PIC X(40).
       01  WS-QUERY-CHARS REDEFINES WS-QUERY-LOWER.
           05  WS-QUERY-CHAR         PIC X OCCURS 40 TIMES.
       01  WS-QUERY-LEN              PIC 9(02) COMP.

      *-----------------------------------------------------------------
      *    LOWERCASED COPY OF THE CODE UNDER TEST
      *-----------------------------------------------------------------
       01  WS-CODE-LOWER             PIC X(10).
       01  WS-CODE-CHARS REDEFINES WS-CODE-LOWER.
           05  WS-CODE-CHAR          PIC X OCCURS 10 TIMES.
       01  WS-CODE-LEN               PIC 9(02) COMP.

      *-----------------------------------------------------------------
      *    LOWERCASED "CODE SPACE DESCRIPTION" SEARCH TEXT
      *-----------------------------------------------------------------
       01  WS-HAYSTACK               PIC X(71) VALUE SPACES.
       01  WS-HAYSTACK-CHARS REDEFINES WS-HAYSTACK.
           05  WS-HAYSTACK-CHAR      PIC X OCCURS 71 TIMES.
       01  WS-HAYSTACK-LEN           PIC 9(02) COMP.

       01  WS-TERM-TEXT              PIC X(40) VALUE SPACES.
       01  WS-TERM-LEN               PIC 9(02) COMP.

       01  WS-SCAN-FIELDS.
           05  WS-TABLE-IDX          PIC 9(04) COMP.
           05  WS-SCAN-IDX           PIC 9(02) COMP.
           05  WS-SCAN-START         PIC 9(02) COMP.
           05  WS-TOKEN-START        PIC 9(02) COMP.
           05  WS-CONTAINS-SW        PIC X(01).
               88  WS-CONTAINS-FOUND     VALUE "Y".
           05  WS-EXACT-SW           PIC X(01).
               88  WS-EXACT-FOUND        VALUE "Y".

       LINKAGE SECTION.
       01  CODE-SRCH-TABLE.
           05  CST-ENTRY OCCURS 500 TIMES.
               10  CST-CODE              PIC X(10).
               10  CST-DESCRIPTION       PIC X(60).
               10  CST-SCORE             PIC 9(03) COMP.
               10  FILLER                PIC X(05).

      *-----------------------------------------------------------------
      *    12/03/04 JKO - SRQ-LIMIT-COUNT ADDED FOR CODLOAD'S PRINT
      *    CUTOFF.  NOT READ HERE - THIS PROGRAM ONLY SCORES CODES, IT
      *    DOESN'T PRINT THEM, SO THE LIMIT HAS NOTHING TO DO ONCE IT
      *    GETS THIS FAR.  KEPT FOR BYTE-FOR-BYTE LAYOUT AGAINST
      *    CODLOAD'S OWN COPY OF THIS RECORD.  REQUEST #7403.
      *-----------------------------------------------------------------
       01  SRCH-REQUEST-REC.
           05  SRQ-QUERY-TEXT        PIC X(40).
           05  SRQ-TABLE-COUNT       PIC 9(04) COMP.
           05  SRQ-LIMIT-COUNT       PIC 9(04) COMP.
           05  FILLER                PIC X(05).

       01  RETURN-CD                 PIC 9(04) COMP.

       PROCEDURE DIVISION USING CODE-SRCH-TABLE, SRCH-REQUEST-REC,
                                 RETURN-CD.
       000-SEARCH-CODES.
           MOVE SRQ-QUERY-TEXT TO WS-QUERY-LOWER.
           INSPECT WS-QUERY-LOWER CONVERTING WS-UPPER-ALPHA
                                          TO WS-LOWER-ALPHA.
           PERFORM 200-FIND-QUERY-LEN THRU 200-EXIT.
           PERFORM 100-SCORE-ONE-CODE THRU 100-EXIT
               VARYING WS-TABLE-IDX FROM 1 BY 1
               UNTIL WS-TABLE-IDX > SRQ-TABLE-COUNT.
           MOVE ZERO TO RETURN-CD.
           GOBACK.

      *-----------------------------------------------------------------
      *    02/14/91 JES - SCORE ONE CODE TABLE ENTRY AGAINST THE QUERY.
      *-----------------------------------------------------------------
       100-SCORE-ONE-CODE.
           MOVE ZERO TO CST-SCORE (WS-TABLE-IDX).
           MOVE CST-CODE (WS-TABLE-IDX) TO WS-CODE-LOWER.
           INSPECT WS-CODE-LOWER CONVERTING WS-UPPER-ALPHA
                                         TO WS-LOWER-ALPHA.
           PERFORM 210-FIND-CODE-LEN THRU 210-EXIT.
           MOVE CST-CODE (WS-TABLE-IDX) TO WS-HAYSTACK (1:10).
           MOVE SPACE TO WS-HAYSTACK (11:1).
           MOVE CST-DESCRIPTION (WS-TABLE-IDX) TO WS-HAYSTACK (12:60).
           INSPECT WS-HAYSTACK CONVERTING WS-UPPER-ALPHA
                                       TO WS-LOWER-ALPHA.
           PERFORM 220-FIND-HAYSTACK-LEN THRU 220-EXIT.
           PERFORM 110-CHECK-EXACT-MATCH THRU 110-EXIT.
           IF WS-EXACT-FOUND
               MOVE 100 TO CST-SCORE (WS-TABLE-IDX)
           ELSE
               PERFORM 120-CHECK-CONTAINS THRU 120-EXIT
               IF WS-CONTAINS-FOUND
                   MOVE 80 TO CST-SCORE (WS-TABLE-IDX).
           PERFORM 130-SCORE-QUERY-TERMS THRU 130-EXIT.
       100-EXIT.
           EXIT.

       110-CHECK-EXACT-MATCH.
           MOVE "N" TO WS-EXACT-SW.
           IF WS-QUERY-LEN > 0 AND WS-QUERY-LEN = WS-CODE-LEN
               IF WS-QUERY-LOWER (1:WS-QUERY-LEN) =
                  WS-CODE-LOWER (1:WS-CODE-LEN)
                   MOVE "Y" TO WS-EXACT-SW.
       110-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    12/10/04 JKO - THIS TIER IS "CONTAINED IN THE CODE", NOT
      *    "CONTAINED IN THE HAYSTACK" - IT WAS TESTING THE QUERY
      *    AGAINST WS-HAYSTACK (CODE PLUS DESCRIPTION), SO A QUERY THAT
      *    ONLY APPEARED IN THE DESCRIPTION WAS WRONGLY SCORING 80 FOR
      *    A CODE MATCH INSTEAD OF PICKING UP ONLY ITS TERM BONUS.
      *    TESTS WS-CODE-LOWER ALONE NOW, SAME AS 110-CHECK-EXACT-MATCH
      *    ALREADY DOES.  REQUEST #7405.
      *-----------------------------------------------------------------
       120-CHECK-CONTAINS.
           MOVE "N" TO WS-CONTAINS-SW.
           IF WS-QUERY-LEN > 0 AND WS-QUERY-LEN <= WS-CODE-LEN
               MOVE WS-QUERY-LOWER TO WS-TERM-TEXT
               MOVE WS-QUERY-LEN TO WS-TERM-LEN
               PERFORM 705-CODE-CONTAINS-CHECK THRU 705-EXIT.
       120-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    02/14/91 JES - BLANK-SEPARATED WORD BONUS.  SCANS THE
      *    LOWERCASED QUERY LEFT TO RIGHT, SCORING EACH WORD AS IT
      *    CROSSES A BLANK, THEN FLUSHES WHATEVER WORD IS LEFT OVER.
      *-----------------------------------------------------------------
       130-SCORE-QUERY-TERMS.
           MOVE 1 TO WS-TOKEN-START.
           PERFORM 140-SCAN-ONE-CHAR THRU 140-EXIT
               VARYING WS-SCAN-IDX FROM 1 BY 1
               UNTIL WS-SCAN-IDX > WS-QUERY-LEN.
           PERFORM 150-FLUSH-LAST-TERM THRU 150-EXIT.
       130-EXIT.
           EXIT.

       140-SCAN-ONE-CHAR.
           IF WS-QUERY-CHAR (WS-SCAN-IDX) = SPACE
               IF WS-SCAN-IDX > WS-TOKEN-START
                   PERFORM 160-SCORE-ONE-TERM THRU 160-EXIT
               END-IF
               ADD 1 TO WS-SCAN-IDX GIVING WS-TOKEN-START.
       140-EXIT.
           EXIT.

       150-FLUSH-LAST-TERM.
           IF WS-QUERY-LEN >= WS-TOKEN-START
               PERFORM 160-SCORE-ONE-TERM THRU 160-EXIT.
       150-EXIT.
           EXIT.

       160-SCORE-ONE-TERM.
           MOVE WS-QUERY-LOWER (WS-TOKEN-START :
                WS-SCAN-IDX - WS-TOKEN-START) TO WS-TERM-TEXT.
           MOVE WS-SCAN-IDX - WS-TOKEN-START TO WS-TERM-LEN.
           PERFORM 700-CONTAINS-CHECK THRU 700-EXIT.
           IF WS-CONTAINS-FOUND
               ADD 10 TO CST-SCORE (WS-TABLE-IDX).
       160-EXIT.
           EXIT.

       200-FIND-QUERY-LEN.
           PERFORM 600-EXIT THRU 600-EXIT
               VARYING WS-SCAN-IDX FROM 40 BY -1
               UNTIL WS-SCAN-IDX < 1
                  OR WS-QUERY-CHAR (WS-SCAN-IDX) NOT = SPACE.
           IF WS-SCAN-IDX < 1
               MOVE ZERO TO WS-QUERY-LEN
           ELSE
               MOVE WS-SCAN-IDX TO WS-QUERY-LEN.
       200-EXIT.
           EXIT.

       210-FIND-CODE-LEN.
           PERFORM 600-EXIT THRU 600-EXIT
               VARYING WS-SCAN-IDX FROM 10 BY -1
               UNTIL WS-SCAN-IDX < 1
                  OR WS-CODE-CHAR (WS-SCAN-IDX) NOT = SPACE.
           IF WS-SCAN-IDX < 1
               MOVE ZERO TO WS-CODE-LEN
           ELSE
               MOVE WS-SCAN-IDX TO WS-CODE-LEN.
       210-EXIT.
           EXIT.

       220-FIND-HAYSTACK-LEN.
           PERFORM 600-EXIT THRU 600-EXIT
               VARYING WS-SCAN-IDX FROM 71 BY -1
               UNTIL WS-SCAN-IDX < 1
                  OR WS-HAYSTACK-CHAR (WS-SCAN-IDX) NOT = SPACE.
           IF WS-SCAN-IDX < 1
               MOVE ZERO TO WS-HAYSTACK-LEN
           ELSE
               MOVE WS-SCAN-IDX TO WS-HAYSTACK-LEN.
       220-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    CLASSIC LEFT-TO-RIGHT SUBSTRING SCAN - TESTS EVERY STARTING
      *    POSITION IN WS-HAYSTACK FOR A MATCH ON WS-TERM-TEXT.
      *-----------------------------------------------------------------
       700-CONTAINS-CHECK.
           MOVE "N" TO WS-CONTAINS-SW.
           IF WS-TERM-LEN > 0 AND WS-TERM-LEN <= WS-HAYSTACK-LEN
               PERFORM 710-SCAN-ONE-START THRU 710-EXIT
                   VARYING WS-SCAN-START FROM 1 BY 1
                   UNTIL WS-SCAN-START >
                            (WS-HAYSTACK-LEN - WS-TERM-LEN + 1)
                      OR WS-CONTAINS-FOUND.
       700-EXIT.
           EXIT.

       710-SCAN-ONE-START.
           IF WS-HAYSTACK (WS-SCAN-START : WS-TERM-LEN) =
              WS-TERM-TEXT (1 : WS-TERM-LEN)
               MOVE "Y" TO WS-CONTAINS-SW.
       710-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    12/10/04 JKO - SAME LEFT-TO-RIGHT SCAN AS 700-CONTAINS-CHECK
      *    BUT AGAINST THE BARE CODE INSTEAD OF THE CODE-PLUS-
      *    DESCRIPTION HAYSTACK - THIS IS WHAT THE 80-POINT "CONTAINED
      *    IN THE CODE" TIER SHOULD HAVE BEEN SCANNING ALL ALONG.
      *    REQUEST #7405.
      *-----------------------------------------------------------------
       705-CODE-CONTAINS-CHECK.
           MOVE "N" TO WS-CONTAINS-SW.
           IF WS-TERM-LEN > 0 AND WS-TERM-LEN <= WS-CODE-LEN
               PERFORM 715-SCAN-ONE-CODE-START THRU 715-EXIT
                   VARYING WS-SCAN-START FROM 1 BY 1
                   UNTIL WS-SCAN-START >
                            (WS-CODE-LEN - WS-TERM-LEN + 1)
                      OR WS-CONTAINS-FOUND.
       705-EXIT.
           EXIT.

       715-SCAN-ONE-CODE-START.
           IF WS-CODE-LOWER (WS-SCAN-START : WS-TERM-LEN) =
              WS-TERM-TEXT (1 : WS-TERM-LEN)
               MOVE "Y" TO WS-CONTAINS-SW.
       715-EXIT.
           EXIT.

       600-EXIT.
           EXIT.
