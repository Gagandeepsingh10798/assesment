       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CODCALC.
       AUTHOR. R. MARSH.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 02/09/88.
       DATE-COMPILED. 02/09/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *     THIS SUBPROGRAM IS THE "CODE MODEL" - GIVEN ONE CODE-MASTER
      *     RECORD IT DERIVES THE NORMALIZED CODE TYPE, THE CLINICAL
      *     CATEGORY, AND THE EXPECTED PAYMENT AT ALL FOUR SITES OF
      *     SERVICE (IPPS/HOPD/ASC/OBL).  CALLED ONCE PER CODE BY
      *     CODLOAD (MASTER LOAD) AND BY SCNPROC (SCENARIO LOOKUP) SO
      *     THE DERIVATION LOGIC LIVES IN EXACTLY ONE PLACE.
      *
      ******************************************************************
      *  CHANGE LOG
      *-----------------------------------------------------------------
      *  02/09/88  RSM  ORIGINAL WRITE-UP.  CARVED OUT OF DALYEDIT'S
      *                 COST TABLES PER REQUEST #4471 SO PATLIST COULD
      *                 SHARE THE SAME DERIVATION LOGIC.
      *  07/18/88  RSM  ADDED CPT CATEGORY II/III SUFFIX CHECK - CODING
      *                 DEPT REPORTED CAT III CODES FALLING THROUGH TO
      *                 THE NUMERIC RANGE TABLE. REQUEST #4530.
      *  11/02/89  RSM  APC RATE TABLE ADDED FOR HOPD.  PREVIOUSLY HOPD
      *                 WAS RVU-DERIVED ONLY.  REQUEST #4802.
      *  04/26/90  DJF  FACILITY-RVU FALLBACK FOR ASC/IPPS WHEN HOPD IS
      *                 ZERO - AUDIT FOUND SEVERAL ASC CLAIMS PRICING
      *                 AT ZERO FOR CODES WITH NO APC. REQUEST #5117.
      *  09/14/91  DJF  TYPE NORMALIZATION PULLED UP FROM PATLIST SO
      *                 BOTH PROGRAMS GET "DX"/"PCS" MAPPED THE SAME
      *                 WAY. REQUEST #5390.
      *  03/03/93  DJF  ROUNDING CORRECTED TO ROUND-HALF-AWAY-FROM-ZERO
      *                 ON ALL FOUR PAYMENT FIELDS - FINANCE WAS SEEING
      *                 PENNY DRIFT AGAINST THE RATE BOOK. REQ #5801.
      *  01/11/94  DJF  CONVERSION FACTORS MOVED TO WORKING-STORAGE
      *                 CONSTANTS INSTEAD OF LITERALS IN THE COMPUTE
      *                 STATEMENTS - CMS UPDATES THEM EVERY YEAR.
      *  08/30/95  DJF  WIDENED WS-CODE-DIGITS HANDLING FOR CODES UNDER
      *                 5 DIGITS AFTER THE SUFFIX STRIP. REQUEST #6188.
      *  11/03/96  DJF  ADDED EXPLICIT INVALID-NUMBER CHECK AFTER THE
      *                 SUFFIX STRIP - A SHORT CODE WAS GETTING A
      *                 GARBAGE WS-CODE-NUM AND MIS-CATEGORIZING.
      *  01/08/99  DJF  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
      *                 MODULE, NO CHANGE REQUIRED.  LOGGED PER
      *                 Y2K-0098 FOR THE AUDIT TRAIL.
      *  06/19/01  JKO  HCPCS/ICD10/ICD10-PCS "OTHER TYPE" CATEGORY TEXT
      *                 CORRECTED TO MATCH THE PUBLISHED RATE BOOK
      *                 WORDING. REQUEST #6940.
      *  05/05/04  JKO  APC TABLE RE-SORTED INTO ASCENDING APC NUMBER
      *                 ORDER SO SEARCH ALL COULD REPLACE THE OLD
      *                 SEQUENTIAL SEARCH. REQUEST #7255.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-CASE-CONSTANTS.
           05  WS-LOWER-ALPHA        PIC X(26) VALUE
               "abcdefghijklmnopqrstuvwxyz".
           05  WS-UPPER-ALPHA        PIC X(26) VALUE
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

      *-----------------------------------------------------------------
      *    PUBLISHED CONVERSION FACTORS AND MULTIPLIER - CMS UPDATES
      *    THESE EVERY YEAR, KEEP THEM OUT OF THE COMPUTE STATEMENTS
      *-----------------------------------------------------------------
       01  WS-RATE-CONSTANTS.
           05  WS-FACILITY-CONV-FACTOR  PIC 9(02)V99 VALUE 33.89.
           05  WS-NONFAC-CONV-FACTOR    PIC 9(02)V99 VALUE 33.89.
           05  WS-IPPS-MULTIPLIER       PIC 9(01)V9 VALUE 1.5.
           05  WS-ASC-FACTOR            PIC 9(01)V99 VALUE 0.65.

      *-----------------------------------------------------------------
      *    APC RATE TABLE - HOPD PAYMENT BY APC NUMBER.  BUILT AS A
      *    REDEFINES OF A LITERAL SO IT LOADS WITH THE PROGRAM, NO
      *    TABLE FILE TO MAINTAIN.  KEPT IN ASCENDING APC-NBR ORDER
      *    FOR SEARCH ALL.
      *-----------------------------------------------------------------
       01  APC-TABLE-VALUES.
           05  FILLER PIC X(27) VALUE "505402850505504200505606500".
           05  FILLER PIC X(27) VALUE "518308500519209200519311639".
           05  FILLER PIC X(09) VALUE "519414500".
       01  APC-TABLE REDEFINES APC-TABLE-VALUES.
           05  APC-ENTRY OCCURS 7 TIMES
                   ASCENDING KEY IS APC-NBR
                   INDEXED BY APC-IDX.
               10  APC-NBR            PIC 9(04).
               10  APC-RATE           PIC 9(05).
       01  WS-APC-FOUND-SW           PIC X(01) VALUE "N".
           88  APC-WAS-FOUND         VALUE "Y".

      *-----------------------------------------------------------------
      *    CHARACTER-BY-CHARACTER VIEW OF THE CODE, USED TO FIND THE
      *    LAST SIGNIFICANT CHARACTER AND TO STRIP TRAILING LETTERS
      *-----------------------------------------------------------------
       01  WS-CODE-TEXT              PIC X(10).
       01  WS-CODE-CHARS REDEFINES WS-CODE-TEXT.
           05  WS-CODE-CHAR          PIC X OCCURS 10 TIMES.

       01  WS-CODE-DIGITS            PIC X(05) VALUE "00000".
       01  WS-CODE-NUM REDEFINES WS-CODE-DIGITS PIC 9(05).

       01  WS-TYPE-WORK              PIC X(10).

       01  WS-SCAN-FIELDS.
           05  WS-LAST-POS           PIC 9(02) COMP.
           05  WS-NUM-END            PIC 9(02) COMP.
           05  WS-SCAN-IDX           PIC 9(02) COMP.
           05  WS-DIGIT-START        PIC 9(02) COMP.
           05  WS-STRIP-ACTIVE-SW    PIC X(01).
               88  WS-STRIP-ACTIVE   VALUE "Y".
           05  WS-CODE-NUMBER-VALID-SW PIC X(01).
               88  CODE-NUMBER-IS-VALID    VALUE "Y".
               88  CODE-NUMBER-NOT-VALID   VALUE "N".

       LINKAGE SECTION.
           COPY CODEMSTR.

       01  RETURN-CD                PIC 9(04) COMP.

       PROCEDURE DIVISION USING CODE-TABLE-ENTRY, RETURN-CD.
       000-CALCULATE-CODE.
           PERFORM 100-NORMALIZE-TYPE THRU 100-EXIT.
           PERFORM 200-DERIVE-CATEGORY THRU 200-EXIT.
           PERFORM 300-CALC-PAYMENTS THRU 300-EXIT.
           MOVE ZERO TO RETURN-CD.
           GOBACK.

      ******************************************************************
      *    100-NORMALIZE-TYPE - UPPERCASE THE RAW TYPE AND MAP DX/PCS
      ******************************************************************
       100-NORMALIZE-TYPE.
           MOVE CTE-CODE-TYPE TO WS-TYPE-WORK.
           INSPECT WS-TYPE-WORK CONVERTING WS-LOWER-ALPHA
                                        TO WS-UPPER-ALPHA.
           IF WS-TYPE-WORK = SPACES
               MOVE "OTHER" TO CTE-NORM-TYPE
           ELSE
               IF WS-TYPE-WORK (1:2) = "DX"
                  AND WS-TYPE-WORK (3:8) = SPACES
                   MOVE "ICD10" TO CTE-NORM-TYPE
               ELSE
                   IF WS-TYPE-WORK (1:3) = "PCS"
                      AND WS-TYPE-WORK (4:7) = SPACES
                       MOVE "ICD10-PCS" TO CTE-NORM-TYPE
                   ELSE
                       MOVE WS-TYPE-WORK TO CTE-NORM-TYPE.
       100-EXIT.
           EXIT.

      ******************************************************************
      *    200-DERIVE-CATEGORY - LABEL-1 WINS, ELSE BY NORMALIZED TYPE
      ******************************************************************
       200-DERIVE-CATEGORY.
           IF CTE-LABEL-1 NOT = SPACES
               MOVE CTE-LABEL-1 TO CTE-CATEGORY
           ELSE
               IF CTE-NORM-TYPE = "HCPCS"
                   MOVE "HCPCS Level II" TO CTE-CATEGORY
               ELSE
                   IF CTE-NORM-TYPE = "ICD10"
                       MOVE "ICD-10 Diagnosis" TO CTE-CATEGORY
                   ELSE
                       IF CTE-NORM-TYPE = "ICD10-PCS"
                           MOVE "ICD-10 Procedure" TO CTE-CATEGORY
                       ELSE
                           IF CTE-NORM-TYPE = "CPT"
                               PERFORM 210-DERIVE-CPT-CATEGORY
                                  THRU 210-EXIT
                           ELSE
                               MOVE CTE-NORM-TYPE TO CTE-CATEGORY.
       200-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    07/18/88 RSM - CATEGORY II/III SUFFIX CHECK ADDED HERE
      *-----------------------------------------------------------------
       210-DERIVE-CPT-CATEGORY.
           MOVE CTE-CODE TO WS-CODE-TEXT.
           PERFORM 220-FIND-LAST-CHAR THRU 220-EXIT.
           IF WS-LAST-POS = ZERO
               MOVE "CPT" TO CTE-CATEGORY
               GO TO 210-EXIT.
           IF WS-CODE-CHAR (WS-LAST-POS) = "F"
               MOVE "Category II - Performance Measurement"
                                            TO CTE-CATEGORY
               GO TO 210-EXIT.
           IF WS-CODE-CHAR (WS-LAST-POS) = "T"
               MOVE "Category III - Emerging Technology"
                                            TO CTE-CATEGORY
               GO TO 210-EXIT.
           PERFORM 230-STRIP-TRAILING-LETTERS THRU 230-EXIT.
           IF CODE-NUMBER-NOT-VALID
               MOVE "CPT" TO CTE-CATEGORY
               GO TO 210-EXIT.
           PERFORM 240-CATEGORY-FROM-RANGE THRU 240-EXIT.
       210-EXIT.
           EXIT.

       220-FIND-LAST-CHAR.
           MOVE ZERO TO WS-LAST-POS.
           PERFORM 225-SCAN-ONE-CHAR THRU 225-EXIT
               VARYING WS-SCAN-IDX FROM 10 BY -1 UNTIL WS-SCAN-IDX < 1.
       220-EXIT.
           EXIT.

       225-SCAN-ONE-CHAR.
           IF WS-LAST-POS = ZERO
              AND WS-CODE-CHAR (WS-SCAN-IDX) NOT = SPACE
               MOVE WS-SCAN-IDX TO WS-LAST-POS.
       225-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    11/03/96 DJF - VALIDATE THE STRIPPED DIGITS BEFORE USING
      *    WS-CODE-NUM, A SHORT OR NON-NUMERIC CODE USED TO FALL
      *    THROUGH WITH GARBAGE IN THE REDEFINED FIELD
      *-----------------------------------------------------------------
       230-STRIP-TRAILING-LETTERS.
           MOVE WS-LAST-POS TO WS-NUM-END.
           MOVE "Y" TO WS-STRIP-ACTIVE-SW.
           PERFORM 232-STRIP-ONE-LETTER THRU 232-EXIT
               VARYING WS-SCAN-IDX FROM WS-LAST-POS BY -1
                  UNTIL WS-SCAN-IDX < 1.
           MOVE "N" TO WS-CODE-NUMBER-VALID-SW.
           IF WS-NUM-END > ZERO AND WS-NUM-END NOT > 5
               IF WS-CODE-TEXT (1:WS-NUM-END) IS NUMERIC
                   MOVE "00000" TO WS-CODE-DIGITS
                   COMPUTE WS-DIGIT-START = 6 - WS-NUM-END
                   MOVE WS-CODE-TEXT (1:WS-NUM-END) TO
                        WS-CODE-DIGITS (WS-DIGIT-START:WS-NUM-END)
                   MOVE "Y" TO WS-CODE-NUMBER-VALID-SW.
       230-EXIT.
           EXIT.

       232-STRIP-ONE-LETTER.
           IF WS-STRIP-ACTIVE
               IF WS-CODE-CHAR (WS-SCAN-IDX) ALPHABETIC
                   COMPUTE WS-NUM-END = WS-SCAN-IDX - 1
               ELSE
                   MOVE "N" TO WS-STRIP-ACTIVE-SW.
       232-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    NUMERIC RANGE TABLE - SEE THE RATE BOOK FOR THE SECTION
      *    BOUNDARIES.  GAPS (E.G. 1-9999, 39000-39999) FALL TO "CPT".
      *-----------------------------------------------------------------
       240-CATEGORY-FROM-RANGE.
           IF WS-CODE-NUM >= 10000 AND WS-CODE-NUM <= 19999
               MOVE "Integumentary System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 20000 AND WS-CODE-NUM <= 29999
               MOVE "Musculoskeletal System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 30000 AND WS-CODE-NUM <= 32999
               MOVE "Respiratory System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 33000 AND WS-CODE-NUM <= 37999
               MOVE "Cardiovascular System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 38000 AND WS-CODE-NUM <= 38999
               MOVE "Hemic and Lymphatic Systems" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 40000 AND WS-CODE-NUM <= 49999
               MOVE "Digestive System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 50000 AND WS-CODE-NUM <= 53999
               MOVE "Urinary System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 54000 AND WS-CODE-NUM <= 55999
               MOVE "Male Genital System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 56000 AND WS-CODE-NUM <= 59999
               MOVE "Female Genital System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 60000 AND WS-CODE-NUM <= 60999
               MOVE "Endocrine System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 61000 AND WS-CODE-NUM <= 64999
               MOVE "Nervous System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 65000 AND WS-CODE-NUM <= 68999
               MOVE "Eye and Ocular Adnexa" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 69000 AND WS-CODE-NUM <= 69999
               MOVE "Auditory System" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 70000 AND WS-CODE-NUM <= 79999
               MOVE "Radiology" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 80000 AND WS-CODE-NUM <= 89999
               MOVE "Pathology and Laboratory" TO CTE-CATEGORY
           ELSE IF WS-CODE-NUM >= 90000 AND WS-CODE-NUM <= 99999
               MOVE "Medicine" TO CTE-CATEGORY
           ELSE
               MOVE "CPT" TO CTE-CATEGORY.
       240-EXIT.
           EXIT.

      ******************************************************************
      *    300-CALC-PAYMENTS - ONLY CPT/HCPCS PRICE; EVERYTHING ELSE
      *    GETS ALL FOUR SITE PAYMENTS LEFT AT ZERO
      ******************************************************************
       300-CALC-PAYMENTS.
           MOVE ZERO TO CTE-PAY-IPPS CTE-PAY-HOPD
                        CTE-PAY-ASC  CTE-PAY-OBL.
           IF CTE-NORM-TYPE = "CPT" OR CTE-NORM-TYPE = "HCPCS"
               PERFORM 310-CALC-OBL  THRU 310-EXIT
               PERFORM 320-CALC-HOPD THRU 320-EXIT
               PERFORM 330-CALC-ASC  THRU 330-EXIT
               PERFORM 340-CALC-IPPS THRU 340-EXIT.
       300-EXIT.
           EXIT.

       310-CALC-OBL.
           IF CTE-NONFAC-RVU > ZERO
               COMPUTE CTE-PAY-OBL ROUNDED =
                   CTE-NONFAC-RVU * WS-NONFAC-CONV-FACTOR
           ELSE
               MOVE ZERO TO CTE-PAY-OBL.
       310-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    11/02/89 RSM - APC TABLE LOOK-UP ADDED AHEAD OF THE RVU
      *    FALLBACK.  05/05/04 JKO - CHANGED TO SEARCH ALL.
      *-----------------------------------------------------------------
       320-CALC-HOPD.
           MOVE "N" TO WS-APC-FOUND-SW.
           IF CTE-APC > ZERO
               SET APC-IDX TO 1
               SEARCH ALL APC-ENTRY
                   WHEN APC-NBR (APC-IDX) = CTE-APC
                       MOVE APC-RATE (APC-IDX) TO CTE-PAY-HOPD
                       MOVE "Y" TO WS-APC-FOUND-SW
               END-SEARCH.
           IF NOT APC-WAS-FOUND
               IF CTE-FACILITY-RVU > ZERO
                   COMPUTE CTE-PAY-HOPD ROUNDED =
                       CTE-FACILITY-RVU * WS-FACILITY-CONV-FACTOR * 35
               ELSE
                   MOVE ZERO TO CTE-PAY-HOPD.
       320-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    04/26/90 DJF - FACILITY-RVU FALLBACK ADDED WHEN HOPD=0
      *-----------------------------------------------------------------
       330-CALC-ASC.
           IF CTE-PAY-HOPD > ZERO
               COMPUTE CTE-PAY-ASC ROUNDED =
                   CTE-PAY-HOPD * WS-ASC-FACTOR
           ELSE
               IF CTE-FACILITY-RVU > ZERO
                   COMPUTE CTE-PAY-ASC ROUNDED =
                       CTE-FACILITY-RVU * 50 * 20
               ELSE
                   MOVE ZERO TO CTE-PAY-ASC.
       330-EXIT.
           EXIT.

       340-CALC-IPPS.
           IF CTE-PAY-HOPD > ZERO
               COMPUTE CTE-PAY-IPPS ROUNDED =
                   CTE-PAY-HOPD * WS-IPPS-MULTIPLIER
           ELSE
               IF CTE-FACILITY-RVU > ZERO
                   COMPUTE CTE-PAY-IPPS ROUNDED =
                       CTE-FACILITY-RVU * WS-FACILITY-CONV-FACTOR * 50
               ELSE
                   MOVE ZERO TO CTE-PAY-IPPS.
       340-EXIT.
           EXIT.
