      ******************************************************************
      *  ABENDREC  --  COMMON ABEND/DIAGNOSTIC DISPLAY LINE
      *
      *  WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY BATCH PROGRAM SO
      *  OPERATIONS HAS ONE CONSISTENT LINE TO GREP OUT OF THE JOBLOG.
      *
      *  ORIGIN:   REPLACES THE "ABENDREC" MEMBER THAT DALYEDIT/DALYUPDT/
      *            PATSRCH/TRMTSRCH/PATLIST COPY BUT THAT WAS NEVER
      *            CHECKED INTO COPYLIB ALONGSIDE THEM.
      *  88-02-09  RSM  ORIGINAL CUT FOR THE REIMBURSEMENT RULES
      *                 CONVERSION PROJECT.
      *  94-05-17  RSM  WIDENED ABEND-REASON FROM 40 TO 60 - MESSAGES
      *                 FOR THE BALANCING CHECKS WERE GETTING TRUNCATED.
      ******************************************************************
       01  ABEND-REC.
           05  FILLER                    PIC X(01) VALUE "*".
           05  ABEND-PGM-NAME            PIC X(08).
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  PARA-NAME                 PIC X(20).
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  ABEND-REASON              PIC X(60).
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  ACTUAL-VAL                PIC S9(09).
           05  FILLER                    PIC X(01) VALUE SPACE.
           05  EXPECTED-VAL              PIC S9(09).
           05  FILLER                    PIC X(10).
