       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SCNPROC.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 01/23/88.
       DATE-COMPILED. 01/23/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM EDITS A REIMBURSEMENT SCENARIO REQUEST
      *          FILE PRODUCED BY THE PRICING DESK FOR WHAT-IF RUNS.
      *
      *          IT CONTAINS ONE RECORD PER SCENARIO - A CODE, A SITE
      *          OF SERVICE, A DEVICE COST, AND AN OPTIONAL NEW
      *          TECHNOLOGY ADD-ON AMOUNT.
      *
      *          THE PROGRAM LOADS THE CODE MASTER INTO A SORTED
      *          IN-MEMORY TABLE, EDITS EACH SCENARIO, PRICES IT AT
      *          THE REQUESTED SITE, RUNS THE SAME SCENARIO AGAINST
      *          ALL FOUR SITES FOR COMPARISON, AND WRITES A RESULT
      *          RECORD PLUS A REPORT LINE FOR EACH REQUEST.  CONTROL
      *          TOTALS PRINT AT END OF FILE.
      *
      ******************************************************************
      *
      *          INPUT FILE              -   DDS0001.CODEMSTR
      *
      *          INPUT FILE              -   DDS0001.SCNAREQ
      *
      *          OUTPUT FILE PRODUCED    -   DDS0001.SCNARES
      *
      *          REPORT FILE PRODUCED    -   DDS0001.SCNARPT
      *
      *          DUMP FILE               -   SYSOUT
      *
      ******************************************************************
      *  CHANGE LOG
      *-----------------------------------------------------------------
      *  01/23/88  JES  ORIGINAL WRITE-UP, CARVED OUT OF THE OLD
      *                 DALYEDIT EDIT-CRITERIA PROGRAM.  REQUEST #4471.
      *  04/25/88  JES  ADDED THE FOUR-SITE COMPARISON SECTION - BILLING
      *                 WANTED TO SEE WHERE A CODE PAID BEST BEFORE
      *                 COMMITTING TO A SITE.  REQUEST #4512.
      *  11/19/90  RSM  CODE TABLE NOW LOADS VIA INSERTION SORT SO
      *                 SEARCH ALL WORKS REGARDLESS OF CODE MASTER
      *                 FILE ORDER.  REQUEST #5112.
      *  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS CARRIED THROUGH
      *                 THIS PROGRAM'S OWN LOGIC, NO CHANGE REQUIRED.
      *                 LOGGED PER Y2K-0098.
      *  06/30/03  JKO  BREAK-EVEN FLOOR AND NTAP CAP CHANGES IN
      *                 MARGCALC/NTAPCALC FLOW THROUGH HERE UNCHANGED -
      *                 NOTED FOR THE FILE PER RP-114.
      *  12/10/04  JKO  (1) WS-CMP-TABLE'S REDEFINES DIDN'T FIT ITS OWN
      *                 16-BYTE SITE-KEY LITERAL - ONLY THE IPPS ROW
      *                 EVER PRICED.  SPLIT THE KEYS INTO THEIR OWN
      *                 CORRECTLY-SIZED TABLE, LOADED INTO THE WORKING
      *                 ROWS BY THE NEW 455-LOAD-SITE-KEYS BEFORE
      *                 460-CALC-ONE-SITE RUNS.  (2) ADDED
      *                 410-CALC-NTAP-FOOTNOTE SO NTAPCALC ACTUALLY
      *                 GETS CALLED AND FOOTNOTES THE SCENARIO REPORT
      *                 THE WAY NTAPCALC'S OWN 07/09/91 ENTRY SAID IT
      *                 WOULD - THIS IS UNIT 4'S INDEPENDENT ADD-ON,
      *                 SEPARATE FROM THE SCENARIO'S OWN PRICED ADD-ON
      *                 FIXED UNDER #7402.  REQUEST #7405.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT CODE-MASTER-FILE
           ASSIGN TO UT-S-CODEMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS CMFCODE.

           SELECT SCENARIO-REQUESTS
           ASSIGN TO UT-S-SCNAREQ
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SRQCODE.

           SELECT SCENARIO-RESULTS
           ASSIGN TO UT-S-SCNARES
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT SCENARIO-REPORT
           ASSIGN TO UT-S-SCNARPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** THE FULL PROCEDURE/DIAGNOSIS CODE MASTER, SAME FILE
      ****** CODLOAD READS - LOADED HERE INTO A SORTED TABLE SO
      ****** SEARCH ALL CAN FIND A CODE IN LOG-N COMPARES.
       FD  CODE-MASTER-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 150 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CODE-MASTER-REC.
           COPY CODEMSTR.

      ****** ONE RECORD PER PRICING-DESK WHAT-IF SCENARIO.
       FD  SCENARIO-REQUESTS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 56 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCN-REQUEST-REC.
           COPY SCNAREC.

       FD  SCENARIO-RESULTS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 87 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SRR-OUT-REC.
       01  SRR-OUT-REC  PIC X(87).

       FD  SCENARIO-REPORT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(132).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  CMFCODE                 PIC X(2).
               88  CMF-NO-MORE-RECS VALUE "10".
           05  SRQCODE                 PIC X(2).
               88  SRQ-NO-MORE-RECS VALUE "10".
           05  OFCODE                  PIC X(2).
               88  CODE-WRITE    VALUE SPACES.

       01  WS-HDR-REC.
           05  FILLER                  PIC X(1) VALUE " ".
           05  FILLER                  PIC X(70) VALUE
               "Reimbursement Scenario Report".
           05  FILLER         PIC X(26)
                         VALUE "Page Number:" JUSTIFIED RIGHT.
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-COLM-HDR-REC.
           05  FILLER     PIC X(11) VALUE "CODE".
           05  FILLER     PIC X(6)  VALUE "SITE".
           05  FILLER     PIC X(13) VALUE "BASE".
           05  FILLER     PIC X(13) VALUE "ADD-ON".
           05  FILLER     PIC X(13) VALUE "TOTAL".
           05  FILLER     PIC X(13) VALUE "COST".
           05  FILLER     PIC X(13) VALUE "MARGIN".
           05  FILLER     PIC X(9)  VALUE "MARGIN%".
           05  FILLER     PIC X(12) VALUE "CLASS".
           05  FILLER     PIC X(8)  VALUE "STATUS".

       01  WS-DETAIL-REC.
           05  DTL-CODE-O              PIC X(10).
           05  FILLER                  PIC X(1) VALUE SPACES.
           05  DTL-SITE-O              PIC X(4).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  DTL-BASE-O              PIC Z,ZZZ,ZZ9.99-.
           05  DTL-ADDON-O             PIC Z,ZZZ,ZZ9.99-.
           05  DTL-TOTAL-O             PIC Z,ZZZ,ZZ9.99-.
           05  DTL-COST-O              PIC Z,ZZZ,ZZ9.99-.
           05  DTL-MARGIN-O            PIC Z,ZZZ,ZZ9.99-.
           05  DTL-MARGIN-PCT-O        PIC ZZ9.9-.
           05  FILLER                  PIC X(1) VALUE SPACES.
           05  DTL-CLASS-O             PIC X(10).
           05  FILLER                  PIC X(1) VALUE SPACES.
           05  DTL-STATUS-O            PIC X(8).

       01  WS-BLANK-LINE.
           05  FILLER     PIC X(132) VALUE SPACES.

       01  WS-TOTALS-HDR-REC.
           05  FILLER     PIC X(132)
                    VALUE "CONTROL TOTALS:".

       01  WS-TOTALS-REC-1.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(24) VALUE "SCENARIOS READ:".
           05  TOT-READ-O              PIC ZZZ,ZZ9.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(10) VALUE "VALID:".
           05  TOT-VALID-O             PIC ZZZ,ZZ9.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(12) VALUE "INVALID:".
           05  TOT-INVALID-O           PIC ZZZ,ZZ9.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(12) VALUE "NOT FOUND:".
           05  TOT-NOTFOUND-O          PIC ZZZ,ZZ9.

       01  WS-TOTALS-REC-2.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(14) VALUE "PROFITABLE:".
           05  TOT-PROFIT-O            PIC ZZZ,ZZ9.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(14) VALUE "BREAK-EVEN:".
           05  TOT-BRKEVEN-O           PIC ZZZ,ZZ9.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(8)  VALUE "LOSS:".
           05  TOT-LOSS-O              PIC ZZZ,ZZ9.

       01  WS-TOTALS-REC-3.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(20) VALUE "SUM TOTAL PAYMENT:".
           05  TOT-SUM-TOTAL-O         PIC Z,ZZZ,ZZ9.99-.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(18) VALUE "SUM DEVICE COST:".
           05  TOT-SUM-COST-O          PIC Z,ZZZ,ZZ9.99-.
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  FILLER     PIC X(14) VALUE "SUM MARGIN:".
           05  TOT-SUM-MARGIN-O        PIC Z,ZZZ,ZZ9.99-.

       01  WS-CMP-HDR-REC.
           05  FILLER     PIC X(132)
                    VALUE "SITE COMPARISON FOR THIS SCENARIO:".

       01  WS-CMP-REC.
           05  CMPR-SITE-O             PIC X(4).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  CMPR-BASE-O             PIC Z,ZZZ,ZZ9.99-.
           05  CMPR-TOTAL-O            PIC Z,ZZZ,ZZ9.99-.
           05  CMPR-MARGIN-O           PIC Z,ZZZ,ZZ9.99-.
           05  CMPR-MARGIN-PCT-O       PIC ZZ9.9-.
           05  FILLER                  PIC X(1) VALUE SPACES.
           05  CMPR-CLASS-O            PIC X(10).
           05  FILLER                  PIC X(1) VALUE SPACES.
           05  CMPR-FLAG-O             PIC X(8).

      *-----------------------------------------------------------------
      *    12/10/04 JKO - NTAP FOOTNOTE LINE FOR THE SCENARIO REPORT -
      *    DEVICE COST, THE INDEPENDENTLY-COMPUTED 65%/$150,000 NTAP
      *    ADD-ON (UNIT 4), AND WHETHER THE CEILING BOUND.  NOT THE
      *    SAME FIGURE AS DTL-ADDON-O, WHICH IS THE SCENARIO'S OWN
      *    REQUESTED ADD-ON (UNIT 3).  REQUEST #7405.
      *-----------------------------------------------------------------
       01  WS-NTAP-HDR-REC.
           05  FILLER     PIC X(132)
                    VALUE "NTAP FOOTNOTE (UNIT 4, INFORMATIONAL ONLY):".

       01  WS-NTAP-REC.
           05  FILLER                  PIC X(3) VALUE SPACES.
           05  FILLER                  PIC X(17) VALUE "DEVICE COST:".
           05  NTAPR-COST-O            PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(4) VALUE SPACES.
           05  FILLER                  PIC X(17) VALUE "NTAP ADD-ON:".
           05  NTAPR-ADDON-O           PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(4) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE "CAP APPLIED:".
           05  NTAPR-CAP-O             PIC X(3).

      *-----------------------------------------------------------------
      *    11/19/90 RSM - SCRATCH ROW BUILT IN THE CTE- LAYOUT, PASSED
      *    TO CODCALC, THEN INSERTION-SORTED INTO CODE-TABLE (CTR-
      *    LAYOUT).  SAME BYTE SHAPE AS CODE-TABLE-ENTRY, SEE CODEMSTR.
      *-----------------------------------------------------------------
       01  WS-INSERT-FIELDS.
           05  WS-SHIFT-IDX           PIC 9(04) COMP.
           05  WS-TABLE-CNT           PIC 9(04) COMP.

       01  CALC-RETURN-CD             PIC 9(04) COMP.

      *-----------------------------------------------------------------
      *    12/03/04 JKO - THESE TWO LINKAGE RECORDS WERE MISSING FROM
      *    WORKING-STORAGE ENTIRELY - THE SNR-/MCR- FIELDS MOVED IN
      *    200-VALIDATE-SCENARIO AND 400-CALC-SCENARIO WERE RESOLVING
      *    TO NOTHING A COMPILE WOULD CATCH UNTIL TEST.  LAID OUT HERE
      *    BYTE-FOR-BYTE AGAINST SITENORM'S AND MARGCALC'S OWN LINKAGE
      *    SECTIONS.  REQUEST #7402.
      *-----------------------------------------------------------------
       01  SITE-NORM-REC.
           05  SNR-SITE-TEXT          PIC X(20).
           05  SNR-SITE-KEY           PIC X(04).
           05  SNR-VALID-SW           PIC X(01).
               88  SNR-SITE-IS-VALID      VALUE "Y".
               88  SNR-SITE-NOT-VALID     VALUE "N".
           05  FILLER                 PIC X(05).

       01  MARGIN-CLASS-REC.
           05  MCR-TOTAL-PAYMENT      PIC S9(07)V99.
           05  MCR-MARGIN             PIC S9(07)V99.
           05  MCR-MARGIN-PCT         PIC S9(03)V9.
           05  MCR-CLASS              PIC X(10).
           05  FILLER                 PIC X(05).

      *-----------------------------------------------------------------
      *    12/10/04 JKO - NTAPCALC HAD NO CALLER ANYWHERE IN THE BATCH
      *    DESPITE THE 07/09/91 NOTE ON ITS OWN CHANGE LOG CLAIMING
      *    THIS PROGRAM WOULD FOOTNOTE THE SCENARIO REPORT WITH THE
      *    CAP-APPLIED SWITCH - THAT INTEGRATION WAS NEVER ACTUALLY
      *    BUILT.  LAID OUT BYTE-FOR-BYTE AGAINST NTAPCALC'S OWN
      *    LINKAGE SECTION SO 410-CALC-NTAP-FOOTNOTE CAN CALL IT.
      *    REQUEST #7405.
      *-----------------------------------------------------------------
       01  NTAP-CALC-REC.
           05  LK-DEVICE-COST          PIC 9(07)V99.
           05  LK-NTAP-ADDON           PIC S9(07)V99.
           05  LK-CAP-APPLIED-SW       PIC X(01).
               88  LK-CAP-WAS-APPLIED      VALUE "Y".
           05  FILLER                  PIC X(05).

      *-----------------------------------------------------------------
      *    11/19/90 RSM - RAW BYTE VIEW OF THE MARGIN PERCENT, SAME
      *    REASON SCNAREC KEEPS ONE ON SRR-MARGIN-PCT - USED ONLY BY
      *    THE 0C7 DIAGNOSTIC DISPLAY IF A CALC EVER BLOWS UP HERE.
      *-----------------------------------------------------------------
       01  WS-MARGIN-PCT-DIAG          PIC S9(03)V9 VALUE ZERO.
       01  WS-MARGIN-PCT-DIAG-X REDEFINES WS-MARGIN-PCT-DIAG
                                        PIC X(04).

      *-----------------------------------------------------------------
      *    11/19/90 RSM - DOLLARS/CENTS SPLIT OF THE RUNNING TOTAL
      *    PAYMENT, KEPT FOR THE SAME REASON NTAPCALC SPLITS THE
      *    DEVICE COST - OPERATIONS WANTED A DOLLARS-ONLY FIGURE FOR
      *    THE OLD GREEN-BAR RECONCILIATION REPORT.
      *-----------------------------------------------------------------
       01  WS-SUM-TOTAL-WORK           PIC 9(07)V99 VALUE ZERO.
       01  WS-SUM-TOTAL-BRK REDEFINES WS-SUM-TOTAL-WORK.
           05  WS-SUM-TOTAL-DOLLARS    PIC 9(07).
           05  WS-SUM-TOTAL-CENTS      PIC 9(02).

      *-----------------------------------------------------------------
      *    04/25/88 JES - THE FOUR SITES WORKED IN A FIXED ORDER, THEN
      *    RANKED BY MARGIN WITH A SMALL IN-PLACE EXCHANGE SORT - ONLY
      *    FOUR ROWS, NOT WORTH A SEPARATE SORT STEP OR A PASS-THROUGH
      *    CALL.
      *    12/10/04 JKO - THE OLD WS-CMP-TABLE REDEFINED THIS SAME
      *    16-BYTE LITERAL WITH THE WHOLE 4-ENTRY WORKING GROUP (BASE/
      *    ADDON/TOTAL/MARGIN/PCT/CLASS AND THE INDEX AND HOLD FIELDS
      *    RIGHT BEHIND IT) - OVER 250 BYTES LAID ON TOP OF 16, SO ONLY
      *    ENTRY 1'S SITE KEY ("IPPS") EVER CAME OUT RIGHT AND THE
      *    OTHER THREE SITES NEVER PRICED.  THE KEYS NOW LIVE ALONE IN
      *    THEIR OWN CORRECTLY-SIZED REDEFINES, SAME AS SITENORM'S
      *    WS-KEY-TABLE, AND 455-LOAD-SITE-KEYS COPIES THEM INTO THE
      *    WORKING TABLE'S OWN SITE-KEY FIELD SO THE EXCHANGE SORT CAN
      *    CARRY THE KEY ALONG WITH ITS ROW.  REQUEST #7405.
      *-----------------------------------------------------------------
       01  WS-CMP-KEY-VALUES.
           05  FILLER                 PIC X(16) VALUE
               "IPPSHOPDASC OBL ".
       01  WS-CMP-KEY-TABLE REDEFINES WS-CMP-KEY-VALUES.
           05  WS-CMP-KEY-ENTRY        PIC X(04) OCCURS 4 TIMES.

       01  WS-CMP-TABLE.
           05  WS-CMP-ENTRY OCCURS 4 TIMES.
               10  WS-CMP-SITE-KEY     PIC X(04).
               10  WS-CMP-BASE         PIC S9(07)V99.
               10  WS-CMP-ADDON        PIC S9(07)V99.
               10  WS-CMP-TOTAL        PIC S9(07)V99.
               10  WS-CMP-MARGIN       PIC S9(07)V99.
               10  WS-CMP-MARGIN-PCT   PIC S9(03)V9.
               10  WS-CMP-CLASS        PIC X(10).
           05  WS-CMP-OUT-IDX          PIC 9(02) COMP.
           05  WS-CMP-INN-IDX          PIC 9(02) COMP.
           05  WS-CMP-HOLD-ENTRY.
               10  WS-HOLD-SITE-KEY    PIC X(04).
               10  WS-HOLD-BASE        PIC S9(07)V99.
               10  WS-HOLD-ADDON       PIC S9(07)V99.
               10  WS-HOLD-TOTAL       PIC S9(07)V99.
               10  WS-HOLD-MARGIN      PIC S9(07)V99.
               10  WS-HOLD-MARGIN-PCT  PIC S9(03)V9.
               10  WS-HOLD-CLASS       PIC X(10).

       01  WS-ACCUMULATORS.
           05  RECORDS-READ            PIC S9(7) COMP.
           05  WS-LINE-CNT              PIC S9(3) COMP.
           05  WS-PAGE-CNT              PIC S9(3) COMP.
           05  WS-VALID-CNT             PIC S9(7) COMP.
           05  WS-INVALID-CNT           PIC S9(7) COMP.
           05  WS-NOTFOUND-CNT          PIC S9(7) COMP.
           05  WS-PROFIT-CNT            PIC S9(7) COMP.
           05  WS-BRKEVEN-CNT           PIC S9(7) COMP.
           05  WS-LOSS-CNT              PIC S9(7) COMP.
           05  WS-SUM-TOTAL-PMT         PIC S9(9)V99 COMP-3.
           05  WS-SUM-DEVICE-COST       PIC S9(9)V99 COMP-3.
           05  WS-SUM-MARGIN            PIC S9(9)V99 COMP-3.

       01  WS-SCENARIO-WORK.
           05  WS-SITE-KEY              PIC X(04).
           05  WS-BASE-PAYMENT          PIC S9(07)V99.
           05  WS-ADDON-PAYMENT         PIC S9(07)V99.
           05  WS-TOTAL-PAYMENT         PIC S9(07)V99.
           05  WS-MARGIN                PIC S9(07)V99.
           05  WS-MARGIN-PCT            PIC S9(03)V9.
           05  WS-CLASS                 PIC X(10).

       01  WS-VALID-SW                  PIC X(01).
           88  WS-SCENARIO-IS-VALID         VALUE "Y".
           88  WS-SCENARIO-NOT-VALID        VALUE "N".

       01  WS-FOUND-SW                  PIC X(01).
           88  WS-CODE-WAS-FOUND            VALUE "Y".

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-LOAD-CODE-TABLE THRU 050-EXIT
               UNTIL CMF-NO-MORE-RECS
                  OR WS-TABLE-CNT > 500.
           IF NOT CMF-NO-MORE-RECS
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL SRQ-NO-MORE-RECS.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB SCNPROC ********".
           MOVE 1 TO WS-PAGE-CNT.
           MOVE 99 TO WS-LINE-CNT.
           MOVE ZERO TO WS-TABLE-CNT.
           SET CTR-IDX TO 1.
           OPEN INPUT CODE-MASTER-FILE, SCENARIO-REQUESTS.
           OPEN OUTPUT SCENARIO-RESULTS, SCENARIO-REPORT, SYSOUT.
           READ CODE-MASTER-FILE
               AT END
               MOVE "10" TO CMFCODE
           END-READ.
           READ SCENARIO-REQUESTS
               AT END
               MOVE "10" TO SRQCODE
           END-READ.
       000-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    11/19/90 RSM - ONE CALL TO CODCALC PER RECORD, THEN THE ROW
      *    GOES INTO ITS SORTED SLOT SO SEARCH ALL CAN FIND IT LATER.
      *-----------------------------------------------------------------
       050-LOAD-CODE-TABLE.
           MOVE "050-LOAD-CODE-TABLE" TO PARA-NAME.
           MOVE CM-CODE            TO CTE-CODE.
           MOVE CM-CODE-TYPE       TO CTE-CODE-TYPE.
           MOVE CM-DESCRIPTION     TO CTE-DESCRIPTION.
           MOVE CM-LABEL-1         TO CTE-LABEL-1.
           MOVE CM-APC             TO CTE-APC.
           MOVE CM-FACILITY-RVU    TO CTE-FACILITY-RVU.
           MOVE CM-NONFAC-RVU      TO CTE-NONFAC-RVU.
           MOVE CM-STATUS-IND      TO CTE-STATUS-IND.
           MOVE CM-RANK            TO CTE-RANK.
           MOVE CM-EFFECTIVE-DATE  TO CTE-EFFECTIVE-DATE.
           CALL "CODCALC" USING CODE-TABLE-ENTRY, CALC-RETURN-CD.
           PERFORM 060-INSERT-SORTED THRU 060-EXIT.
           ADD 1 TO WS-TABLE-CNT.
           ADD 1 TO RECORDS-READ.
           READ CODE-MASTER-FILE
               AT END
               MOVE "10" TO CMFCODE
           END-READ.
       050-EXIT.
           EXIT.

       060-INSERT-SORTED.
           MOVE WS-TABLE-CNT TO WS-SHIFT-IDX.
           PERFORM 070-SHIFT-ONE-ROW THRU 070-EXIT
               UNTIL WS-SHIFT-IDX < 1
                  OR CTR-CODE (WS-SHIFT-IDX) <= CTE-CODE.
           ADD 1 TO WS-SHIFT-IDX.
           MOVE CODE-TABLE-ENTRY TO CTR-ROW (WS-SHIFT-IDX).
       060-EXIT.
           EXIT.

       070-SHIFT-ONE-ROW.
           MOVE CTR-ROW (WS-SHIFT-IDX) TO CTR-ROW (WS-SHIFT-IDX + 1).
           SUBTRACT 1 FROM WS-SHIFT-IDX.
       070-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           ADD 1 TO RECORDS-READ.
           PERFORM 200-VALIDATE-SCENARIO THRU 200-EXIT.
           IF WS-SCENARIO-IS-VALID
               ADD 1 TO WS-VALID-CNT
               PERFORM 300-LOOKUP-CODE THRU 300-EXIT
           ELSE
               ADD 1 TO WS-INVALID-CNT
               MOVE "INVALID" TO DTL-STATUS-O
               PERFORM 800-WRITE-INVALID THRU 800-EXIT.
           READ SCENARIO-REQUESTS
               AT END
               MOVE "10" TO SRQCODE
           END-READ.
       100-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    01/23/88 JES - A SCENARIO IS VALID ONLY WHEN NONE OF THESE
      *    FIRE; UNLIKE DALYEDIT THIS DOESN'T BAIL ON THE FIRST BAD
      *    FIELD BECAUSE RES-STATUS HAS NO ROOM FOR A REASON LIST.
      *-----------------------------------------------------------------
       200-VALIDATE-SCENARIO.
           MOVE "200-VALIDATE-SCENARIO" TO PARA-NAME.
           MOVE "Y" TO WS-VALID-SW.
           IF SCR-CODE = SPACES
               MOVE "N" TO WS-VALID-SW.
           IF SCR-SITE = SPACES
               MOVE "N" TO WS-VALID-SW.
           IF SCR-DEVICE-COST < ZERO
               MOVE "N" TO WS-VALID-SW.
           IF SCR-NTAP-ADDON < ZERO
               MOVE "N" TO WS-VALID-SW.
           IF SCR-SITE NOT = SPACES
               MOVE SCR-SITE TO SNR-SITE-TEXT
               CALL "SITENORM" USING SITE-NORM-REC, CALC-RETURN-CD
               IF SNR-SITE-NOT-VALID
                   MOVE "N" TO WS-VALID-SW
               ELSE
                   MOVE SNR-SITE-KEY TO WS-SITE-KEY.
       200-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    01/23/88 JES - SEARCH ALL RELIES ON CODE-TABLE STAYING IN
      *    ASCENDING CTR-CODE ORDER, WHICH 060-INSERT-SORTED GUARANTEES.
      *-----------------------------------------------------------------
       300-LOOKUP-CODE.
           MOVE "300-LOOKUP-CODE" TO PARA-NAME.
           MOVE "N" TO WS-FOUND-SW.
           SEARCH ALL CTR-ROW
               AT END
                   MOVE "N" TO WS-FOUND-SW
               WHEN CTR-CODE (CTR-IDX) = SCR-CODE
                   MOVE "Y" TO WS-FOUND-SW
           END-SEARCH.
           IF WS-CODE-WAS-FOUND
               PERFORM 400-CALC-SCENARIO THRU 400-EXIT
               PERFORM 410-CALC-NTAP-FOOTNOTE THRU 410-EXIT
               PERFORM 450-COMPARE-SITES THRU 450-EXIT
               PERFORM 500-WRITE-RESULT THRU 500-EXIT
           ELSE
               ADD 1 TO WS-NOTFOUND-CNT
               MOVE "NOTFOUND" TO DTL-STATUS-O
               PERFORM 800-WRITE-INVALID THRU 800-EXIT.
       300-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    01/23/88 JES - PRICES THE SCENARIO AT THE NORMALIZED SITE.
      *    12/03/04 JKO - THE ADD-ON IS WHATEVER THE PRICING DESK
      *    REQUESTED ON THE SCENARIO CARD (ALREADY EDITED NON-NEGATIVE
      *    BY 200-VALIDATE-SCENARIO) - NOT A FRESH NTAPCALC DERIVATION
      *    OFF THE DEVICE COST.  NTAPCALC'S 65-PERCENT/$150,000 RULE IS
      *    A SEPARATE, STANDALONE CALCULATION (UNIT 4) AND IS NOT PART
      *    OF THIS SCENARIO'S ADD-ON.  REQUEST #7402.
      *-----------------------------------------------------------------
       400-CALC-SCENARIO.
           MOVE "400-CALC-SCENARIO" TO PARA-NAME.
           EVALUATE WS-SITE-KEY
               WHEN "IPPS"
                   MOVE CTR-PAY-IPPS (CTR-IDX) TO WS-BASE-PAYMENT
               WHEN "HOPD"
                   MOVE CTR-PAY-HOPD (CTR-IDX) TO WS-BASE-PAYMENT
               WHEN "ASC "
                   MOVE CTR-PAY-ASC (CTR-IDX) TO WS-BASE-PAYMENT
               WHEN "OBL "
                   MOVE CTR-PAY-OBL (CTR-IDX) TO WS-BASE-PAYMENT
           END-EVALUATE.
           MOVE ZERO TO WS-ADDON-PAYMENT.
           IF SCR-NTAP-ADDON > ZERO
               MOVE SCR-NTAP-ADDON TO WS-ADDON-PAYMENT.
           ADD WS-BASE-PAYMENT WS-ADDON-PAYMENT GIVING WS-TOTAL-PAYMENT.
           SUBTRACT SCR-DEVICE-COST FROM WS-TOTAL-PAYMENT
               GIVING WS-MARGIN.
           MOVE WS-TOTAL-PAYMENT TO MCR-TOTAL-PAYMENT.
           MOVE WS-MARGIN TO MCR-MARGIN.
           IF WS-TOTAL-PAYMENT = ZERO
               MOVE ZERO TO WS-MARGIN-PCT
           ELSE
               COMPUTE WS-MARGIN-PCT ROUNDED =
                   WS-MARGIN / WS-TOTAL-PAYMENT * 100.
           MOVE WS-MARGIN-PCT TO MCR-MARGIN-PCT.
           CALL "MARGCALC" USING MARGIN-CLASS-REC, CALC-RETURN-CD.
           MOVE MCR-CLASS TO WS-CLASS.
           IF WS-MARGIN-PCT > 999 OR WS-MARGIN-PCT < -999
               MOVE WS-MARGIN-PCT TO WS-MARGIN-PCT-DIAG
               DISPLAY "SCNPROC MARGIN PCT OUT OF RANGE: "
                       WS-MARGIN-PCT-DIAG-X.
       400-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    12/10/04 JKO - THIS IS THE INTEGRATION NTAPCALC'S OWN
      *    07/09/91 CHANGE-LOG ENTRY DESCRIBED BUT NEVER GOT - CALLS
      *    NTAPCALC OFF THE SCENARIO'S DEVICE COST AND PRINTS ITS OWN
      *    INDEPENDENT 65%/$150,000 ADD-ON AND CAP-APPLIED FLAG AS A
      *    FOOTNOTE.  THIS IS UNIT 4'S OWN CALCULATION - IT DOES NOT
      *    FEED WS-ADDON-PAYMENT, SRR-ADDON-PAYMENT OR ANY OTHER FIELD
      *    400-CALC-SCENARIO ALREADY SET; THE SCENARIO'S PRICED ADD-ON
      *    STAYS WHATEVER THE PRICING DESK REQUESTED, PER REQUEST
      *    #7402.  REQUEST #7405.
      *-----------------------------------------------------------------
       410-CALC-NTAP-FOOTNOTE.
           MOVE "410-CALC-NTAP-FOOTNOTE" TO PARA-NAME.
           MOVE SCR-DEVICE-COST TO LK-DEVICE-COST.
           CALL "NTAPCALC" USING NTAP-CALC-REC, CALC-RETURN-CD.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-NTAP-HDR-REC.
           MOVE SCR-DEVICE-COST TO NTAPR-COST-O.
           MOVE LK-NTAP-ADDON TO NTAPR-ADDON-O.
           IF LK-CAP-WAS-APPLIED
               MOVE "YES" TO NTAPR-CAP-O
           ELSE
               MOVE "NO" TO NTAPR-CAP-O.
           WRITE RPT-REC FROM WS-NTAP-REC.
       410-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    04/25/88 JES - RUNS THE SAME SCENARIO THROUGH ALL FOUR
      *    SITES, THEN A FOUR-ROW EXCHANGE SORT BY MARGIN DESCENDING -
      *    SHORT ENOUGH TO SORT BY HAND, NOT WORTH A SORT STEP.
      *-----------------------------------------------------------------
       450-COMPARE-SITES.
           MOVE "450-COMPARE-SITES" TO PARA-NAME.
           PERFORM 455-LOAD-SITE-KEYS THRU 455-EXIT
               VARYING WS-CMP-OUT-IDX FROM 1 BY 1
               UNTIL WS-CMP-OUT-IDX > 4.
           PERFORM 460-CALC-ONE-SITE THRU 460-EXIT
               VARYING WS-CMP-OUT-IDX FROM 1 BY 1
               UNTIL WS-CMP-OUT-IDX > 4.
           PERFORM 470-SORT-PASS THRU 470-EXIT
               VARYING WS-CMP-OUT-IDX FROM 1 BY 1
               UNTIL WS-CMP-OUT-IDX > 3.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-CMP-HDR-REC.
           PERFORM 480-PRINT-ONE-SITE THRU 480-EXIT
               VARYING WS-CMP-OUT-IDX FROM 1 BY 1
               UNTIL WS-CMP-OUT-IDX > 4.
       450-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    12/10/04 JKO - SEEDS EACH WORKING ROW'S SITE KEY FROM THE
      *    CONSTANT KEY TABLE BEFORE 460-CALC-ONE-SITE PRICES IT.
      *    REQUEST #7405.
      *-----------------------------------------------------------------
       455-LOAD-SITE-KEYS.
           MOVE WS-CMP-KEY-ENTRY (WS-CMP-OUT-IDX) TO
                WS-CMP-SITE-KEY (WS-CMP-OUT-IDX).
       455-EXIT.
           EXIT.

       460-CALC-ONE-SITE.
           EVALUATE WS-CMP-SITE-KEY (WS-CMP-OUT-IDX)
               WHEN "IPPS"
                   MOVE CTR-PAY-IPPS (CTR-IDX) TO
                        WS-CMP-BASE (WS-CMP-OUT-IDX)
               WHEN "HOPD"
                   MOVE CTR-PAY-HOPD (CTR-IDX) TO
                        WS-CMP-BASE (WS-CMP-OUT-IDX)
               WHEN "ASC "
                   MOVE CTR-PAY-ASC (CTR-IDX) TO
                        WS-CMP-BASE (WS-CMP-OUT-IDX)
               WHEN "OBL "
                   MOVE CTR-PAY-OBL (CTR-IDX) TO
                        WS-CMP-BASE (WS-CMP-OUT-IDX)
           END-EVALUATE.
           MOVE WS-ADDON-PAYMENT TO WS-CMP-ADDON (WS-CMP-OUT-IDX).
           ADD WS-CMP-BASE (WS-CMP-OUT-IDX)
               WS-CMP-ADDON (WS-CMP-OUT-IDX)
               GIVING WS-CMP-TOTAL (WS-CMP-OUT-IDX).
           SUBTRACT SCR-DEVICE-COST FROM WS-CMP-TOTAL (WS-CMP-OUT-IDX)
               GIVING WS-CMP-MARGIN (WS-CMP-OUT-IDX).
           MOVE WS-CMP-TOTAL (WS-CMP-OUT-IDX) TO MCR-TOTAL-PAYMENT.
           MOVE WS-CMP-MARGIN (WS-CMP-OUT-IDX) TO MCR-MARGIN.
           IF WS-CMP-TOTAL (WS-CMP-OUT-IDX) = ZERO
               MOVE ZERO TO WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX)
           ELSE
               COMPUTE WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX) ROUNDED =
                   WS-CMP-MARGIN (WS-CMP-OUT-IDX) /
                   WS-CMP-TOTAL (WS-CMP-OUT-IDX) * 100.
           MOVE WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX) TO MCR-MARGIN-PCT.
           CALL "MARGCALC" USING MARGIN-CLASS-REC, CALC-RETURN-CD.
           MOVE MCR-CLASS TO WS-CMP-CLASS (WS-CMP-OUT-IDX).
       460-EXIT.
           EXIT.

       470-SORT-PASS.
           PERFORM 475-SORT-COMPARE THRU 475-EXIT
               VARYING WS-CMP-INN-IDX FROM 1 BY 1
               UNTIL WS-CMP-INN-IDX > 3.
       470-EXIT.
           EXIT.

       475-SORT-COMPARE.
           IF WS-CMP-MARGIN (WS-CMP-INN-IDX) <
              WS-CMP-MARGIN (WS-CMP-INN-IDX + 1)
               MOVE WS-CMP-ENTRY (WS-CMP-INN-IDX) TO WS-CMP-HOLD-ENTRY
               MOVE WS-CMP-ENTRY (WS-CMP-INN-IDX + 1) TO
                    WS-CMP-ENTRY (WS-CMP-INN-IDX)
               MOVE WS-CMP-HOLD-ENTRY TO
                    WS-CMP-ENTRY (WS-CMP-INN-IDX + 1).
       475-EXIT.
           EXIT.

       480-PRINT-ONE-SITE.
           MOVE WS-CMP-SITE-KEY (WS-CMP-OUT-IDX) TO CMPR-SITE-O.
           MOVE WS-CMP-BASE (WS-CMP-OUT-IDX) TO CMPR-BASE-O.
           MOVE WS-CMP-TOTAL (WS-CMP-OUT-IDX) TO CMPR-TOTAL-O.
           MOVE WS-CMP-MARGIN (WS-CMP-OUT-IDX) TO CMPR-MARGIN-O.
           MOVE WS-CMP-MARGIN-PCT (WS-CMP-OUT-IDX) TO CMPR-MARGIN-PCT-O.
           MOVE WS-CMP-CLASS (WS-CMP-OUT-IDX) TO CMPR-CLASS-O.
           MOVE SPACES TO CMPR-FLAG-O.
           IF WS-CMP-OUT-IDX = 1
               MOVE "BEST" TO CMPR-FLAG-O.
           IF WS-CMP-OUT-IDX = 4
               MOVE "WORST" TO CMPR-FLAG-O.
           WRITE RPT-REC FROM WS-CMP-REC.
       480-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    01/23/88 JES - BUILDS THE RESULT RECORD AND REPORT LINE FOR
      *    A VALID, FOUND SCENARIO, AND ROLLS IT INTO THE CONTROL
      *    TOTALS.
      *-----------------------------------------------------------------
       500-WRITE-RESULT.
           MOVE "500-WRITE-RESULT" TO PARA-NAME.
           MOVE SCR-CODE TO SRR-CODE.
           MOVE WS-SITE-KEY TO SRR-SITE-KEY.
           MOVE WS-BASE-PAYMENT TO SRR-BASE-PAYMENT.
           MOVE WS-ADDON-PAYMENT TO SRR-ADDON-PAYMENT.
           MOVE WS-TOTAL-PAYMENT TO SRR-TOTAL-PAYMENT.
           MOVE SCR-DEVICE-COST TO SRR-DEVICE-COST.
           MOVE WS-MARGIN TO SRR-MARGIN.
           MOVE WS-MARGIN-PCT TO SRR-MARGIN-PCT.
           MOVE WS-CLASS TO SRR-CLASS.
           MOVE "OK" TO SRR-STATUS.
           WRITE SRR-OUT-REC FROM SCN-RESULT-REC.
           MOVE SCR-CODE TO DTL-CODE-O.
           MOVE WS-SITE-KEY TO DTL-SITE-O.
           MOVE WS-BASE-PAYMENT TO DTL-BASE-O.
           MOVE WS-ADDON-PAYMENT TO DTL-ADDON-O.
           MOVE WS-TOTAL-PAYMENT TO DTL-TOTAL-O.
           MOVE SCR-DEVICE-COST TO DTL-COST-O.
           MOVE WS-MARGIN TO DTL-MARGIN-O.
           MOVE WS-MARGIN-PCT TO DTL-MARGIN-PCT-O.
           MOVE WS-CLASS TO DTL-CLASS-O.
           MOVE "OK" TO DTL-STATUS-O.
           PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
           ADD WS-TOTAL-PAYMENT TO WS-SUM-TOTAL-PMT.
           ADD SCR-DEVICE-COST TO WS-SUM-DEVICE-COST.
           ADD WS-MARGIN TO WS-SUM-MARGIN.
           EVALUATE WS-CLASS
               WHEN "PROFITABLE"
                   ADD 1 TO WS-PROFIT-CNT
               WHEN "BREAK-EVEN"
                   ADD 1 TO WS-BRKEVEN-CNT
               WHEN OTHER
                   ADD 1 TO WS-LOSS-CNT
           END-EVALUATE.
       500-EXIT.
           EXIT.

       600-WRITE-DETAIL-LINE.
           ADD 1 TO WS-LINE-CNT.
           IF WS-LINE-CNT > 54
               ADD 1 TO WS-PAGE-CNT
               PERFORM 610-WRITE-HEADERS THRU 610-EXIT.
           WRITE RPT-REC FROM WS-DETAIL-REC.
       600-EXIT.
           EXIT.

       610-WRITE-HEADERS.
           MOVE WS-PAGE-CNT TO PAGE-NBR-O.
           WRITE RPT-REC FROM WS-HDR-REC
               AFTER ADVANCING NEXT-PAGE.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-COLM-HDR-REC.
           MOVE ZERO TO WS-LINE-CNT.
       610-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    01/23/88 JES - INVALID/NOT-FOUND SCENARIOS STILL GET A
      *    RESULT RECORD AND A REPORT LINE - ZEROS EVERYWHERE ELSE.
      *-----------------------------------------------------------------
       800-WRITE-INVALID.
           MOVE "800-WRITE-INVALID" TO PARA-NAME.
           MOVE SCR-CODE TO SRR-CODE.
           MOVE SPACES TO SRR-SITE-KEY.
           MOVE ZERO TO SRR-BASE-PAYMENT.
           MOVE ZERO TO SRR-ADDON-PAYMENT.
           MOVE ZERO TO SRR-TOTAL-PAYMENT.
           MOVE ZERO TO SRR-DEVICE-COST.
           MOVE ZERO TO SRR-MARGIN.
           MOVE ZERO TO SRR-MARGIN-PCT.
           MOVE SPACES TO SRR-CLASS.
           MOVE DTL-STATUS-O TO SRR-STATUS.
           WRITE SRR-OUT-REC FROM SCN-RESULT-REC.
           MOVE SCR-CODE TO DTL-CODE-O.
           MOVE SPACES TO DTL-SITE-O.
           MOVE ZERO TO DTL-BASE-O.
           MOVE ZERO TO DTL-ADDON-O.
           MOVE ZERO TO DTL-TOTAL-O.
           MOVE ZERO TO DTL-COST-O.
           MOVE ZERO TO DTL-MARGIN-O.
           MOVE ZERO TO DTL-MARGIN-PCT-O.
           MOVE SPACES TO DTL-CLASS-O.
           PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
       800-EXIT.
           EXIT.

      *-----------------------------------------------------------------
      *    09/14/01 JKO STYLE ABEND - SAME SHAPE AS CODLOAD'S.
      *-----------------------------------------------------------------
       1000-ABEND-RTN.
           MOVE "SCNPROC" TO ABEND-PGM-NAME.
           MOVE "CODE TABLE ROW CAP EXCEEDED" TO ABEND-REASON.
           MOVE RECORDS-READ TO ACTUAL-VAL.
           MOVE 500 TO EXPECTED-VAL.
           WRITE SYSOUT-REC FROM ABEND-REC.
           CLOSE CODE-MASTER-FILE, SCENARIO-REQUESTS,
                 SCENARIO-RESULTS, SCENARIO-REPORT, SYSOUT.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       1000-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           MOVE WS-SUM-TOTAL-PMT TO WS-SUM-TOTAL-WORK.
           DISPLAY "SUM TOTAL PAYMENT DOLLARS: "
                   WS-SUM-TOTAL-DOLLARS "." WS-SUM-TOTAL-CENTS.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-TOTALS-HDR-REC.
           MOVE RECORDS-READ TO TOT-READ-O.
           MOVE WS-VALID-CNT TO TOT-VALID-O.
           MOVE WS-INVALID-CNT TO TOT-INVALID-O.
           MOVE WS-NOTFOUND-CNT TO TOT-NOTFOUND-O.
           WRITE RPT-REC FROM WS-TOTALS-REC-1.
           MOVE WS-PROFIT-CNT TO TOT-PROFIT-O.
           MOVE WS-BRKEVEN-CNT TO TOT-BRKEVEN-O.
           MOVE WS-LOSS-CNT TO TOT-LOSS-O.
           WRITE RPT-REC FROM WS-TOTALS-REC-2.
           MOVE WS-SUM-TOTAL-PMT TO TOT-SUM-TOTAL-O.
           MOVE WS-SUM-DEVICE-COST TO TOT-SUM-COST-O.
           MOVE WS-SUM-MARGIN TO TOT-SUM-MARGIN-O.
           WRITE RPT-REC FROM WS-TOTALS-REC-3.
           CLOSE CODE-MASTER-FILE, SCENARIO-REQUESTS,
                 SCENARIO-RESULTS, SCENARIO-REPORT, SYSOUT.
           DISPLAY "******** END JOB SCNPROC ********".
       900-EXIT.
           EXIT.
