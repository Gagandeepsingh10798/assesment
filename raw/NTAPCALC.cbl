       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  NTAPCALC.
       AUTHOR. R. MARSH.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/18/88.
       DATE-COMPILED. 04/18/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *     COMPUTES THE NEW TECHNOLOGY ADD-ON PAYMENT (NTAP) FOR A
      *     SCENARIO REQUEST THAT CARRIED A DEVICE COST.  THE ADD-ON
      *     IS 65 PERCENT OF THE DEVICE COST, CAPPED AT $150,000.00,
      *     NEVER NEGATIVE.  MODELED ON THE OLD CLCLBCST COST-CALC
      *     SUBPROGRAM SHAPE - ONE LINKAGE RECORD IN, ONE COMPUTE, ONE
      *     RETURN CODE.
      *
      ******************************************************************
      *  CHANGE LOG
      *-----------------------------------------------------------------
      *  04/18/88  RSM  ORIGINAL WRITE-UP.  REQUEST #4471.
      *  07/09/91  RSM  ADDED THE CAP-APPLIED SWITCH SO SCNPROC CAN
      *                 FOOTNOTE THE SCENARIO REPORT WHEN THE $150,000
      *                 CEILING ACTUALLY BOUND.  REQUEST #5340.
      *  01/08/99  DJF  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
      *                 CHANGE REQUIRED.  LOGGED PER Y2K-0098.
      *  06/30/03  JKO  CAP RAISED FROM $125,000 TO $150,000 PER
      *                 REIMBURSEMENT POLICY BULLETIN RP-114.
      *  12/10/04  JKO  SCNPROC'S 410-CALC-NTAP-FOOTNOTE NOW ACTUALLY
      *                 CALLS THIS PROGRAM AND PRINTS LK-NTAP-ADDON
      *                 AND LK-CAP-APPLIED-SW AS A SCENARIO REPORT
      *                 FOOTNOTE - THE INTEGRATION THE 07/09/91 ENTRY
      *                 BELOW DESCRIBED BUT WHICH WAS NEVER WIRED UP.
      *                 REQUEST #7405.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-NTAP-CONSTANTS.
           05  WS-NTAP-PERCENT       PIC 9(01)V99 VALUE .65.
           05  WS-NTAP-CAP           PIC 9(07)V99 VALUE 150000.00.
           05  WS-NTAP-CAP-X REDEFINES WS-NTAP-CAP PIC X(09).
           05  FILLER                PIC X(05).

      *-----------------------------------------------------------------
      *    07/09/91 RSM - WORK COPY OF THE UNCAPPED ADD-ON SO IT CAN BE
      *    COMPARED AGAINST THE CAP WITHOUT DISTURBING LK-NTAP-ADDON
      *    UNTIL THE COMPARE IS DONE.
      *-----------------------------------------------------------------
       01  WS-ADDON-WORK             PIC S9(07)V99 VALUE ZERO.
       01  WS-ADDON-WORK-X REDEFINES WS-ADDON-WORK.
           05  WS-ADDON-WORK-BYTES   PIC X(09).

      *-----------------------------------------------------------------
      *    ALTERNATE CENTS/DOLLARS SPLIT OF THE DEVICE COST, KEPT FOR
      *    THE SAME REASON CODCALC KEEPS A CHAR-ARRAY VIEW OF THE CODE
      *    TEXT - OPERATIONS WANTED A DOLLARS-ONLY FIELD FOR THE OLD
      *    GREEN-BAR RECONCILIATION REPORT.
      *-----------------------------------------------------------------
       01  WS-DEVICE-COST-WORK       PIC 9(07)V99 VALUE ZERO.
       01  WS-DEVICE-COST-BRK REDEFINES WS-DEVICE-COST-WORK.
           05  WS-DEVICE-COST-DOLLARS    PIC 9(07).
           05  WS-DEVICE-COST-CENTS      PIC 9(02).

       LINKAGE SECTION.
       01  NTAP-CALC-REC.
           05  LK-DEVICE-COST        PIC 9(07)V99.
           05  LK-NTAP-ADDON         PIC S9(07)V99.
           05  LK-CAP-APPLIED-SW     PIC X(01).
               88  LK-CAP-WAS-APPLIED    VALUE "Y".
           05  FILLER                PIC X(05).

       01  RETURN-CD                 PIC 9(04) COMP.

       PROCEDURE DIVISION USING NTAP-CALC-REC, RETURN-CD.
       000-CALCULATE-NTAP.
           MOVE LK-DEVICE-COST TO WS-DEVICE-COST-WORK.
           PERFORM 100-CALC-ADDON THRU 100-EXIT.
           MOVE ZERO TO RETURN-CD.
           GOBACK.

      *-----------------------------------------------------------------
      *    07/09/91 RSM - CAP APPLIES WHEN 65% OF DEVICE COST EXCEEDS
      *    THE PUBLISHED CEILING; OTHERWISE THE UNCAPPED FIGURE STANDS.
      *-----------------------------------------------------------------
       100-CALC-ADDON.
           MOVE "N" TO LK-CAP-APPLIED-SW.
           COMPUTE WS-ADDON-WORK ROUNDED =
               LK-DEVICE-COST * WS-NTAP-PERCENT.
           IF WS-ADDON-WORK > WS-NTAP-CAP
               MOVE WS-NTAP-CAP TO WS-ADDON-WORK
               MOVE "Y" TO LK-CAP-APPLIED-SW.
           IF WS-ADDON-WORK < ZERO
               MOVE ZERO TO WS-ADDON-WORK.
           MOVE WS-ADDON-WORK TO LK-NTAP-ADDON.
       100-EXIT.
           EXIT.
