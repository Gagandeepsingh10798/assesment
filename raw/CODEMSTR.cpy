      ******************************************************************
      *  CODEMSTR  --  PROCEDURE/DIAGNOSIS CODE MASTER RECORD LAYOUT
      *                 AND THE ENRICHED CODE-TABLE ENTRY BUILT FROM IT
      *
      *  CM-xxx   FIELDS  =  RAW CODE-MASTER FD LAYOUT (INPUT FILE)
      *  CTE-xxx  FIELDS  =  CODE-TABLE-ENTRY - CM-xxx FIELDS PLUS THE
      *                      DERIVATIONS PRODUCED BY CODCALC (TYPE,
      *                      CATEGORY, 4-SITE PAYMENTS).  USED AS THE
      *                      LINKAGE RECORD FOR CODCALC AND AS THE
      *                      OCCURS TABLE ROW IN CODLOAD AND SCNPROC.
      *
      *  ORIGIN:   REPLACES THE "PATMSTR"/"PATDALY" MEMBERS THAT
      *            DALYEDIT/PATLIST/PATSRCH COPY BUT THAT WERE NEVER
      *            CHECKED INTO COPYLIB ALONGSIDE THEM.
      *  88-02-09  RSM  ORIGINAL CUT OF CODE-MASTER-REC FOR THE
      *                 REIMBURSEMENT RULES CONVERSION PROJECT.
      *  91-06-14  RSM  ADDED CTE-NORM-TYPE/CTE-CATEGORY GROUP SO THE
      *                 LISTING PROGRAM DIDN'T HAVE TO RE-DERIVE THEM.
      *  96-11-03  DJF  ADDED CTE-EFF-DATE-BRK REDEFINES FOR THE
      *                 YY/MM/DD BREAKOUT USED ON THE LISTING HEADER.
      *  99-01-08  DJF  Y2K REMEDIATION - EFFECTIVE-DATE WAS ALREADY
      *                 4-DIGIT YEAR, NO FIELD CHANGE REQUIRED. LOGGED
      *                 PER Y2K-0098 FOR THE AUDIT TRAIL.
      ******************************************************************
       01  CODE-MASTER-REC.
           05  CM-CODE                    PIC X(10).
           05  CM-CODE-TYPE                PIC X(10).
           05  CM-DESCRIPTION               PIC X(60).
           05  CM-LABEL-1                   PIC X(30).
           05  CM-APC                       PIC 9(05).
           05  CM-FACILITY-RVU              PIC 9(05)V99.
           05  CM-NONFAC-RVU                PIC 9(05)V99.
           05  CM-STATUS-IND                PIC X(02).
           05  CM-RANK                      PIC 9(04).
           05  CM-EFFECTIVE-DATE            PIC X(10).
           05  FILLER                       PIC X(05).

      ******************************************************************
      *  ENRICHED TABLE ROW - BUILT BY CODCALC, ONE PER CODE-MASTER REC
      ******************************************************************
       01  CODE-TABLE-ENTRY.
           05  CTE-CODE                     PIC X(10).
           05  CTE-CODE-TYPE                PIC X(10).
           05  CTE-DESCRIPTION              PIC X(60).
           05  CTE-LABEL-1                  PIC X(30).
           05  CTE-APC                      PIC 9(05).
           05  CTE-FACILITY-RVU             PIC 9(05)V99.
           05  CTE-NONFAC-RVU               PIC 9(05)V99.
           05  CTE-STATUS-IND                PIC X(02).
           05  CTE-RANK                      PIC 9(04).
           05  CTE-EFFECTIVE-DATE            PIC X(10).
      *-----------------------------------------------------------------
      *    96-11-03 DJF - ALTERNATE YY/MM/DD VIEW OF THE EFFECTIVE DATE
      *    FOR THE LISTING HEADER; DO NOT MOVE INTO THIS GROUP DIRECTLY
      *-----------------------------------------------------------------
           05  CTE-EFF-DATE-BRK REDEFINES CTE-EFFECTIVE-DATE.
               10  CTE-EFF-YYYY              PIC X(04).
               10  FILLER                    PIC X(01).
               10  CTE-EFF-MM                PIC X(02).
               10  FILLER                    PIC X(01).
               10  CTE-EFF-DD                 PIC X(02).
           05  CTE-NORM-TYPE                 PIC X(10).
           05  CTE-CATEGORY                  PIC X(40).
           05  CTE-PAY-IPPS                  PIC 9(07)V99.
           05  CTE-PAY-HOPD                  PIC 9(07)V99.
           05  CTE-PAY-ASC                   PIC 9(07)V99.
           05  CTE-PAY-OBL                   PIC 9(07)V99.
           05  FILLER                        PIC X(08).

      ******************************************************************
      *  IN-MEMORY CODE TABLE - CODLOAD BUILDS ONE ROW PER CODE-MASTER
      *  RECORD (CALLING CODCALC TO FILL IN THE CTR-NORM-TYPE THROUGH
      *  CTR-PAY-OBL FIELDS), THEN SCNPROC SEARCH ALLs IT BY CTR-CODE
      *  FOR EVERY SCENARIO REQUEST.  ROW LAYOUT IS BYTE-FOR-BYTE THE
      *  SAME AS CODE-TABLE-ENTRY ABOVE SO A SINGLE ROW CAN BE PASSED
      *  DIRECTLY TO CODCALC ON THE CALL STATEMENT - ONLY THE FIELD
      *  PREFIX CHANGES (CTR- HERE vs CTE- ABOVE) TO AVOID A DUPLICATE
      *  DATA-NAME COMPILE ERROR WITHIN THE SAME COPY MEMBER.
      *  91-06-14  RSM  ORIGINAL CUT, 500-ROW CAP TO MATCH THE CODE
      *                 MASTER FILE SIZE THE PAYER GROUP QUOTED US.
      ******************************************************************
       01  CODE-TABLE.
           05  CTR-ROW OCCURS 500 TIMES
                   ASCENDING KEY IS CTR-CODE
                   INDEXED BY CTR-IDX.
               10  CTR-CODE                  PIC X(10).
               10  CTR-CODE-TYPE             PIC X(10).
               10  CTR-DESCRIPTION           PIC X(60).
               10  CTR-LABEL-1               PIC X(30).
               10  CTR-APC                   PIC 9(05).
               10  CTR-FACILITY-RVU          PIC 9(05)V99.
               10  CTR-NONFAC-RVU            PIC 9(05)V99.
               10  CTR-STATUS-IND            PIC X(02).
               10  CTR-RANK                  PIC 9(04).
               10  CTR-EFFECTIVE-DATE        PIC X(10).
               10  CTR-NORM-TYPE             PIC X(10).
               10  CTR-CATEGORY              PIC X(40).
               10  CTR-PAY-IPPS              PIC 9(07)V99.
               10  CTR-PAY-HOPD              PIC 9(07)V99.
               10  CTR-PAY-ASC               PIC 9(07)V99.
               10  CTR-PAY-OBL               PIC 9(07)V99.
               10  FILLER                    PIC X(08).
